000100*****************************************************************         
000200* COPY:         ARQLUGAR                                                  
000300* SISTEMA:      GEOREC                                                    
000400* OBJETIVO:     LAYOUT DO ARQUIVO MESTRE DE LUGARES (PONTOS DE            
000500*               INTERESSE) USADO PELO MODULO DE PONTUACAO                 
000600*               RELATO01-LUGARES.                                         
000700*****************************************************************         
000800* VERSOES:      DATA        AUTOR       DESCRICAO                         
000900*               ----------  ----------  ---------------------             
001000*               14/05/1989  A.NUNES     LAYOUT INICIAL                    
001100*               09/11/1991  A.NUNES     ACRESC. PLC-CULINARIA E           
001200*                                       DIETAS VEG/VEGANA                 
001300*               22/02/1994  R.FARIAS    ACRESC. PLC-HORARIO E             
001400*                                       INDICADORES DE CONTATO            
001500*               19/08/1999  M.TAVARES   REVISAO Y2K - NENHUM              
001600*                                       CAMPO DE DATA NO LAYOUT,          
001700*                                       SEM IMPACTO                       
001800*****************************************************************         
001900 01  PLC-REGISTRO.                                                        
002000     05  PLC-ID                  PIC X(10).                               
002100     05  PLC-NAME                PIC X(30).                               
002200*        TABELA AUXILIAR P/ VARREDURA CARACTER-A-CARACTER                 
002300*        DO NOME (COMPARACAO SEM DISTINCAO MAIUSC/MINUSC)                 
002400     05  PLC-LAT                 PIC S9(3)V9(6).                          
002500     05  PLC-LON                 PIC S9(3)V9(6).                          
002600     05  PLC-CATEGORY            PIC X(6).                                
002700         88  PLC-CAT-COMIDA          VALUE "FOOD  ".                      
002800         88  PLC-CAT-CENARIO         VALUE "SCENIC".                      
002900         88  PLC-CAT-FECHADO         VALUE "INDOOR".                      
003000     05  PLC-TAG-TEXT            PIC X(120).                              
003100     05  PLC-AMENITY             PIC X(12).                               
003200     05  PLC-LEISURE             PIC X(12).                               
003300     05  PLC-CUISINE             PIC X(40).                               
003400     05  PLC-DIET-VEGET          PIC X(4).                                
003500         88  PLC-VEGET-SIM           VALUE "YES ".                        
003600         88  PLC-VEGET-SO            VALUE "ONLY".                        
003700     05  PLC-DIET-VEGAN          PIC X(4).                                
003800         88  PLC-VEGAN-SIM           VALUE "YES ".                        
003900         88  PLC-VEGAN-SO            VALUE "ONLY".                        
004000     05  PLC-HOURS               PIC X(20).                               
004100     05  PLC-HAS-WEBSITE         PIC X(1).                                
004200         88  PLC-COM-SITE            VALUE "Y".                           
004300     05  PLC-HAS-PHONE           PIC X(1).                                
004400         88  PLC-COM-TELEFONE        VALUE "Y".                           
004500     05  FILLER                  PIC X(02).                               
004600*                                                                         
004700*    VISAO ALTERNATIVA P/ VARREDURA CARACTER-A-CARACTER DO NOME           
004800*    (USADA PELA ROTINA DE DETECCAO DE ESTABELECIMENTO VEG.)              
004900 01  PLC-NOME-REDEF REDEFINES PLC-REGISTRO.                               
005000     05  FILLER                  PIC X(10).                               
005100     05  PLC-NOME-TAB            PIC X(01) OCCURS 30 TIMES.               
005200     05  FILLER                  PIC X(240).                              
005300*                                                                         
005400*    VISAO ALTERNATIVA COMBINANDO OS DOIS INDICADORES DE                  
005500*    CONTATO (SITE/TELEFONE) NUM UNICO CAMPO DE 2 POSICOES,               
005600*    USADA PELA ROTINA DE COMPLETUDE (R6.5) PARA TESTE RAPIDO.            
005700 01  PLC-CONTATO-REDEF REDEFINES PLC-REGISTRO.                            
005800     05  FILLER                  PIC X(276).                              
005900     05  PLC-CONTATO-COMBO       PIC X(02).                               
006000     05  FILLER                  PIC X(02).                               
