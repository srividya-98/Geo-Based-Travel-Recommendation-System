000100*****************************************************************         
000200* COPY:         ARQPREFE                                                  
000300* SISTEMA:      GEOREC                                                    
000400* OBJETIVO:     LAYOUT DO ARQUIVO DE CENARIOS DE PREFERENCIA              
000500*               (UM REGISTRO POR RODADA DE RECOMENDACAO), LIDO            
000600*               PELO MODULO RELATO01-LUGARES.                             
000700*****************************************************************         
000800* VERSOES:      DATA        AUTOR       DESCRICAO                         
000900*               ----------  ----------  ---------------------             
001000*               14/05/1989  A.NUNES     LAYOUT INICIAL                    
001100*               22/02/1994  R.FARIAS    ACRESC. PRF-VEG-ONLY              
001200*               19/08/1999  M.TAVARES   REVISAO Y2K - NENHUM              
001300*                                       CAMPO DE DATA, SEM                
001400*                                       IMPACTO                           
001500*****************************************************************         
001600 01  PRF-REGISTRO.                                                        
001700     05  PRF-SCENARIO            PIC X(30).                               
001800     05  PRF-CATEGORY            PIC X(6).                                
001900         88  PRF-CAT-COMIDA          VALUE "FOOD  ".                      
002000         88  PRF-CAT-CENARIO         VALUE "SCENIC".                      
002100         88  PRF-CAT-FECHADO         VALUE "INDOOR".                      
002200     05  PRF-VIBE                PIC X(6).                                
002300         88  PRF-VIBE-CALMO          VALUE "CALM  ".                      
002400         88  PRF-VIBE-AGITADO        VALUE "LIVELY".                      
002500     05  PRF-MAX-WALK            PIC 9(3).                                
002600     05  PRF-VEG-ONLY            PIC X(1).                                
002700         88  PRF-SO-VEGETARIANO      VALUE "Y".                           
002800     05  PRF-CENTER-LAT          PIC S9(3)V9(6).                          
002900     05  PRF-CENTER-LON          PIC S9(3)V9(6).                          
003000     05  FILLER                  PIC X(05).                               
003100*                                                                         
003200*    VISAO ALTERNATIVA ISOLANDO APENAS AS COORDENADAS DO                  
003300*    CENTRO DE BUSCA DO CENARIO, USADA PELA ROTINA DE CALCULO             
003400*    DE DISTANCIA (6210-CALCULA-DISTANCIA) PARA EVITAR                    
003500*    REFERENCIA-CRUZADA DIRETA AOS DEMAIS CAMPOS DO CENARIO.              
003600 01  PRF-CENTRO-REDEF REDEFINES PRF-REGISTRO.                             
003700     05  FILLER                  PIC X(46).                               
003800     05  PRF-CENTRO-COORDS.                                               
003900         10  PRF-CENTRO-LAT-R    PIC S9(3)V9(6).                          
004000         10  PRF-CENTRO-LON-R    PIC S9(3)V9(6).                          
004100     05  FILLER                  PIC X(05).                               
