000100*****************************************************************         
000200* PROGRAM-ID.   RELATORIO-BAYES                                           
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500*----------------------------------------------------------------*        
000600 PROGRAM-ID.    RELATORIO-BAYES.                                          
000700*    PROGRAMADOR RESPONSAVEL PELA VERSAO INICIAL                          
000800 AUTHOR.        ALBERI NUNES.                                             
000900*    CPD/INSTALACAO ONDE O PROGRAMA FOI DESENVOLVIDO                      
001000 INSTALLATION.  HBSIS-SUPERO - CPD CAMPINAS.                              
001100*    DATA ORIGINAL DE CRIACAO DO PROGRAMA                                 
001200 DATE-WRITTEN.  03/07/1990.                                               
001300*    PREENCHIDO PELO COMPILADOR NA GERACAO DO LOAD-MODULE                 
001400 DATE-COMPILED.                                                           
001500*    CLASSIFICACAO DE SEGURANCA DO PROGRAMA-FONTE                         
001600 SECURITY.      USO INTERNO HBSIS - NAO DISTRIBUIR.                       
001700*----------------------------------------------------------------*        
001800* SISTEMA:      GEOREC                                                    
001900* PROGRAMA:     RELATORIO-BAYES                                           
002000*                                                                         
002100* OBJETIVO:     PARA CADA VENUE DO CADASTRO, ESTIMAR COM UM               
002200*               MODELO LOGISTICO DE COEFICIENTES FIXOS A                  
002300*               PROBABILIDADE DE O USUARIO GOSTAR DO LUGAR,               
002400*               JUNTO COM UMA FAIXA DE CONFIANCA (P10-P90) E              
002500*               UM INDICE DE CONFIANCA; CLASSIFICAR OS VENUES             
002600*               PELA PROBABILIDADE MEDIA E, EM SEPARADO, PELO             
002700*               LIMITE INFERIOR DA FAIXA (CRITERIO CONSERVADOR).          
002800*                                                                         
002900* VERSOES:      DATA        AUTOR       DESCRICAO                         
003000*               ----------  ----------  ---------------------             
003100*               03/07/1990  A.NUNES     VERSAO INICIAL - MODELO           
003200*                                       BAYESIANO DE AFINIDADE            
003300*                                       DE VENUES (COEFICIENTES           
003400*                                       MEDIOS A PRIORI)                  
003500*               30/01/1993  R.FARIAS    ACRESC. INDICADORES DE            
003600*                                       COMPLETUDE DE CADASTRO            
003700*                                       NO VETOR DE FEATURES              
003800*               17/04/1995  R.FARIAS    ACRESC. CARTAO DE                 
003900*                                       PARAMETROS (VIBE/VEG              
004000*                                       DESEJADOS PELO USUARIO)           
004100*               19/08/1999  M.TAVARES   REVISAO Y2K - NENHUM              
004200*                                       CAMPO DE DATA NO LAYOUT,          
004300*                                       SEM IMPACTO                       
004400*               14/03/2001  M.TAVARES   CHAMADO 4471 - CORRIGIDO          
004500*                                       ARREDONDAMENTO DA                 
004600*                                       PROBABILIDADE (ROUND              
004700*                                       HALF-UP EM TRES CASAS)            
004800*               27/09/2004  J.COUTINHO  CHAMADO 5528 - LINHA DE           
004900*                                       TOTAIS (QTDE DE VENUES            
005000*                                       E PROBABILIDADE MEDIA)            
005100*****************************************************************         
005200 ENVIRONMENT DIVISION.                                                    
005300*----------------------------------------------------------------*        
005400 CONFIGURATION SECTION.                                                   
005500*    NOMES ESPECIAIS DO COMPILADOR PARA ESTE PROGRAMA                     
005600 SPECIAL-NAMES.                                                           
005700*    DEFINE O CANAL DE TOPO-DE-FORMULARIO DA IMPRESSORA                   
005800     C01 IS TOP-OF-FORM                                                   
005900*    CLASSE DE TESTE PARA OS CARACTERES NUMERICOS 0-9                     
006000     CLASS CLASSE-DIGITO IS "0" THRU "9"                                  
006100*    UPSI-0 RESERVADA (SEM USO ATUAL), LIGADA                             
006200     UPSI-0 ON  STATUS IS CHAVE-DETALHE-LIGADA                            
006300*    UPSI-0 RESERVADA (SEM USO ATUAL), DESLIGADA                          
006400            OFF STATUS IS CHAVE-DETALHE-DESLIGADA.                        
006500*    UPSI-0 RESERVADA - SEM USO ATUAL NESTE PROGRAMA.                     
006600 INPUT-OUTPUT SECTION.                                                    
006700*    DECLARACAO DOS ARQUIVOS USADOS NESTE PROGRAMA                        
006800 FILE-CONTROL.                                                            
006900*    DECLARA O ARQUIVO E SEU NOME LOGICO                                  
007000     SELECT F-PARAMETRO ASSIGN TO BAYESPRM                                
007100*    ORGANIZACAO SEQUENCIAL DO ARQUIVO (CONTINUACAO DO SELECT)            
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300*    STATUS DO ARQUIVO (CONTINUACAO DA CLAUSULA)                          
007400         FILE STATUS IS FS-PARAMETRO.                                     
007500                                                                          
007600*    DECLARA O ARQUIVO E SEU NOME LOGICO                                  
007700     SELECT F-VENUES ASSIGN TO VENUEMST                                   
007800*    ORGANIZACAO SEQUENCIAL DO ARQUIVO (CONTINUACAO DO SELECT)            
007900         ORGANIZATION IS LINE SEQUENTIAL                                  
008000*    STATUS DO ARQUIVO (CONTINUACAO DA CLAUSULA)                          
008100         FILE STATUS IS FS-VENUES.                                        
008200                                                                          
008300*    DECLARA O ARQUIVO E SEU NOME LOGICO                                  
008400     SELECT F-RELATORIO ASSIGN TO RELBAYES                                
008500*    ORGANIZACAO SEQUENCIAL DO ARQUIVO (CONTINUACAO DO SELECT)            
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700*    STATUS DO ARQUIVO (CONTINUACAO DA CLAUSULA)                          
008800         FILE STATUS IS FS-RELATORIO.                                     
008900                                                                          
009000*    INICIO DA AREA DE DADOS DO PROGRAMA                                  
009100 DATA DIVISION.                                                           
009200*    STATUS DO ARQUIVO (CONTINUACAO DA CLAUSULA)                          
009300 FILE SECTION.                                                            
009400*    CARTAO DE PARAMETROS DA RODADA - VIBE E RESTRICAO                    
009500*    VEGETARIANA DESEJADAS PELO USUARIO (ACRESC. 17/04/1995)              
009600 FD  F-PARAMETRO                                                          
009700*    ARQUIVO COM REGISTROS DE LABEL PADRAO (CONTINUACAO DO FD)            
009800     LABEL RECORDS ARE STANDARD.                                          
009900*    CARTAO DE PARAMETROS DA RODADA (VIBE/VEG DESEJADOS)                  
010000 01  WP-CARTAO.                                                           
010100*    VIBE DESEJADA PELO USUARIO NESTA RODADA (INSTA/WORK/ROMANTIC)        
010200     05  WP-VIBE-DESEJADA        PIC X(08).                               
010300*    CONDICAO: WP-QUER-INSTA LIGADA QUANDO O VALOR E "INSTA   "           
010400         88  WP-QUER-INSTA           VALUE "INSTA   ".                    
010500*    CONDICAO: WP-QUER-WORK LIGADA QUANDO O VALOR E "WORK    "            
010600         88  WP-QUER-WORK            VALUE "WORK    ".                    
010700*    CONDICAO: WP-QUER-ROMANTIC LIGADA QUANDO O VALOR E "ROMANT           
010800         88  WP-QUER-ROMANTIC        VALUE "ROMANTIC".                    
010900*    RESTRICAO VEGETARIANA DESEJADA PELO USUARIO ("Y"=SIM)                
011000     05  WP-VEG-DESEJADO         PIC X(01).                               
011100*    CONDICAO: WP-QUER-VEG LIGADA QUANDO O VALOR E "Y"                    
011200         88  WP-QUER-VEG             VALUE "Y".                           
011300*    PREENCHIMENTO (FILLER) ATE O TAMANHO TOTAL DO CARTAO                 
011400     05  FILLER                  PIC X(71).                               
011500                                                                          
011600*    MESTRE DE VENUES (ESTABELECIMENTOS) A CLASSIFICAR                    
011700 FD  F-VENUES                                                             
011800*    ARQUIVO COM REGISTROS DE LABEL PADRAO (CONTINUACAO DO FD)            
011900     LABEL RECORDS ARE STANDARD.                                          
012000*    INCORPORA O LAYOUT DO ARQUIVO DE VENUES                              
012100     COPY ARQVENUE.                                                       
012200                                                                          
012300*    RELATORIO DE SAIDA COM O RANKING BAYESIANO                           
012400 FD  F-RELATORIO                                                          
012500*    ARQUIVO COM REGISTROS DE LABEL PADRAO (CONTINUACAO DO FD)            
012600     LABEL RECORDS ARE STANDARD.                                          
012700*    LINHA DE SAIDA DO RELATORIO DE AFINIDADE BAYESIANA                   
012800 01  REL-REGISTRO                PIC X(100).                              
012900                                                                          
013000*================================================================*        
013100 WORKING-STORAGE SECTION.                                                 
013200*----------------------------------------------------------------*        
013300 01  WS-FILE-STATUS.                                                      
013400*    STATUS DO ARQUIVO DE PARAMETROS                                      
013500     05  FS-PARAMETRO            PIC X(02) VALUE SPACES.                  
013600*    CONDICAO: FS-OK-PARAMETRO LIGADA QUANDO O VALOR E "00"               
013700         88  FS-OK-PARAMETRO          VALUE "00".                         
013800*    STATUS DO ARQUIVO MESTRE DE VENUES                                   
013900     05  FS-VENUES               PIC X(02) VALUE SPACES.                  
014000*    CONDICAO: FS-FIM-VENUES LIGADA QUANDO O VALOR E "10"                 
014100         88  FS-FIM-VENUES            VALUE "10".                         
014200*    CONDICAO: FS-OK-VENUES LIGADA QUANDO O VALOR E "00"                  
014300         88  FS-OK-VENUES             VALUE "00".                         
014400*    STATUS DO ARQUIVO DE SAIDA (RELATORIO IMPRESSO)                      
014500     05  FS-RELATORIO            PIC X(02) VALUE SPACES.                  
014600*    CONDICAO: FS-OK-RELATORIO LIGADA QUANDO O VALOR E "00"               
014700         88  FS-OK-RELATORIO          VALUE "00".                         
014800*    PREENCHIMENTO (FILLER) ATE O LIMITE DO REGISTRO                      
014900     05  FILLER                  PIC X(02).                               
015000                                                                          
015100*    MENSAGEM DE ERRO MONTADA ANTES DE 9900-ERRO-FATAL                    
015200 77  WS-MSGERRO                  PIC X(60) VALUE SPACES.                  
015300                                                                          
015400*    COEFICIENTES FIXOS DO MODELO (MEDIAS A PRIORI) - B3                  
015500 01  WS-COEFICIENTES.                                                     
015600*    B0 - INTERCEPTO DO MODELO LOGISTICO (MEDIA A PRIORI)                 
015700     05  WB-B0                   PIC S9V99  VALUE -0.50.                  
015800*    B1 - PESO DA DISTANCIA (X1), NEGATIVO: QUANTO MAIS LONGE PIOR        
015900     05  WB-B1                   PIC S9V99  VALUE -0.90.                  
016000*    B2 - PESO DA NOTA CENTRADA (X2), FORTE INFLUENCIA POSITIVA           
016100     05  WB-B2                   PIC S9V99  VALUE +1.40.                  
016200*    B3 - PESO DO LOG DE REVIEWS (X3), POPULARIDADE PESA POUCO            
016300     05  WB-B3                   PIC S9V99  VALUE +0.25.                  
016400*    B4 - PESO DA AFINIDADE VIBE-CATEGORIA (X4)                           
016500     05  WB-B4                   PIC S9V99  VALUE +1.00.                  
016600*    B5 - PESO DO ATENDIMENTO VEGETARIANO (X5), SO ENTRA SE PEDIDO        
016700     05  WB-B5                   PIC S9V99  VALUE +0.40.                  
016800*    B6 - PESO DE ESTAR ABERTO AGORA (X6)                                 
016900     05  WB-B6                   PIC S9V99  VALUE +0.50.                  
017000*    B7 - PESO DA COMPLETUDE DO CADASTRO (X7)                             
017100     05  WB-B7                   PIC S9V99  VALUE +0.60.                  
017200*    PREENCHIMENTO (FILLER) ATE O LIMITE DO REGISTRO                      
017300     05  FILLER                  PIC X(02).                               
017400                                                                          
017500*    DESVIOS-PADRAO A PRIORI DOS COEFICIENTES - B5                        
017600 01  WS-DESVIOS.                                                          
017700*    S0 - DESVIO-PADRAO A PRIORI DO INTERCEPTO                            
017800     05  WB-S0                   PIC S9V99  VALUE 0.50.                   
017900*    S1 - DESVIO-PADRAO A PRIORI DO PESO DA DISTANCIA                     
018000     05  WB-S1                   PIC S9V99  VALUE 0.30.                   
018100*    S2 - DESVIO-PADRAO A PRIORI DO PESO DA NOTA                          
018200     05  WB-S2                   PIC S9V99  VALUE 0.40.                   
018300*    S3 - DESVIO-PADRAO A PRIORI DO PESO DO LOG DE REVIEWS                
018400     05  WB-S3                   PIC S9V99  VALUE 0.15.                   
018500*    S4 - DESVIO-PADRAO A PRIORI DO PESO DA VIBE                          
018600     05  WB-S4                   PIC S9V99  VALUE 0.40.                   
018700*    S5 - DESVIO-PADRAO A PRIORI DO PESO VEGETARIANO                      
018800     05  WB-S5                   PIC S9V99  VALUE 0.30.                   
018900*    S6 - DESVIO-PADRAO A PRIORI DO PESO DE ABERTURA                      
019000     05  WB-S6                   PIC S9V99  VALUE 0.30.                   
019100*    S7 - DESVIO-PADRAO A PRIORI DO PESO DE COMPLETUDE                    
019200     05  WB-S7                   PIC S9V99  VALUE 0.30.                   
019300*    PREENCHIMENTO (FILLER) ATE O LIMITE DO REGISTRO                      
019400     05  FILLER                  PIC X(02).                               
019500                                                                          
019600*    CONSTANTES MATEMATICAS/ESTATISTICAS FIXAS DO MODELO                  
019700 01  WS-CONSTANTES.                                                       
019800*    QUANTIL 90% DA NORMAL PADRAO, USADO NA FAIXA P10-P90                 
019900     05  WB-QUANTIL-90           PIC 9V9999 VALUE 1.2816.                 
020000*    LN(2), CONSTANTE USADA PARA DESFAZER A REDUCAO DO LOGARITMO          
020100     05  WB-LN-DE-2              PIC 9V9(12)                              
020200*    VALOR INICIAL DO CAMPO (CONTINUACAO)                                 
020300                                  VALUE 0.693147180560.                   
020400*    PREENCHIMENTO (FILLER) ATE O LIMITE DO REGISTRO                      
020500     05  FILLER                  PIC X(02).                               
020600                                                                          
020700*    TABELA DE AFINIDADE VIBE-CATEGORIA - B2 (MONTADA COMO                
020800*    UMA SERIE DE FILLERS E REVISTA POR UM REDEFINES, NO                  
020900*    MOLDE DAS DEMAIS TABELAS DE PARAMETRO FIXO DESTE CPD)                
021000 01  TB-AFINIDADE-DADOS.                                                  
021100*    NOME DA CATEGORIA RESTAURANT (CHAVE DA LINHA DA TABELA)              
021200     05  FILLER  PIC X(12) VALUE "RESTAURANT  ".                          
021300*    AFINIDADE RESTAURANT X INSTA                                         
021400     05  FILLER  PIC 9V99  VALUE 0.60.                                    
021500*    AFINIDADE RESTAURANT X WORK                                          
021600     05  FILLER  PIC 9V99  VALUE 0.20.                                    
021700*    AFINIDADE RESTAURANT X ROMANTIC                                      
021800     05  FILLER  PIC 9V99  VALUE 0.80.                                    
021900*    NOME DA CATEGORIA CAFE (CHAVE DA LINHA DA TABELA)                    
022000     05  FILLER  PIC X(12) VALUE "CAFE        ".                          
022100*    AFINIDADE CAFE X INSTA                                               
022200     05  FILLER  PIC 9V99  VALUE 0.80.                                    
022300*    AFINIDADE CAFE X WORK                                                
022400     05  FILLER  PIC 9V99  VALUE 0.90.                                    
022500*    AFINIDADE CAFE X ROMANTIC                                            
022600     05  FILLER  PIC 9V99  VALUE 0.60.                                    
022700*    NOME DA CATEGORIA GROCERY (CHAVE DA LINHA DA TABELA)                 
022800     05  FILLER  PIC X(12) VALUE "GROCERY     ".                          
022900*    AFINIDADE GROCERY X INSTA                                            
023000     05  FILLER  PIC 9V99  VALUE 0.10.                                    
023100*    AFINIDADE GROCERY X WORK                                             
023200     05  FILLER  PIC 9V99  VALUE 0.10.                                    
023300*    AFINIDADE GROCERY X ROMANTIC                                         
023400     05  FILLER  PIC 9V99  VALUE 0.00.                                    
023500*    NOME DA CATEGORIA SCENIC (CHAVE DA LINHA DA TABELA)                  
023600     05  FILLER  PIC X(12) VALUE "SCENIC      ".                          
023700*    AFINIDADE SCENIC X INSTA                                             
023800     05  FILLER  PIC 9V99  VALUE 0.90.                                    
023900*    AFINIDADE SCENIC X WORK                                              
024000     05  FILLER  PIC 9V99  VALUE 0.30.                                    
024100*    AFINIDADE SCENIC X ROMANTIC                                          
024200     05  FILLER  PIC 9V99  VALUE 0.90.                                    
024300*    NOME DA CATEGORIA INDOOR (CHAVE DA LINHA DA TABELA)                  
024400     05  FILLER  PIC X(12) VALUE "INDOOR      ".                          
024500*    AFINIDADE INDOOR X INSTA                                             
024600     05  FILLER  PIC 9V99  VALUE 0.50.                                    
024700*    AFINIDADE INDOOR X WORK                                              
024800     05  FILLER  PIC 9V99  VALUE 0.60.                                    
024900*    AFINIDADE INDOOR X ROMANTIC                                          
025000     05  FILLER  PIC 9V99  VALUE 0.40.                                    
025100*    VISAO TABULAR DA AFINIDADE, PESQUISAVEL POR IX-CAT                   
025200 01  TB-AFINIDADE REDEFINES TB-AFINIDADE-DADOS.                           
025300*    CADA ENTRADA E UMA CATEGORIA COM SUAS TRES AFINIDADES                
025400     05  TB-CATEGORIA OCCURS 5 TIMES INDEXED BY IX-CAT.                   
025500*    NOME DA CATEGORIA, CHAVE DE PESQUISA EM 2210-BUSCA-AFINIDADE         
025600         10  TB-CAT-NOME         PIC X(12).                               
025700*    AFINIDADE DESTA CATEGORIA COM A VIBE INSTA                           
025800         10  TB-CAT-INSTA        PIC 9V99.                                
025900*    AFINIDADE DESTA CATEGORIA COM A VIBE WORK                            
026000         10  TB-CAT-WORK         PIC 9V99.                                
026100*    AFINIDADE DESTA CATEGORIA COM A VIBE ROMANTIC                        
026200         10  TB-CAT-ROMANTIC     PIC 9V99.                                
026300                                                                          
026400*    CONTADORES E INDICES DE CONTROLE DO PROGRAMA                         
026500 01  WS-CONTADORES.                                                       
026600*    TOTAL DE VENUES LIDOS E ARMAZENADOS NA TABELA                        
026700     05  WK-TOT-VENUES           PIC 9(5)  COMP.                          
026800*    INDICE DE VARREDURA CORRENTE NAS ROTINAS 3010/3110/3120              
026900     05  WK-IND-I                PIC 9(3)  COMP.                          
027000*    INDICE DO MELHOR VENUE AINDA NAO IMPRESSO NESTA PASSADA              
027100     05  WK-IND-MELHOR           PIC 9(3)  COMP.                          
027200*    POSICAO DE CLASSIFICACAO CORRENTE (1=MELHOR)                         
027300     05  WK-RANK                 PIC 9(3)  COMP.                          
027400*    ESTRATEGIA CORRENTE: 1=MEAN, 2=LOWER-BOUND (REGRA B7)                
027500     05  WK-ESTRATEGIA           PIC 9(1)  COMP.                          
027600*    CONTADOR GENERICO DE ITERACOES (NEWTON/TAYLOR)                       
027700     05  WK-QTD-ITER             PIC 9(2)  COMP.                          
027800*    NUMERO DE DIVISOES POR 2 FEITAS NA REDUCAO DO EXPOENTE               
027900     05  WK-EXP-K                PIC 9(2)  COMP.                          
028000*    NUMERO DE DIVISOES POR 2 FEITAS NA REDUCAO DO LOGARITMO              
028100     05  WK-LN-K                 PIC 9(2)  COMP.                          
028200*    QUANTIDADE DE INDICADORES DE CADASTRO PRESENTES (0-4)                
028300     05  WK-QTD-COMPLETO         PIC 9(1)  COMP.                          
028400*    PREENCHIMENTO (FILLER) ATE O LIMITE DO REGISTRO                      
028500     05  FILLER                  PIC X(02).                               
028600                                                                          
028700*    AREA DE TRABALHO DO VETOR DE FEATURES (B1) DO VENUE                  
028800*    CORRENTE, RECALCULADA A CADA LEITURA                                 
028900 01  WS-FEATURES.                                                         
029000*    X1 - DISTANCIA EM KM (CONVERTIDA DE METROS)                          
029100     05  WK-X1-DIST-KM           PIC S9(3)V9(3).                          
029200*    X2 - NOTA CENTRADA EM TORNO DE 5.0, ESCALA -1 A +1                   
029300     05  WK-X2-RATING-C          PIC S9V9(4).                             
029400*    X3 - LOGARITMO NATURAL DE (REVIEWS + 1)                              
029500     05  WK-X3-LOG-REV           PIC S9(2)V9(6).                          
029600*    X4 - AFINIDADE VIBE-CATEGORIA (0.00 A 0.99)                          
029700     05  WK-X4-VIBE-AFIN         PIC 9V99.                                
029800*    X5 - INDICADOR VEGETARIANO (1=SIM, 0=NAO)                            
029900     05  WK-X5-VEG               PIC 9.                                   
030000*    X6 - INDICADOR DE ABERTO AGORA (1=SIM, 0=NAO)                        
030100     05  WK-X6-ABERTO            PIC 9.                                   
030200*    X7 - COMPLETUDE DO CADASTRO (0.00 A 1.00)                            
030300     05  WK-X7-COMPLETUDE        PIC 9V99.                                
030400*    PESO B5 EFETIVO - ZERO QUANDO O CARTAO NAO PEDE VEG                  
030500     05  WK-B5-EFETIVO           PIC S9V99.                               
030600*    DESVIO S5 EFETIVO - ZERO QUANDO O CARTAO NAO PEDE VEG                
030700     05  WK-S5-EFETIVO           PIC S9V99.                               
030800*    PREENCHIMENTO (FILLER) ATE O LIMITE DO REGISTRO                      
030900     05  FILLER                  PIC X(02).                               
031000                                                                          
031100*    RESULTADOS DO MODELO LOGISTICO PARA O VENUE CORRENTE                 
031200 01  WS-MODELO.                                                           
031300*    PREDITOR LINEAR Z DO MODELO LOGISTICO (REGRA B3)                     
031400     05  WK-Z                    PIC S9(3)V9(6).                          
031500*    PROBABILIDADE MEDIA ESTIMADA P = 1/(1+E**-Z) (REGRA B4)              
031600     05  WK-PROBABILIDADE        PIC 9V999.                               
031700*    ERRO PADRAO PREDITIVO (RAIZ DA SOMA DOS DESVIOS AO QUADRADO)         
031800     05  WK-SE                   PIC S9(3)V9(9).                          
031900*    ERRO PADRAO AO QUADRADO, ACUMULADO TERMO A TERMO                     
032000     05  WK-SE2                  PIC S9(3)V9(9).                          
032100*    LIMITE INFERIOR DO PREDITOR (Z - QUANTIL*ERRO)                       
032200     05  WK-Z-INFERIOR           PIC S9(3)V9(6).                          
032300*    LIMITE SUPERIOR DO PREDITOR (Z + QUANTIL*ERRO)                       
032400     05  WK-Z-SUPERIOR           PIC S9(3)V9(6).                          
032500*    LIMITE INFERIOR DA FAIXA DE CONFIANCA (P10)                          
032600     05  WK-P10                  PIC 9V999.                               
032700*    LIMITE SUPERIOR DA FAIXA DE CONFIANCA (P90)                          
032800     05  WK-P90                  PIC 9V999.                               
032900*    INDICE DE CONFIANCA = 1 - (P90-P10), PISO ZERO (REGRA B6)            
033000     05  WK-CONFIANCA            PIC S9V999.                              
033100*    PARCELA AUXILIAR (PESO*FEATURE) NO CALCULO DO ERRO PADRAO            
033200     05  WK-PARCELA              PIC S9(3)V9(9).                          
033300*    PREENCHIMENTO (FILLER) ATE O LIMITE DO REGISTRO                      
033400     05  FILLER                  PIC X(02).                               
033500                                                                          
033600*    VISAO REDEFINIDA DO BLOCO DO MODELO, USADA PARA ZERAR                
033700*    Z/PROBABILIDADE/SE DE UMA SO VEZ NO INICIO DE CADA VENUE.            
033800 01  WS-MODELO-REDEF REDEFINES WS-MODELO.                                 
033900*    FAIXA UNICA PARA ZERAR WS-MODELO DE UMA SO VEZ                       
034000     05  FILLER                  PIC X(81).                               
034100                                                                          
034200*    ESCALARES DE APOIO AS ROTINAS DE EXPONENCIAL, LOGARITMO              
034300*    E RAIZ QUADRADA - SEM FUNCAO INTRINSECA NESTE COMPILADOR             
034400 01  WS-MATEMATICA.                                                       
034500*    ARGUMENTO DO EXPONENCIAL (ENTRADA DE 9500)                           
034600     05  WK-EXP-X                PIC S9(3)V9(9).                          
034700*    ARGUMENTO APOS REDUCAO SUCESSIVA POR 2                               
034800     05  WK-EXP-REDUZIDO         PIC S9(3)V9(9).                          
034900*    MAGNITUDE (VALOR ABSOLUTO) USADA NO TESTE DE PARADA                  
035000     05  WK-EXP-MAG              PIC S9(3)V9(9).                          
035100*    SOMA PARCIAL DA SERIE DE TAYLOR DO EXPONENCIAL                       
035200     05  WK-EXP-SERIE            PIC S9(5)V9(9).                          
035300*    RESULTADO FINAL DO EXPONENCIAL (SAIDA DE 9500)                       
035400     05  WK-EXP-R                PIC S9(5)V9(9).                          
035500*    ARGUMENTO DO LOGARITMO NATURAL (ENTRADA DE 9530)                     
035600     05  WK-LN-X                 PIC S9(5)V9(9).                          
035700*    ARGUMENTO APOS REDUCAO A FAIXA (1,2)                                 
035800     05  WK-LN-REDUZIDO          PIC S9(5)V9(9).                          
035900*    Y = (REDUZIDO-1)/(REDUZIDO+1), USADO NA SERIE DE ARCTANH             
036000     05  WK-LN-Y                 PIC S9(3)V9(9).                          
036100*    SOMA PARCIAL DA SERIE DE ARCO-TANGENTE HIPERBOLICA                   
036200     05  WK-LN-SERIE             PIC S9(3)V9(9).                          
036300*    RESULTADO FINAL DO LOGARITMO NATURAL (SAIDA DE 9530)                 
036400     05  WK-LN-R                 PIC S9(3)V9(9).                          
036500*    ARGUMENTO DA RAIZ QUADRADA (ENTRADA DE 9520)                         
036600     05  WK-RQ-X                 PIC S9(5)V9(9).                          
036700*    VALOR CORRENTE DA RAIZ NA ITERACAO DE NEWTON-RAPHSON                 
036800     05  WK-RQ-R                 PIC S9(5)V9(9).                          
036900*    VALOR DA ITERACAO ANTERIOR (TESTE DE CONVERGENCIA)                   
037000     05  WK-RQ-ANTERIOR          PIC S9(5)V9(9).                          
037100*    PREENCHIMENTO (FILLER) ATE O LIMITE DO REGISTRO                      
037200     05  FILLER                  PIC X(02).                               
037300                                                                          
037400*    VISAO REDEFINIDA DOS ESCALARES MATEMATICOS, USADA PARA               
037500*    ZERAR O BLOCO INTEIRO COM UM UNICO MOVE (VIDE 2200).                 
037600 01  WS-MATEMATICA-REDEF REDEFINES WS-MATEMATICA.                         
037700*    AREA DE TRABALHO MATEMATICA, PARTE A, P/ ZERAR DE UMA VEZ            
037800     05  WK-MAT-BLOCO-A          PIC X(63).                               
037900*    AREA DE TRABALHO MATEMATICA, PARTE B, P/ ZERAR DE UMA VEZ            
038000     05  WK-MAT-BLOCO-B          PIC X(26).                               
038100                                                                          
038200*    TABELA DE VENUES PROCESSADOS, COM AS METRICAS DO MODELO              
038300*    JA CALCULADAS (UMA PASSADA SO; AS DUAS ESTRATEGIAS DE                
038400*    CLASSIFICACAO REUTILIZAM ESTA MESMA TABELA)                          
038500 01  WK-TABELA-VENUES.                                                    
038600*    TABELA DE VENUES JA CLASSIFICADOS, PESQUISADA POR IX-VEN             
038700     05  WK-VENUE OCCURS 200 TIMES                                        
038800*    TABELA PESQUISADA POR INDICE (CONTINUACAO DO OCCURS)                 
038900             INDEXED BY IX-VEN.                                           
039000*    IDENTIFICADOR DO VENUE (CHAVE ORIGINAL)                              
039100         10  WK-VEN-ID           PIC X(10).                               
039200*    NOME DO VENUE, PARA IMPRESSAO NO RELATORIO                           
039300         10  WK-VEN-NOME         PIC X(30).                               
039400*    CATEGORIA DO VENUE, PARA IMPRESSAO NO RELATORIO                      
039500         10  WK-VEN-CATEGORIA    PIC X(12).                               
039600*    PROBABILIDADE MEDIA JA CALCULADA (CHAVE DA ESTRATEGIA MEAN)          
039700         10  WK-VEN-PROB         PIC 9V999.                               
039800*    LIMITE INFERIOR P10 JA CALCULADO (CHAVE DA ESTRAT. LOWER)            
039900         10  WK-VEN-P10          PIC 9V999.                               
040000*    LIMITE SUPERIOR P90 JA CALCULADO, PARA IMPRESSAO DA FAIXA            
040100         10  WK-VEN-P90          PIC 9V999.                               
040200*    INDICE DE CONFIANCA JA CALCULADO, PARA IMPRESSAO                     
040300         10  WK-VEN-CONF         PIC S9V999.                              
040400*    INDICADOR SE O VENUE JA FOI IMPRESSO NESTA ESTRATEGIA                
040500         10  WK-VEN-USADO        PIC X(01) VALUE "N".                     
040600*    CONDICAO: WK-JA-USADO LIGADA QUANDO O VALOR E "S"                    
040700             88  WK-JA-USADO         VALUE "S".                           
040800*    PREENCHIMENTO (FILLER) ATE O LIMITE DO REGISTRO                      
040900     05  FILLER                  PIC X(02).                               
041000                                                                          
041100*    SOMATORIO DAS PROBABILIDADES DOS VENUES (CHAMADO 5528)               
041200 01  WS-SOMA-PROB                PIC 9(7)V9(3).                           
041300*    PROBABILIDADE MEDIA DO LOTE (CHAMADO 5528)                           
041400 01  WS-MEDIA-PROB               PIC 9V999.                               
041500                                                                          
041600*    AREA DE MONTAGEM DA LINHA A GRAVAR NO RELATORIO                      
041700 01  WR-LINHA                    PIC X(100).                              
041800*    CAMPOS EDITADOS PARA IMPRESSAO DAS LINHAS DO RELATORIO               
041900 01  WR-EDITA.                                                            
042000*    POSICAO DE CLASSIFICACAO EDITADA PARA IMPRESSAO                      
042100     05  WR-ED-RANK              PIC ZZ9.                                 
042200*    PROBABILIDADE MEDIA EDITADA PARA IMPRESSAO                           
042300     05  WR-ED-PROB              PIC 9.999.                               
042400*    LIMITE INFERIOR P10 EDITADO PARA IMPRESSAO                           
042500     05  WR-ED-P10               PIC 9.99.                                
042600*    LIMITE SUPERIOR P90 EDITADO PARA IMPRESSAO                           
042700     05  WR-ED-P90               PIC 9.99.                                
042800*    INDICE DE CONFIANCA EDITADO PARA IMPRESSAO                           
042900     05  WR-ED-CONF              PIC 9.99.                                
043000*    TOTAL DE VENUES EDITADO PARA IMPRESSAO (CHAMADO 5528)                
043100     05  WR-ED-TOTAL             PIC ZZZ,ZZ9.                             
043200*    PROBABILIDADE MEDIA DO LOTE EDITADA PARA IMPRESSAO                   
043300     05  WR-ED-MEDIA             PIC 9.999.                               
043400*    PREENCHIMENTO (FILLER) ATE O LIMITE DO REGISTRO                      
043500     05  FILLER                  PIC X(02).                               
043600                                                                          
043700*    DATA DO SISTEMA, OBTIDA VIA ACCEPT FROM DATE                         
043800 01  WT-DT-SISTEMA.                                                       
043900*    ANO CORRENTE (2 DIGITOS)                                             
044000     05  WT-DT-ANO               PIC 9(02).                               
044100*    MES CORRENTE                                                         
044200     05  WT-DT-MES               PIC 9(02).                               
044300*    DIA CORRENTE                                                         
044400     05  WT-DT-DIA               PIC 9(02).                               
044500*    PREENCHIMENTO (FILLER) ATE O LIMITE DO REGISTRO                      
044600     05  FILLER                  PIC X(02).                               
044700*    HORA DO SISTEMA, OBTIDA VIA ACCEPT FROM TIME                         
044800 01  WT-HR-SISTEMA.                                                       
044900*    HORA CORRENTE                                                        
045000     05  WT-HR-HORA              PIC 9(02).                               
045100*    MINUTO CORRENTE                                                      
045200     05  WT-HR-MINUTO            PIC 9(02).                               
045300*    SEGUNDO CORRENTE                                                     
045400     05  WT-HR-SEGUNDO           PIC 9(02).                               
045500*    PREENCHIMENTO (FILLER) ATE O LIMITE DO REGISTRO                      
045600     05  FILLER                  PIC X(02).                               
045700                                                                          
045800*    CABECALHO DO RELATORIO - NOME DO SISTEMA E DATA/HORA                 
045900 01  WR-CAB1.                                                             
046000*    IDENTIFICACAO DO SISTEMA NO CABECALHO                                
046100     05  FILLER                  PIC X(030)                               
046200*    VALOR INICIAL DO CAMPO (CONTINUACAO)                                 
046300          VALUE "HBSIS-SUPERO GEOREC-BAYES".                              
046400*    ROTULO "DATA:" ANTES DA DATA DO SISTEMA                              
046500     05  FILLER                  PIC X(006) VALUE "DATA: ".               
046600*    DATA FORMATADA DD/MM/AA PARA O CABECALHO                             
046700     05  WR-CAB-DATA.                                                     
046800*    DIA DENTRO DO CAMPO DE DATA DO CABECALHO                             
046900         10  WR-CD-DIA           PIC 9(02).                               
047000*    BARRA SEPARADORA DIA/MES                                             
047100         10  FILLER              PIC X(01) VALUE "/".                     
047200*    MES DENTRO DO CAMPO DE DATA DO CABECALHO                             
047300         10  WR-CD-MES           PIC 9(02).                               
047400*    BARRA SEPARADORA MES/ANO                                             
047500         10  FILLER              PIC X(01) VALUE "/".                     
047600*    ANO DENTRO DO CAMPO DE DATA DO CABECALHO                             
047700         10  WR-CD-ANO           PIC 9(02).                               
047800*    ROTULO "HORA:" ANTES DA HORA DO SISTEMA                              
047900     05  FILLER                  PIC X(007) VALUE " HORA: ".              
048000*    HORA FORMATADA HH:MM:SS PARA O CABECALHO                             
048100     05  WR-CAB-HORA.                                                     
048200*    HORA DENTRO DO CAMPO DE HORA DO CABECALHO                            
048300         10  WR-CH-HOR           PIC 9(02).                               
048400*    DOIS-PONTOS SEPARADOR HORA/MINUTO                                    
048500         10  FILLER              PIC X(01) VALUE ":".                     
048600*    MINUTO DENTRO DO CAMPO DE HORA DO CABECALHO                          
048700         10  WR-CH-MIN           PIC 9(02).                               
048800*    DOIS-PONTOS SEPARADOR MINUTO/SEGUNDO                                 
048900         10  FILLER              PIC X(01) VALUE ":".                     
049000*    SEGUNDO DENTRO DO CAMPO DE HORA DO CABECALHO                         
049100         10  WR-CH-SEG           PIC 9(02).                               
049200*    PREENCHIMENTO COM BRANCOS ATE O LIMITE DA LINHA                      
049300     05  FILLER                  PIC X(031) VALUE SPACES.                 
049400                                                                          
049500*    LINHA SEPARADORA DE TRACOS PARA O RELATORIO                          
049600 01  WR-SEP1.                                                             
049700*    TRACOS PREENCHENDO TODA A LARGURA DA LINHA                           
049800     05  FILLER                  PIC X(100) VALUE ALL "-".                
049900                                                                          
050000*================================================================*        
050100 PROCEDURE DIVISION.                                                      
050200*----------------------------------------------------------------*        
050300 0000-CONTROLE SECTION.                                                   
050400*    PONTO DE ENTRADA DA SECTION (ROTINA PRINCIPAL)                       
050500 0000.                                                                    
050600*    EXECUTA ROTINA 1000-INICIO THRU 1000-INICIO-FIM                      
050700     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.                            
050800*    EXECUTA ROTINA 2000-CARREGA-VENUES THRU 2000-CARREGA-VENUE           
050900     PERFORM 2000-CARREGA-VENUES THRU 2000-CARREGA-VENUES-FIM             
051000*    CONDICAO DE PARADA DO PERFORM (CONTINUACAO)                          
051100         UNTIL FS-FIM-VENUES.                                             
051200*    TRANSFERE 1 PARA WK-ESTRATEGIA                                       
051300     MOVE 1 TO WK-ESTRATEGIA.                                             
051400*    EXECUTA ROTINA 1800-LACO-ESTRATEGIAS                                 
051500     PERFORM 1800-LACO-ESTRATEGIAS                                        
051600*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
051700        THRU 1800-LACO-ESTRATEGIAS-FIM.                                   
051800*    EXECUTA ROTINA 8000-FINALIZA THRU 8000-FINALIZA-FIM                  
051900     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.                        
052000*    RETORNA O CONTROLE AO SISTEMA OPERACIONAL                            
052100     GOBACK.                                                              
052200*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
052300 0000-CONTROLE-FIM.                                                       
052400*    FIM DA ROTINA                                                        
052500     EXIT.                                                                
052600                                                                          
052700* -----------------------------------                                     
052800* REPETE O RELATORIO PARA CADA UMA DAS DUAS ESTRATEGIAS DE                
052900* CLASSIFICACAO (1=MEAN, 2=LOWER-BOUND)                                   
053000 1800-LACO-ESTRATEGIAS SECTION.                                           
053100*    PONTO DE ENTRADA DA SECTION                                          
053200 1800.                                                                    
053300*    TESTA CONDICAO: WK-ESTRATEGIA > 2                                    
053400     IF WK-ESTRATEGIA > 2                                                 
053500*    DESVIA PARA 1800-LACO-ESTRATEGIAS-FIM                                
053600         GO TO 1800-LACO-ESTRATEGIAS-FIM                                  
053700*    FIM DO TESTE CONDICIONAL                                             
053800     END-IF.                                                              
053900*    EXECUTA ROTINA 3000-PROCESSA-ESTRATEGIA                              
054000     PERFORM 3000-PROCESSA-ESTRATEGIA                                     
054100*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
054200        THRU 3000-PROCESSA-ESTRATEGIA-FIM.                                
054300*    ACUMULA: ADD 1 TO WK-ESTRATEGIA                                      
054400     ADD 1 TO WK-ESTRATEGIA.                                              
054500*    DESVIA PARA 1800-LACO-ESTRATEGIAS                                    
054600     GO TO 1800-LACO-ESTRATEGIAS.                                         
054700*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
054800 1800-LACO-ESTRATEGIAS-FIM.                                               
054900*    FIM DA ROTINA                                                        
055000     EXIT.                                                                
055100                                                                          
055200* -----------------------------------                                     
055300 1000-INICIO SECTION.                                                     
055400*    PONTO DE ENTRADA DA SECTION                                          
055500 1000.                                                                    
055600*    ABRE ARQUIVO INPUT F-PARAMETRO                                       
055700     OPEN INPUT F-PARAMETRO.                                              
055800*    TESTA CONDICAO: NOT FS-OK-PARAMETRO                                  
055900     IF NOT FS-OK-PARAMETRO                                               
056000*    MONTA CAMPO VIA STRING: "ERRO ABERTURA PARAMETRO: " FS-PAR           
056100         STRING "ERRO ABERTURA PARAMETRO: " FS-PARAMETRO                  
056200*    DELIMITADOR DO CAMPO STRING (CONTINUACAO DA INSTRUCAO)               
056300                DELIMITED BY SIZE INTO WS-MSGERRO                         
056400*    EXECUTA ROTINA 9900-ERRO-FATAL THRU 9900-ERRO-FATAL-FIM              
056500         PERFORM 9900-ERRO-FATAL THRU 9900-ERRO-FATAL-FIM                 
056600*    FIM DO TESTE CONDICIONAL                                             
056700     END-IF.                                                              
056800*    LE PROXIMO REGISTRO DE F-PARAMETRO                                   
056900     READ F-PARAMETRO                                                     
057000*    CLAUSULA DE EXCECAO DA LEITURA/PESQUISA (CONTINUACAO)                
057100         AT END                                                           
057200*    TRANSFERE "INSTA   " PARA WP-VIBE-DESEJADA                           
057300             MOVE "INSTA   " TO WP-VIBE-DESEJADA                          
057400*    TRANSFERE "N" PARA WP-VEG-DESEJADO                                   
057500             MOVE "N" TO WP-VEG-DESEJADO                                  
057600*    FIM DA LEITURA CONDICIONAL                                           
057700     END-READ.                                                            
057800*    FECHA ARQUIVO(S) F-PARAMETRO                                         
057900     CLOSE F-PARAMETRO.                                                   
058000                                                                          
058100*    ABRE ARQUIVO INPUT F-VENUES                                          
058200     OPEN INPUT F-VENUES.                                                 
058300*    TESTA CONDICAO: NOT FS-OK-VENUES                                     
058400     IF NOT FS-OK-VENUES                                                  
058500*    MONTA CAMPO VIA STRING: "ERRO ABERTURA VENUES: " FS-VENUES           
058600         STRING "ERRO ABERTURA VENUES: " FS-VENUES                        
058700*    DELIMITADOR DO CAMPO STRING (CONTINUACAO DA INSTRUCAO)               
058800                DELIMITED BY SIZE INTO WS-MSGERRO                         
058900*    EXECUTA ROTINA 9900-ERRO-FATAL THRU 9900-ERRO-FATAL-FIM              
059000         PERFORM 9900-ERRO-FATAL THRU 9900-ERRO-FATAL-FIM                 
059100*    FIM DO TESTE CONDICIONAL                                             
059200     END-IF.                                                              
059300*    ABRE ARQUIVO OUTPUT F-RELATORIO                                      
059400     OPEN OUTPUT F-RELATORIO.                                             
059500*    TESTA CONDICAO: NOT FS-OK-RELATORIO                                  
059600     IF NOT FS-OK-RELATORIO                                               
059700*    MONTA CAMPO VIA STRING: "ERRO ABERTURA RELATORIO: " FS-REL           
059800         STRING "ERRO ABERTURA RELATORIO: " FS-RELATORIO                  
059900*    DELIMITADOR DO CAMPO STRING (CONTINUACAO DA INSTRUCAO)               
060000                DELIMITED BY SIZE INTO WS-MSGERRO                         
060100*    EXECUTA ROTINA 9900-ERRO-FATAL THRU 9900-ERRO-FATAL-FIM              
060200         PERFORM 9900-ERRO-FATAL THRU 9900-ERRO-FATAL-FIM                 
060300*    FIM DO TESTE CONDICIONAL                                             
060400     END-IF.                                                              
060500*    TRANSFERE ZEROS PARA WK-TOT-VENUES                                   
060600     MOVE ZEROS TO WK-TOT-VENUES.                                         
060700*    TRANSFERE ZEROS PARA WS-SOMA-PROB                                    
060800     MOVE ZEROS TO WS-SOMA-PROB.                                          
060900*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
061000 1000-INICIO-FIM.                                                         
061100*    FIM DA ROTINA                                                        
061200     EXIT.                                                                
061300                                                                          
061400* -----------------------------------                                     
061500* LE O MESTRE DE VENUES UMA UNICA VEZ, CALCULANDO O MODELO                
061600* PARA CADA REGISTRO E ARMAZENANDO O RESULTADO NA TABELA                  
061700 2000-CARREGA-VENUES SECTION.                                             
061800*    PONTO DE ENTRADA DA SECTION                                          
061900 2000.                                                                    
062000*    LE PROXIMO REGISTRO DE F-VENUES                                      
062100     READ F-VENUES                                                        
062200*    CLAUSULA DE EXCECAO DA LEITURA/PESQUISA (CONTINUACAO)                
062300         AT END                                                           
062400*    AJUSTA INDICADOR/INDICE FS-FIM-VENUES PARA TRUE                      
062500             SET FS-FIM-VENUES TO TRUE                                    
062600*    FIM DA LEITURA CONDICIONAL                                           
062700     END-READ.                                                            
062800*    TESTA CONDICAO: NOT FS-FIM-VENUES                                    
062900     IF NOT FS-FIM-VENUES                                                 
063000*    TRANSFERE LOW-VALUES PARA WS-MODELO-REDEF                            
063100         MOVE LOW-VALUES TO WS-MODELO-REDEF                               
063200*    EXECUTA ROTINA 2200-CALCULA-FEATURES                                 
063300         PERFORM 2200-CALCULA-FEATURES                                    
063400*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
063500            THRU 2200-CALCULA-FEATURES-FIM                                
063600*    EXECUTA ROTINA 2300-CALCULA-PREDITOR                                 
063700         PERFORM 2300-CALCULA-PREDITOR                                    
063800*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
063900            THRU 2300-CALCULA-PREDITOR-FIM                                
064000*    EXECUTA ROTINA 2400-CALCULA-PROBABILIDADE                            
064100         PERFORM 2400-CALCULA-PROBABILIDADE                               
064200*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
064300            THRU 2400-CALCULA-PROBABILIDADE-FIM                           
064400*    EXECUTA ROTINA 2500-CALCULA-INTERVALO                                
064500         PERFORM 2500-CALCULA-INTERVALO                                   
064600*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
064700            THRU 2500-CALCULA-INTERVALO-FIM                               
064800*    EXECUTA ROTINA 2600-CALCULA-CONFIANCA                                
064900         PERFORM 2600-CALCULA-CONFIANCA                                   
065000*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
065100            THRU 2600-CALCULA-CONFIANCA-FIM                               
065200*    EXECUTA ROTINA 2700-ARMAZENA-VENUE                                   
065300         PERFORM 2700-ARMAZENA-VENUE                                      
065400*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
065500            THRU 2700-ARMAZENA-VENUE-FIM                                  
065600*    FIM DO TESTE CONDICIONAL                                             
065700     END-IF.                                                              
065800*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
065900 2000-CARREGA-VENUES-FIM.                                                 
066000*    FIM DA ROTINA                                                        
066100     EXIT.                                                                
066200                                                                          
066300* -----------------------------------                                     
066400* MONTA O VETOR DE FEATURES X1-X7 DO VENUE CORRENTE - B1                  
066500 2200-CALCULA-FEATURES SECTION.                                           
066600*    PONTO DE ENTRADA DA SECTION                                          
066700 2200.                                                                    
066800*    TRANSFERE SPACES PARA WK-MAT-BLOCO-A                                 
066900     MOVE SPACES TO WK-MAT-BLOCO-A.                                       
067000*    TRANSFERE SPACES PARA WK-MAT-BLOCO-B                                 
067100     MOVE SPACES TO WK-MAT-BLOCO-B.                                       
067200                                                                          
067300*    CALCULA: WK-X1-DIST-KM ROUNDED = VEN-DIST-M / 1000                   
067400     COMPUTE WK-X1-DIST-KM ROUNDED = VEN-DIST-M / 1000.                   
067500*    CALCULA: WK-X2-RATING-C ROUNDED =                                    
067600     COMPUTE WK-X2-RATING-C ROUNDED =                                     
067700*    CENTRALIZA A NOTA (0-5) EM TORNO DE ZERO, ESCALA -1 A +1             
067800         (VEN-RATING - 5.0) / 5.0.                                        
067900                                                                          
068000*    CALCULA: WK-LN-X = VEN-REVIEWS + 1                                   
068100     COMPUTE WK-LN-X = VEN-REVIEWS + 1.                                   
068200*    EXECUTA ROTINA 9530-CALCULA-LOGARITMO                                
068300     PERFORM 9530-CALCULA-LOGARITMO                                       
068400*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
068500        THRU 9530-CALCULA-LOGARITMO-FIM.                                  
068600*    TRANSFERE WK-LN-R PARA WK-X3-LOG-REV                                 
068700     MOVE WK-LN-R TO WK-X3-LOG-REV.                                       
068800                                                                          
068900*    EXECUTA ROTINA 2210-BUSCA-AFINIDADE THRU 2210-BUSCA-AFINID           
069000     PERFORM 2210-BUSCA-AFINIDADE THRU 2210-BUSCA-AFINIDADE-FIM.          
069100                                                                          
069200*    TRANSFERE ZEROS PARA WK-X5-VEG                                       
069300     MOVE ZEROS TO WK-X5-VEG.                                             
069400*    TESTA CONDICAO: VEN-AMIGO-VEGETARIANO                                
069500     IF VEN-AMIGO-VEGETARIANO                                             
069600*    TRANSFERE 1 PARA WK-X5-VEG                                           
069700         MOVE 1 TO WK-X5-VEG                                              
069800*    FIM DO TESTE CONDICIONAL                                             
069900     END-IF.                                                              
070000                                                                          
070100*    TRANSFERE ZEROS PARA WK-X6-ABERTO                                    
070200     MOVE ZEROS TO WK-X6-ABERTO.                                          
070300*    TESTA CONDICAO: VEN-ABERTO-AGORA                                     
070400     IF VEN-ABERTO-AGORA                                                  
070500*    TRANSFERE 1 PARA WK-X6-ABERTO                                        
070600         MOVE 1 TO WK-X6-ABERTO                                           
070700*    FIM DO TESTE CONDICIONAL                                             
070800     END-IF.                                                              
070900                                                                          
071000*    TRANSFERE ZEROS PARA WK-QTD-COMPLETO                                 
071100     MOVE ZEROS TO WK-QTD-COMPLETO.                                       
071200*    TESTA CONDICAO: VEN-COM-ENDERECO                                     
071300     IF VEN-COM-ENDERECO                                                  
071400*    ACUMULA: ADD 1 TO WK-QTD-COMPLETO                                    
071500         ADD 1 TO WK-QTD-COMPLETO                                         
071600*    FIM DO TESTE CONDICIONAL                                             
071700     END-IF.                                                              
071800*    TESTA CONDICAO: VEN-COM-TELEFONE                                     
071900     IF VEN-COM-TELEFONE                                                  
072000*    ACUMULA: ADD 1 TO WK-QTD-COMPLETO                                    
072100         ADD 1 TO WK-QTD-COMPLETO                                         
072200*    FIM DO TESTE CONDICIONAL                                             
072300     END-IF.                                                              
072400*    TESTA CONDICAO: VEN-COM-SITE                                         
072500     IF VEN-COM-SITE                                                      
072600*    ACUMULA: ADD 1 TO WK-QTD-COMPLETO                                    
072700         ADD 1 TO WK-QTD-COMPLETO                                         
072800*    FIM DO TESTE CONDICIONAL                                             
072900     END-IF.                                                              
073000*    TESTA CONDICAO: VEN-COM-HORARIO                                      
073100     IF VEN-COM-HORARIO                                                   
073200*    ACUMULA: ADD 1 TO WK-QTD-COMPLETO                                    
073300         ADD 1 TO WK-QTD-COMPLETO                                         
073400*    FIM DO TESTE CONDICIONAL                                             
073500     END-IF.                                                              
073600*    CALCULA: WK-X7-COMPLETUDE ROUNDED = WK-QTD-COMPLETO / 4              
073700     COMPUTE WK-X7-COMPLETUDE ROUNDED = WK-QTD-COMPLETO / 4.              
073800*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
073900 2200-CALCULA-FEATURES-FIM.                                               
074000*    FIM DA ROTINA                                                        
074100     EXIT.                                                                
074200                                                                          
074300* -----------------------------------                                     
074400* B2 - VIBE-AFIN DA CATEGORIA CORRENTE PARA A VIBE DO CARTAO              
074500* DE PARAMETROS; CATEGORIA DESCONHECIDA RECEBE AFINIDADE 0.3              
074600 2210-BUSCA-AFINIDADE SECTION.                                            
074700*    PONTO DE ENTRADA DA SECTION                                          
074800 2210.                                                                    
074900*    TRANSFERE 0.30 PARA WK-X4-VIBE-AFIN                                  
075000     MOVE 0.30 TO WK-X4-VIBE-AFIN.                                        
075100*    AJUSTA INDICADOR/INDICE IX-CAT PARA 1                                
075200     SET IX-CAT TO 1.                                                     
075300*    PESQUISA SEQUENCIAL NA TABELA TB-CATEGORIA                           
075400     SEARCH TB-CATEGORIA                                                  
075500*    CLAUSULA DE EXCECAO DA LEITURA/PESQUISA (CONTINUACAO)                
075600         AT END                                                           
075700*    TRANSFERE 0.30 PARA WK-X4-VIBE-AFIN                                  
075800             MOVE 0.30 TO WK-X4-VIBE-AFIN                                 
075900*    CASO: TB-CAT-NOME (IX-CAT) = VEN-CATEGORY                            
076000         WHEN TB-CAT-NOME (IX-CAT) = VEN-CATEGORY                         
076100*    AVALIA MULTIPLOS CASOS DE TRUE                                       
076200             EVALUATE TRUE                                                
076300*    CASO: WP-QUER-INSTA                                                  
076400                 WHEN WP-QUER-INSTA                                       
076500*    TRANSFERE VALOR (CONTINUACAO DE INSTRUCAO ANTERIOR)                  
076600                     MOVE TB-CAT-INSTA (IX-CAT)                           
076700*    CAMPO DESTINO (CONTINUACAO DO MOVE)                                  
076800                       TO WK-X4-VIBE-AFIN                                 
076900*    CASO: WP-QUER-WORK                                                   
077000                 WHEN WP-QUER-WORK                                        
077100*    TRANSFERE VALOR (CONTINUACAO DE INSTRUCAO ANTERIOR)                  
077200                     MOVE TB-CAT-WORK (IX-CAT)                            
077300*    CAMPO DESTINO (CONTINUACAO DO MOVE)                                  
077400                       TO WK-X4-VIBE-AFIN                                 
077500*    CASO: WP-QUER-ROMANTIC                                               
077600                 WHEN WP-QUER-ROMANTIC                                    
077700*    TRANSFERE VALOR (CONTINUACAO DE INSTRUCAO ANTERIOR)                  
077800                     MOVE TB-CAT-ROMANTIC (IX-CAT)                        
077900*    CAMPO DESTINO (CONTINUACAO DO MOVE)                                  
078000                       TO WK-X4-VIBE-AFIN                                 
078100*    FIM DA AVALIACAO DE CASOS                                            
078200             END-EVALUATE                                                 
078300*    FIM DA PESQUISA SEQUENCIAL                                           
078400     END-SEARCH.                                                          
078500*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
078600 2210-BUSCA-AFINIDADE-FIM.                                                
078700*    FIM DA ROTINA                                                        
078800     EXIT.                                                                
078900                                                                          
079000* -----------------------------------                                     
079100* B3 - PREDITOR LINEAR Z; O PESO DO COMPONENTE VEGETARIANO                
079200* (B5/S5) SO ENTRA NO MODELO QUANDO O CARTAO PEDE VEG                     
079300 2300-CALCULA-PREDITOR SECTION.                                           
079400*    PONTO DE ENTRADA DA SECTION                                          
079500 2300.                                                                    
079600*    TRANSFERE ZEROS PARA WK-B5-EFETIVO                                   
079700     MOVE ZEROS TO WK-B5-EFETIVO.                                         
079800*    TRANSFERE ZEROS PARA WK-S5-EFETIVO                                   
079900     MOVE ZEROS TO WK-S5-EFETIVO.                                         
080000*    TESTA CONDICAO: WP-QUER-VEG                                          
080100     IF WP-QUER-VEG                                                       
080200*    TRANSFERE WB-B5 PARA WK-B5-EFETIVO                                   
080300         MOVE WB-B5 TO WK-B5-EFETIVO                                      
080400*    TRANSFERE WB-S5 PARA WK-S5-EFETIVO                                   
080500         MOVE WB-S5 TO WK-S5-EFETIVO                                      
080600*    FIM DO TESTE CONDICIONAL                                             
080700     END-IF.                                                              
080800                                                                          
080900*    CALCULA: WK-Z ROUNDED =                                              
081000     COMPUTE WK-Z ROUNDED =                                               
081100*    B0 - INTERCEPTO (TERMO CONSTANTE DO PREDITOR)                        
081200         WB-B0                                                            
081300*    PARCELA DA DISTANCIA (PESO B1 X FEATURE X1)                          
081400         + (WB-B1 * WK-X1-DIST-KM)                                        
081500*    PARCELA DA NOTA CENTRADA (PESO B2 X FEATURE X2)                      
081600         + (WB-B2 * WK-X2-RATING-C)                                       
081700*    PARCELA DO LOG DE REVIEWS (PESO B3 X FEATURE X3)                     
081800         + (WB-B3 * WK-X3-LOG-REV)                                        
081900*    PARCELA DA AFINIDADE DE VIBE (PESO B4 X FEATURE X4)                  
082000         + (WB-B4 * WK-X4-VIBE-AFIN)                                      
082100*    PARCELA VEGETARIANA (PESO B5 EFETIVO X FEATURE X5)                   
082200         + (WK-B5-EFETIVO * WK-X5-VEG)                                    
082300*    PARCELA DE ABERTO AGORA (PESO B6 X FEATURE X6)                       
082400         + (WB-B6 * WK-X6-ABERTO)                                         
082500*    PARCELA DE COMPLETUDE DE CADASTRO (PESO B7 X FEATURE X7)             
082600         + (WB-B7 * WK-X7-COMPLETUDE).                                    
082700*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
082800 2300-CALCULA-PREDITOR-FIM.                                               
082900*    FIM DA ROTINA                                                        
083000     EXIT.                                                                
083100                                                                          
083200* -----------------------------------                                     
083300* B4 - PROBABILIDADE MEDIA P = 1 / (1 + E**(-Z))                          
083400 2400-CALCULA-PROBABILIDADE SECTION.                                      
083500*    PONTO DE ENTRADA DA SECTION                                          
083600 2400.                                                                    
083700*    CALCULA: WK-EXP-X = WK-Z * -1                                        
083800     COMPUTE WK-EXP-X = WK-Z * -1.                                        
083900*    EXECUTA ROTINA 9500-CALCULA-EXPONENCIAL                              
084000     PERFORM 9500-CALCULA-EXPONENCIAL                                     
084100*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
084200        THRU 9500-CALCULA-EXPONENCIAL-FIM.                                
084300*    CALCULA: WK-PROBABILIDADE ROUNDED =                                  
084400     COMPUTE WK-PROBABILIDADE ROUNDED =                                   
084500*    PARCELA/TERMO DA EXPRESSAO (CONTINUACAO DO COMPUTE)                  
084600         1 / (1 + WK-EXP-R).                                              
084700*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
084800 2400-CALCULA-PROBABILIDADE-FIM.                                          
084900*    FIM DA ROTINA                                                        
085000     EXIT.                                                                
085100                                                                          
085200* -----------------------------------                                     
085300* B5 - ERRO PADRAO PREDITIVO E FAIXA DE CONFIANCA P10/P90                 
085400 2500-CALCULA-INTERVALO SECTION.                                          
085500*    PONTO DE ENTRADA DA SECTION                                          
085600 2500.                                                                    
085700*    CALCULA: WK-SE2 ROUNDED = WB-S0 * WB-S0                              
085800     COMPUTE WK-SE2 ROUNDED = WB-S0 * WB-S0.                              
085900                                                                          
086000*    CALCULA: WK-PARCELA ROUNDED = WB-S1 * WK-X1-DIST-KM                  
086100     COMPUTE WK-PARCELA ROUNDED = WB-S1 * WK-X1-DIST-KM.                  
086200*    CALCULA: WK-SE2 ROUNDED = WK-SE2 + (WK-PARCELA * WK-PARCEL           
086300     COMPUTE WK-SE2 ROUNDED = WK-SE2 + (WK-PARCELA * WK-PARCELA).         
086400                                                                          
086500*    CALCULA: WK-PARCELA ROUNDED = WB-S2 * WK-X2-RATING-C                 
086600     COMPUTE WK-PARCELA ROUNDED = WB-S2 * WK-X2-RATING-C.                 
086700*    CALCULA: WK-SE2 ROUNDED = WK-SE2 + (WK-PARCELA * WK-PARCEL           
086800     COMPUTE WK-SE2 ROUNDED = WK-SE2 + (WK-PARCELA * WK-PARCELA).         
086900                                                                          
087000*    CALCULA: WK-PARCELA ROUNDED = WB-S3 * WK-X3-LOG-REV                  
087100     COMPUTE WK-PARCELA ROUNDED = WB-S3 * WK-X3-LOG-REV.                  
087200*    CALCULA: WK-SE2 ROUNDED = WK-SE2 + (WK-PARCELA * WK-PARCEL           
087300     COMPUTE WK-SE2 ROUNDED = WK-SE2 + (WK-PARCELA * WK-PARCELA).         
087400                                                                          
087500*    CALCULA: WK-PARCELA ROUNDED = WB-S4 * WK-X4-VIBE-AFIN                
087600     COMPUTE WK-PARCELA ROUNDED = WB-S4 * WK-X4-VIBE-AFIN.                
087700*    CALCULA: WK-SE2 ROUNDED = WK-SE2 + (WK-PARCELA * WK-PARCEL           
087800     COMPUTE WK-SE2 ROUNDED = WK-SE2 + (WK-PARCELA * WK-PARCELA).         
087900                                                                          
088000*    CALCULA: WK-PARCELA ROUNDED = WK-S5-EFETIVO * WK-X5-VEG              
088100     COMPUTE WK-PARCELA ROUNDED = WK-S5-EFETIVO * WK-X5-VEG.              
088200*    CALCULA: WK-SE2 ROUNDED = WK-SE2 + (WK-PARCELA * WK-PARCEL           
088300     COMPUTE WK-SE2 ROUNDED = WK-SE2 + (WK-PARCELA * WK-PARCELA).         
088400                                                                          
088500*    CALCULA: WK-PARCELA ROUNDED = WB-S6 * WK-X6-ABERTO                   
088600     COMPUTE WK-PARCELA ROUNDED = WB-S6 * WK-X6-ABERTO.                   
088700*    CALCULA: WK-SE2 ROUNDED = WK-SE2 + (WK-PARCELA * WK-PARCEL           
088800     COMPUTE WK-SE2 ROUNDED = WK-SE2 + (WK-PARCELA * WK-PARCELA).         
088900                                                                          
089000*    CALCULA: WK-PARCELA ROUNDED = WB-S7 * WK-X7-COMPLETUDE               
089100     COMPUTE WK-PARCELA ROUNDED = WB-S7 * WK-X7-COMPLETUDE.               
089200*    CALCULA: WK-SE2 ROUNDED = WK-SE2 + (WK-PARCELA * WK-PARCEL           
089300     COMPUTE WK-SE2 ROUNDED = WK-SE2 + (WK-PARCELA * WK-PARCELA).         
089400                                                                          
089500*    TRANSFERE WK-SE2 PARA WK-RQ-X                                        
089600     MOVE WK-SE2 TO WK-RQ-X.                                              
089700*    EXECUTA ROTINA 9520-RAIZ-QUADRADA THRU 9520-RAIZ-QUADRADA-           
089800     PERFORM 9520-RAIZ-QUADRADA THRU 9520-RAIZ-QUADRADA-FIM.              
089900*    TRANSFERE WK-RQ-R PARA WK-SE                                         
090000     MOVE WK-RQ-R TO WK-SE.                                               
090100                                                                          
090200*    CALCULA: WK-Z-INFERIOR ROUNDED =                                     
090300     COMPUTE WK-Z-INFERIOR ROUNDED =                                      
090400*    SUBTRAI A MARGEM (QUANTIL X ERRO) DO PREDITOR CENTRAL                
090500         WK-Z - (WB-QUANTIL-90 * WK-SE).                                  
090600*    CALCULA: WK-Z-SUPERIOR ROUNDED =                                     
090700     COMPUTE WK-Z-SUPERIOR ROUNDED =                                      
090800*    SOMA A MARGEM (QUANTIL X ERRO) AO PREDITOR CENTRAL                   
090900         WK-Z + (WB-QUANTIL-90 * WK-SE).                                  
091000                                                                          
091100*    CALCULA: WK-EXP-X = WK-Z-INFERIOR * -1                               
091200     COMPUTE WK-EXP-X = WK-Z-INFERIOR * -1.                               
091300*    EXECUTA ROTINA 9500-CALCULA-EXPONENCIAL                              
091400     PERFORM 9500-CALCULA-EXPONENCIAL                                     
091500*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
091600        THRU 9500-CALCULA-EXPONENCIAL-FIM.                                
091700*    CALCULA: WK-P10 ROUNDED = 1 / (1 + WK-EXP-R)                         
091800     COMPUTE WK-P10 ROUNDED = 1 / (1 + WK-EXP-R).                         
091900                                                                          
092000*    CALCULA: WK-EXP-X = WK-Z-SUPERIOR * -1                               
092100     COMPUTE WK-EXP-X = WK-Z-SUPERIOR * -1.                               
092200*    EXECUTA ROTINA 9500-CALCULA-EXPONENCIAL                              
092300     PERFORM 9500-CALCULA-EXPONENCIAL                                     
092400*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
092500        THRU 9500-CALCULA-EXPONENCIAL-FIM.                                
092600*    CALCULA: WK-P90 ROUNDED = 1 / (1 + WK-EXP-R)                         
092700     COMPUTE WK-P90 ROUNDED = 1 / (1 + WK-EXP-R).                         
092800*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
092900 2500-CALCULA-INTERVALO-FIM.                                              
093000*    FIM DA ROTINA                                                        
093100     EXIT.                                                                
093200                                                                          
093300* -----------------------------------                                     
093400* B6 - CONFIANCA = 1 - (P90 - P10), PISO ZERO                             
093500 2600-CALCULA-CONFIANCA SECTION.                                          
093600*    PONTO DE ENTRADA DA SECTION                                          
093700 2600.                                                                    
093800*    CALCULA: WK-CONFIANCA ROUNDED = 1 - (WK-P90 - WK-P10)                
093900     COMPUTE WK-CONFIANCA ROUNDED = 1 - (WK-P90 - WK-P10).                
094000*    TESTA CONDICAO: WK-CONFIANCA < 0                                     
094100     IF WK-CONFIANCA < 0                                                  
094200*    TRANSFERE ZEROS PARA WK-CONFIANCA                                    
094300         MOVE ZEROS TO WK-CONFIANCA                                       
094400*    FIM DO TESTE CONDICIONAL                                             
094500     END-IF.                                                              
094600*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
094700 2600-CALCULA-CONFIANCA-FIM.                                              
094800*    FIM DA ROTINA                                                        
094900     EXIT.                                                                
095000                                                                          
095100* -----------------------------------                                     
095200 2700-ARMAZENA-VENUE SECTION.                                             
095300*    PONTO DE ENTRADA DA SECTION                                          
095400 2700.                                                                    
095500*    ACUMULA: ADD 1 TO WK-TOT-VENUES                                      
095600     ADD 1 TO WK-TOT-VENUES.                                              
095700*    TESTA CONDICAO: WK-TOT-VENUES <= 200                                 
095800     IF WK-TOT-VENUES <= 200                                              
095900*    AJUSTA INDICADOR/INDICE IX-VEN PARA WK-TOT-VENUES                    
096000         SET IX-VEN TO WK-TOT-VENUES                                      
096100*    TRANSFERE VEN-ID PARA WK-VEN-ID (IX-VEN)                             
096200         MOVE VEN-ID          TO WK-VEN-ID (IX-VEN)                       
096300*    TRANSFERE VEN-NAME PARA WK-VEN-NOME (IX-VEN)                         
096400         MOVE VEN-NAME        TO WK-VEN-NOME (IX-VEN)                     
096500*    TRANSFERE VEN-CATEGORY PARA WK-VEN-CATEGORIA (IX-VEN)                
096600         MOVE VEN-CATEGORY    TO WK-VEN-CATEGORIA (IX-VEN)                
096700*    TRANSFERE VALOR (CONTINUACAO DE INSTRUCAO ANTERIOR)                  
096800         MOVE WK-PROBABILIDADE                                            
096900*    CAMPO DESTINO (CONTINUACAO DO MOVE)                                  
097000                              TO WK-VEN-PROB (IX-VEN)                     
097100*    TRANSFERE WK-P10 PARA WK-VEN-P10 (IX-VEN)                            
097200         MOVE WK-P10          TO WK-VEN-P10 (IX-VEN)                      
097300*    TRANSFERE WK-P90 PARA WK-VEN-P90 (IX-VEN)                            
097400         MOVE WK-P90          TO WK-VEN-P90 (IX-VEN)                      
097500*    TRANSFERE WK-CONFIANCA PARA WK-VEN-CONF (IX-VEN)                     
097600         MOVE WK-CONFIANCA    TO WK-VEN-CONF (IX-VEN)                     
097700*    TRANSFERE "N" PARA WK-VEN-USADO (IX-VEN)                             
097800         MOVE "N"             TO WK-VEN-USADO (IX-VEN)                    
097900*    ACUMULA: ADD WK-PROBABILIDADE TO WS-SOMA-PROB                        
098000         ADD WK-PROBABILIDADE TO WS-SOMA-PROB                             
098100*    FIM DO TESTE CONDICIONAL                                             
098200     END-IF.                                                              
098300*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
098400 2700-ARMAZENA-VENUE-FIM.                                                 
098500*    FIM DA ROTINA                                                        
098600     EXIT.                                                                
098700                                                                          
098800* -----------------------------------                                     
098900* B7 - UMA PASSADA DE CLASSIFICACAO/IMPRESSAO POR ESTRATEGIA;             
099000* A CHAVE DE ORDENACAO MUDA CONFORME WK-ESTRATEGIA (1=MEAN,               
099100* 2=LOWER-BOUND), MAS AS METRICAS JA ESTAO PRONTAS NA TABELA              
099200 3000-PROCESSA-ESTRATEGIA SECTION.                                        
099300*    PONTO DE ENTRADA DA SECTION                                          
099400 3000.                                                                    
099500*    TRANSFERE 1 PARA WK-IND-I                                            
099600     MOVE 1 TO WK-IND-I.                                                  
099700*    EXECUTA ROTINA 3010-RESETA-USADOS THRU 3010-RESETA-USADOS-           
099800     PERFORM 3010-RESETA-USADOS THRU 3010-RESETA-USADOS-FIM.              
099900*    EXECUTA ROTINA 4000-IMPRIME-CABECALHO                                
100000     PERFORM 4000-IMPRIME-CABECALHO                                       
100100*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
100200        THRU 4000-IMPRIME-CABECALHO-FIM.                                  
100300*    TRANSFERE ZEROS PARA WK-RANK                                         
100400     MOVE ZEROS TO WK-RANK.                                               
100500*    EXECUTA ROTINA 3050-LACO-RANKING THRU 3050-LACO-RANKING-FI           
100600     PERFORM 3050-LACO-RANKING THRU 3050-LACO-RANKING-FIM.                
100700*    TESTA CONDICAO: WK-ESTRATEGIA = 2                                    
100800     IF WK-ESTRATEGIA = 2                                                 
100900*    EXECUTA ROTINA 4200-IMPRIME-TRAILER                                  
101000         PERFORM 4200-IMPRIME-TRAILER                                     
101100*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
101200            THRU 4200-IMPRIME-TRAILER-FIM                                 
101300*    FIM DO TESTE CONDICIONAL                                             
101400     END-IF.                                                              
101500*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
101600 3000-PROCESSA-ESTRATEGIA-FIM.                                            
101700*    FIM DA ROTINA                                                        
101800     EXIT.                                                                
101900                                                                          
102000* -----------------------------------                                     
102100 3010-RESETA-USADOS SECTION.                                              
102200*    PONTO DE ENTRADA DA SECTION                                          
102300 3010.                                                                    
102400*    TESTA CONDICAO: WK-IND-I > WK-TOT-VENUES                             
102500     IF WK-IND-I > WK-TOT-VENUES                                          
102600*    DESVIA PARA 3010-RESETA-USADOS-FIM                                   
102700         GO TO 3010-RESETA-USADOS-FIM                                     
102800*    FIM DO TESTE CONDICIONAL                                             
102900     END-IF.                                                              
103000*    AJUSTA INDICADOR/INDICE IX-VEN PARA WK-IND-I                         
103100     SET IX-VEN TO WK-IND-I.                                              
103200*    TRANSFERE "N" PARA WK-VEN-USADO (IX-VEN)                             
103300     MOVE "N" TO WK-VEN-USADO (IX-VEN).                                   
103400*    ACUMULA: ADD 1 TO WK-IND-I                                           
103500     ADD 1 TO WK-IND-I.                                                   
103600*    DESVIA PARA 3010-RESETA-USADOS                                       
103700     GO TO 3010-RESETA-USADOS.                                            
103800*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
103900 3010-RESETA-USADOS-FIM.                                                  
104000*    FIM DA ROTINA                                                        
104100     EXIT.                                                                
104200                                                                          
104300* -----------------------------------                                     
104400 3050-LACO-RANKING SECTION.                                               
104500*    PONTO DE ENTRADA DA SECTION                                          
104600 3050.                                                                    
104700*    TESTA CONDICAO: WK-RANK >= WK-TOT-VENUES                             
104800     IF WK-RANK >= WK-TOT-VENUES                                          
104900*    DESVIA PARA 3050-LACO-RANKING-FIM                                    
105000         GO TO 3050-LACO-RANKING-FIM                                      
105100*    FIM DO TESTE CONDICIONAL                                             
105200     END-IF.                                                              
105300*    ACUMULA: ADD 1 TO WK-RANK                                            
105400     ADD 1 TO WK-RANK.                                                    
105500*    EXECUTA ROTINA 3100-ACHA-MELHOR THRU 3100-ACHA-MELHOR-FIM            
105600     PERFORM 3100-ACHA-MELHOR THRU 3100-ACHA-MELHOR-FIM.                  
105700*    TESTA CONDICAO: WK-IND-MELHOR > 0                                    
105800     IF WK-IND-MELHOR > 0                                                 
105900*    AJUSTA INDICADOR/INDICE IX-VEN PARA WK-IND-MELHOR                    
106000         SET IX-VEN TO WK-IND-MELHOR                                      
106100*    AJUSTA INDICADOR/INDICE WK-JA-USADO (IX-VEN) PARA TRUE               
106200         SET WK-JA-USADO (IX-VEN) TO TRUE                                 
106300*    EXECUTA ROTINA 4100-IMPRIME-LINHA-VENUE                              
106400         PERFORM 4100-IMPRIME-LINHA-VENUE                                 
106500*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
106600            THRU 4100-IMPRIME-LINHA-VENUE-FIM                             
106700*    FIM DO TESTE CONDICIONAL                                             
106800     END-IF.                                                              
106900*    DESVIA PARA 3050-LACO-RANKING                                        
107000     GO TO 3050-LACO-RANKING.                                             
107100*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
107200 3050-LACO-RANKING-FIM.                                                   
107300*    FIM DA ROTINA                                                        
107400     EXIT.                                                                
107500                                                                          
107600* -----------------------------------                                     
107700* LOCALIZA O PROXIMO MELHOR VENUE AINDA NAO IMPRESSO NESTA                
107800* ESTRATEGIA; EMPATE MANTEM A ORDEM DE ENTRADA NO ARQUIVO                 
107900 3100-ACHA-MELHOR SECTION.                                                
108000*    PONTO DE ENTRADA DA SECTION                                          
108100 3100.                                                                    
108200*    TRANSFERE ZEROS PARA WK-IND-MELHOR                                   
108300     MOVE ZEROS TO WK-IND-MELHOR.                                         
108400*    TRANSFERE 1 PARA WK-IND-I                                            
108500     MOVE 1 TO WK-IND-I.                                                  
108600*    AVALIA MULTIPLOS CASOS DE WK-ESTRATEGIA                              
108700     EVALUATE WK-ESTRATEGIA                                               
108800*    CASO: 1                                                              
108900         WHEN 1                                                           
109000*    EXECUTA ROTINA 3110-VARRE-POR-MEDIA                                  
109100             PERFORM 3110-VARRE-POR-MEDIA                                 
109200*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
109300                THRU 3110-VARRE-POR-MEDIA-FIM                             
109400*    CASO: 2                                                              
109500         WHEN 2                                                           
109600*    EXECUTA ROTINA 3120-VARRE-POR-LIMITE                                 
109700             PERFORM 3120-VARRE-POR-LIMITE                                
109800*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
109900                THRU 3120-VARRE-POR-LIMITE-FIM                            
110000*    FIM DA AVALIACAO DE CASOS                                            
110100     END-EVALUATE.                                                        
110200*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
110300 3100-ACHA-MELHOR-FIM.                                                    
110400*    FIM DA ROTINA                                                        
110500     EXIT.                                                                
110600                                                                          
110700* -----------------------------------                                     
110800* ESTRATEGIA MEAN - MELHOR PROBABILIDADE MEDIA AINDA LIVRE                
110900 3110-VARRE-POR-MEDIA SECTION.                                            
111000*    PONTO DE ENTRADA DA SECTION                                          
111100 3110.                                                                    
111200*    TESTA CONDICAO: WK-IND-I > WK-TOT-VENUES                             
111300     IF WK-IND-I > WK-TOT-VENUES                                          
111400*    DESVIA PARA 3110-VARRE-POR-MEDIA-FIM                                 
111500         GO TO 3110-VARRE-POR-MEDIA-FIM                                   
111600*    FIM DO TESTE CONDICIONAL                                             
111700     END-IF.                                                              
111800*    AJUSTA INDICADOR/INDICE IX-VEN PARA WK-IND-I                         
111900     SET IX-VEN TO WK-IND-I.                                              
112000*    TESTA CONDICAO: NOT WK-JA-USADO (IX-VEN)                             
112100     IF NOT WK-JA-USADO (IX-VEN)                                          
112200*    TESTA CONDICAO: WK-IND-MELHOR = 0                                    
112300         IF WK-IND-MELHOR = 0                                             
112400*    TRANSFERE WK-IND-I PARA WK-IND-MELHOR                                
112500             MOVE WK-IND-I TO WK-IND-MELHOR                               
112600*    CASO CONTRARIO                                                       
112700         ELSE                                                             
112800*    TESTA CONDICAO: WK-VEN-PROB (IX-VEN) >                               
112900             IF WK-VEN-PROB (IX-VEN) >                                    
113000*    COMPARA A PROBABILIDADE MEDIA COM O MELHOR JA ACHADO                 
113100                WK-VEN-PROB (WK-IND-MELHOR)                               
113200*    TRANSFERE WK-IND-I PARA WK-IND-MELHOR                                
113300                 MOVE WK-IND-I TO WK-IND-MELHOR                           
113400*    FIM DO TESTE CONDICIONAL                                             
113500             END-IF                                                       
113600*    FIM DO TESTE CONDICIONAL                                             
113700         END-IF                                                           
113800*    FIM DO TESTE CONDICIONAL                                             
113900     END-IF.                                                              
114000*    ACUMULA: ADD 1 TO WK-IND-I                                           
114100     ADD 1 TO WK-IND-I.                                                   
114200*    DESVIA PARA 3110-VARRE-POR-MEDIA                                     
114300     GO TO 3110-VARRE-POR-MEDIA.                                          
114400*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
114500 3110-VARRE-POR-MEDIA-FIM.                                                
114600*    FIM DA ROTINA                                                        
114700     EXIT.                                                                
114800                                                                          
114900* -----------------------------------                                     
115000* ESTRATEGIA LOWER-BOUND - MELHOR P10 AINDA LIVRE                         
115100 3120-VARRE-POR-LIMITE SECTION.                                           
115200*    PONTO DE ENTRADA DA SECTION                                          
115300 3120.                                                                    
115400*    TESTA CONDICAO: WK-IND-I > WK-TOT-VENUES                             
115500     IF WK-IND-I > WK-TOT-VENUES                                          
115600*    DESVIA PARA 3120-VARRE-POR-LIMITE-FIM                                
115700         GO TO 3120-VARRE-POR-LIMITE-FIM                                  
115800*    FIM DO TESTE CONDICIONAL                                             
115900     END-IF.                                                              
116000*    AJUSTA INDICADOR/INDICE IX-VEN PARA WK-IND-I                         
116100     SET IX-VEN TO WK-IND-I.                                              
116200*    TESTA CONDICAO: NOT WK-JA-USADO (IX-VEN)                             
116300     IF NOT WK-JA-USADO (IX-VEN)                                          
116400*    TESTA CONDICAO: WK-IND-MELHOR = 0                                    
116500         IF WK-IND-MELHOR = 0                                             
116600*    TRANSFERE WK-IND-I PARA WK-IND-MELHOR                                
116700             MOVE WK-IND-I TO WK-IND-MELHOR                               
116800*    CASO CONTRARIO                                                       
116900         ELSE                                                             
117000*    TESTA CONDICAO: WK-VEN-P10 (IX-VEN) >                                
117100             IF WK-VEN-P10 (IX-VEN) >                                     
117200*    COMPARA O LIMITE P10 COM O MELHOR JA ACHADO                          
117300                WK-VEN-P10 (WK-IND-MELHOR)                                
117400*    TRANSFERE WK-IND-I PARA WK-IND-MELHOR                                
117500                 MOVE WK-IND-I TO WK-IND-MELHOR                           
117600*    FIM DO TESTE CONDICIONAL                                             
117700             END-IF                                                       
117800*    FIM DO TESTE CONDICIONAL                                             
117900         END-IF                                                           
118000*    FIM DO TESTE CONDICIONAL                                             
118100     END-IF.                                                              
118200*    ACUMULA: ADD 1 TO WK-IND-I                                           
118300     ADD 1 TO WK-IND-I.                                                   
118400*    DESVIA PARA 3120-VARRE-POR-LIMITE                                    
118500     GO TO 3120-VARRE-POR-LIMITE.                                         
118600*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
118700 3120-VARRE-POR-LIMITE-FIM.                                               
118800*    FIM DA ROTINA                                                        
118900     EXIT.                                                                
119000                                                                          
119100* -----------------------------------                                     
119200 4000-IMPRIME-CABECALHO SECTION.                                          
119300*    PONTO DE ENTRADA DA SECTION                                          
119400 4000.                                                                    
119500*    OBTEM DO SISTEMA: WT-DT-SISTEMA FROM DATE                            
119600     ACCEPT WT-DT-SISTEMA FROM DATE.                                      
119700*    OBTEM DO SISTEMA: WT-HR-SISTEMA FROM TIME                            
119800     ACCEPT WT-HR-SISTEMA FROM TIME.                                      
119900*    TRANSFERE WT-DT-DIA PARA WR-CD-DIA                                   
120000     MOVE WT-DT-DIA TO WR-CD-DIA.                                         
120100*    TRANSFERE WT-DT-MES PARA WR-CD-MES                                   
120200     MOVE WT-DT-MES TO WR-CD-MES.                                         
120300*    TRANSFERE WT-DT-ANO PARA WR-CD-ANO                                   
120400     MOVE WT-DT-ANO TO WR-CD-ANO.                                         
120500*    TRANSFERE WT-HR-HORA PARA WR-CH-HOR                                  
120600     MOVE WT-HR-HORA   TO WR-CH-HOR.                                      
120700*    TRANSFERE WT-HR-MINUTO PARA WR-CH-MIN                                
120800     MOVE WT-HR-MINUTO TO WR-CH-MIN.                                      
120900*    TRANSFERE WT-HR-SEGUNDO PARA WR-CH-SEG                               
121000     MOVE WT-HR-SEGUNDO TO WR-CH-SEG.                                     
121100*    GRAVA LINHA DO RELATORIO: REL-REGISTRO FROM WR-CAB1                  
121200     WRITE REL-REGISTRO FROM WR-CAB1.                                     
121300*    GRAVA LINHA DO RELATORIO: REL-REGISTRO FROM WR-SEP1                  
121400     WRITE REL-REGISTRO FROM WR-SEP1.                                     
121500                                                                          
121600*    TRANSFERE SPACES PARA WR-LINHA                                       
121700     MOVE SPACES TO WR-LINHA.                                             
121800*    TESTA CONDICAO: WK-ESTRATEGIA = 1                                    
121900     IF WK-ESTRATEGIA = 1                                                 
122000*    MONTA CAMPO VIA STRING: "STRATEGY: MEAN" DELIMITED BY SIZE           
122100         STRING "STRATEGY: MEAN" DELIMITED BY SIZE                        
122200*    CAMPO DESTINO DA INSTRUCAO (CONTINUACAO)                             
122300                INTO WR-LINHA                                             
122400*    CASO CONTRARIO                                                       
122500     ELSE                                                                 
122600*    MONTA CAMPO VIA STRING: "STRATEGY: LOWER-BOUND" DELIMITED            
122700         STRING "STRATEGY: LOWER-BOUND" DELIMITED BY SIZE                 
122800*    CAMPO DESTINO DA INSTRUCAO (CONTINUACAO)                             
122900                INTO WR-LINHA                                             
123000*    FIM DO TESTE CONDICIONAL                                             
123100     END-IF.                                                              
123200*    GRAVA LINHA DO RELATORIO: REL-REGISTRO FROM WR-LINHA                 
123300     WRITE REL-REGISTRO FROM WR-LINHA.                                    
123400                                                                          
123500*    TRANSFERE SPACES PARA WR-LINHA                                       
123600     MOVE SPACES TO WR-LINHA.                                             
123700*    MONTA CAMPO VIA STRING: "RANK  NAME                  CATEG           
123800     STRING "RANK  NAME                  CATEGORY    "                    
123900*    TITULOS DAS COLUNAS DO RELATORIO                                     
124000            "P(LIKE)  CI            CONF"                                 
124100*    DELIMITADOR DO CAMPO STRING (CONTINUACAO DA INSTRUCAO)               
124200            DELIMITED BY SIZE INTO WR-LINHA.                              
124300*    GRAVA LINHA DO RELATORIO: REL-REGISTRO FROM WR-LINHA                 
124400     WRITE REL-REGISTRO FROM WR-LINHA.                                    
124500*    GRAVA LINHA DO RELATORIO: REL-REGISTRO FROM WR-SEP1                  
124600     WRITE REL-REGISTRO FROM WR-SEP1.                                     
124700*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
124800 4000-IMPRIME-CABECALHO-FIM.                                              
124900*    FIM DA ROTINA                                                        
125000     EXIT.                                                                
125100                                                                          
125200* -----------------------------------                                     
125300 4100-IMPRIME-LINHA-VENUE SECTION.                                        
125400*    PONTO DE ENTRADA DA SECTION                                          
125500 4100.                                                                    
125600*    TRANSFERE WK-RANK PARA WR-ED-RANK                                    
125700     MOVE WK-RANK TO WR-ED-RANK.                                          
125800*    TRANSFERE WK-VEN-PROB (IX-VEN) PARA WR-ED-PROB                       
125900     MOVE WK-VEN-PROB (IX-VEN) TO WR-ED-PROB.                             
126000*    TRANSFERE WK-VEN-P10 (IX-VEN) PARA WR-ED-P10                         
126100     MOVE WK-VEN-P10 (IX-VEN)  TO WR-ED-P10.                              
126200*    TRANSFERE WK-VEN-P90 (IX-VEN) PARA WR-ED-P90                         
126300     MOVE WK-VEN-P90 (IX-VEN)  TO WR-ED-P90.                              
126400*    TRANSFERE WK-VEN-CONF (IX-VEN) PARA WR-ED-CONF                       
126500     MOVE WK-VEN-CONF (IX-VEN) TO WR-ED-CONF.                             
126600                                                                          
126700*    TRANSFERE SPACES PARA WR-LINHA                                       
126800     MOVE SPACES TO WR-LINHA.                                             
126900*    MONTA CAMPO VIA STRING: " " WR-ED-RANK "  " DELIMITED BY S           
127000     STRING " " WR-ED-RANK "  " DELIMITED BY SIZE                         
127100*    NOME DO VENUE NA LINHA DO RELATORIO                                  
127200            WK-VEN-NOME (IX-VEN) DELIMITED BY SIZE                        
127300*    SEPARADOR ENTRE NOME E CATEGORIA                                     
127400            "  " DELIMITED BY SIZE                                        
127500*    CATEGORIA DO VENUE NA LINHA DO RELATORIO                             
127600            WK-VEN-CATEGORIA (IX-VEN) DELIMITED BY SIZE                   
127700*    PROBABILIDADE MEDIA EDITADA NA LINHA DO RELATORIO                    
127800            "  " WR-ED-PROB DELIMITED BY SIZE                             
127900*    FAIXA DE CONFIANCA (P10-P90) ENTRE PARENTESES                        
128000            "  (" WR-ED-P10 "-" WR-ED-P90 ")"                             
128100*    DELIMITADOR DO CAMPO STRING (CONTINUACAO DA INSTRUCAO)               
128200            DELIMITED BY SIZE                                             
128300*    INDICE DE CONFIANCA NA LINHA DO RELATORIO                            
128400            "  CONF " WR-ED-CONF DELIMITED BY SIZE                        
128500*    CAMPO DESTINO DA INSTRUCAO (CONTINUACAO)                             
128600            INTO WR-LINHA.                                                
128700*    GRAVA LINHA DO RELATORIO: REL-REGISTRO FROM WR-LINHA                 
128800     WRITE REL-REGISTRO FROM WR-LINHA.                                    
128900*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
129000 4100-IMPRIME-LINHA-VENUE-FIM.                                            
129100*    FIM DA ROTINA                                                        
129200     EXIT.                                                                
129300                                                                          
129400* -----------------------------------                                     
129500* LINHA DE TOTAIS - QTDE DE VENUES E PROBABILIDADE MEDIA                  
129600* (CHAMADO 5528); UMA SO VEZ, AO FINAL DA SEGUNDA ESTRATEGIA              
129700 4200-IMPRIME-TRAILER SECTION.                                            
129800*    PONTO DE ENTRADA DA SECTION                                          
129900 4200.                                                                    
130000*    GRAVA LINHA DO RELATORIO: REL-REGISTRO FROM WR-SEP1                  
130100     WRITE REL-REGISTRO FROM WR-SEP1.                                     
130200*    TRANSFERE WK-TOT-VENUES PARA WR-ED-TOTAL                             
130300     MOVE WK-TOT-VENUES TO WR-ED-TOTAL.                                   
130400*    TRANSFERE SPACES PARA WR-LINHA                                       
130500     MOVE SPACES TO WR-LINHA.                                             
130600*    MONTA CAMPO VIA STRING: "VENUES PROCESSADOS......: " WR-ED           
130700     STRING "VENUES PROCESSADOS......: " WR-ED-TOTAL                      
130800*    DELIMITADOR DO CAMPO STRING (CONTINUACAO DA INSTRUCAO)               
130900            DELIMITED BY SIZE INTO WR-LINHA.                              
131000*    GRAVA LINHA DO RELATORIO: REL-REGISTRO FROM WR-LINHA                 
131100     WRITE REL-REGISTRO FROM WR-LINHA.                                    
131200                                                                          
131300*    TESTA CONDICAO: WK-TOT-VENUES > 0                                    
131400     IF WK-TOT-VENUES > 0                                                 
131500*    CALCULA: WS-MEDIA-PROB ROUNDED =                                     
131600         COMPUTE WS-MEDIA-PROB ROUNDED =                                  
131700*    PROBABILIDADE MEDIA DO LOTE (SOMA / TOTAL DE VENUES)                 
131800             WS-SOMA-PROB / WK-TOT-VENUES                                 
131900*    CASO CONTRARIO                                                       
132000     ELSE                                                                 
132100*    TRANSFERE ZEROS PARA WS-MEDIA-PROB                                   
132200         MOVE ZEROS TO WS-MEDIA-PROB                                      
132300*    FIM DO TESTE CONDICIONAL                                             
132400     END-IF.                                                              
132500*    TRANSFERE WS-MEDIA-PROB PARA WR-ED-MEDIA                             
132600     MOVE WS-MEDIA-PROB TO WR-ED-MEDIA.                                   
132700*    TRANSFERE SPACES PARA WR-LINHA                                       
132800     MOVE SPACES TO WR-LINHA.                                             
132900*    MONTA CAMPO VIA STRING: "PROBABILIDADE MEDIA.....: " WR-ED           
133000     STRING "PROBABILIDADE MEDIA.....: " WR-ED-MEDIA                      
133100*    DELIMITADOR DO CAMPO STRING (CONTINUACAO DA INSTRUCAO)               
133200            DELIMITED BY SIZE INTO WR-LINHA.                              
133300*    GRAVA LINHA DO RELATORIO: REL-REGISTRO FROM WR-LINHA                 
133400     WRITE REL-REGISTRO FROM WR-LINHA.                                    
133500*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
133600 4200-IMPRIME-TRAILER-FIM.                                                
133700*    FIM DA ROTINA                                                        
133800     EXIT.                                                                
133900                                                                          
134000* -----------------------------------                                     
134100 8000-FINALIZA SECTION.                                                   
134200*    PONTO DE ENTRADA DA SECTION                                          
134300 8000.                                                                    
134400*    FECHA ARQUIVO(S) F-VENUES F-RELATORIO                                
134500     CLOSE F-VENUES F-RELATORIO.                                          
134600*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
134700 8000-FINALIZA-FIM.                                                       
134800*    FIM DA ROTINA                                                        
134900     EXIT.                                                                
135000                                                                          
135100* -----------------------------------                                     
135200* EXPONENCIAL POR REDUCAO DE FAIXA (DIVISOES SUCESSIVAS POR               
135300* 2) SEGUIDA DE SERIE DE TAYLOR E ELEVACAO AO QUADRADO K                  
135400* VEZES - SEM FUNCAO INTRINSECA NESTE COMPILADOR                          
135500 9500-CALCULA-EXPONENCIAL SECTION.                                        
135600*    PONTO DE ENTRADA DA SECTION                                          
135700 9500.                                                                    
135800*    TRANSFERE ZEROS PARA WK-EXP-K                                        
135900     MOVE ZEROS TO WK-EXP-K.                                              
136000*    TRANSFERE WK-EXP-X PARA WK-EXP-REDUZIDO                              
136100     MOVE WK-EXP-X TO WK-EXP-REDUZIDO.                                    
136200*    EXECUTA ROTINA 9502-REDUZ-EXPOENTE THRU 9502-REDUZ-EXPOENT           
136300     PERFORM 9502-REDUZ-EXPOENTE THRU 9502-REDUZ-EXPOENTE-FIM.            
136400*    CALCULA: WK-EXP-SERIE ROUNDED =                                      
136500     COMPUTE WK-EXP-SERIE ROUNDED =                                       
136600*    PARCELA/TERMO DA EXPRESSAO (CONTINUACAO DO COMPUTE)                  
136700         1                                                                
136800*    TERMO DE 1A ORDEM DA SERIE DE TAYLOR                                 
136900         + WK-EXP-REDUZIDO                                                
137000*    TERMO DE 2A ORDEM (X**2/2!)                                          
137100         + (WK-EXP-REDUZIDO ** 2 /        2)                              
137200*    TERMO DE 3A ORDEM (X**3/3!)                                          
137300         + (WK-EXP-REDUZIDO ** 3 /        6)                              
137400*    TERMO DE 4A ORDEM (X**4/4!)                                          
137500         + (WK-EXP-REDUZIDO ** 4 /       24)                              
137600*    TERMO DE 5A ORDEM (X**5/5!)                                          
137700         + (WK-EXP-REDUZIDO ** 5 /      120)                              
137800*    TERMO DE 6A ORDEM (X**6/6!)                                          
137900         + (WK-EXP-REDUZIDO ** 6 /      720)                              
138000*    TERMO DE 7A ORDEM (X**7/7!)                                          
138100         + (WK-EXP-REDUZIDO ** 7 /     5040)                              
138200*    TERMO DE 8A ORDEM (X**8/8!), PRECISAO SUFICIENTE PARA O US           
138300         + (WK-EXP-REDUZIDO ** 8 /    40320).                             
138400*    TRANSFERE ZEROS PARA WK-QTD-ITER                                     
138500     MOVE ZEROS TO WK-QTD-ITER.                                           
138600*    EXECUTA ROTINA 9504-ELEVA-AO-QUADRADO                                
138700     PERFORM 9504-ELEVA-AO-QUADRADO                                       
138800*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
138900        THRU 9504-ELEVA-AO-QUADRADO-FIM.                                  
139000*    TRANSFERE WK-EXP-SERIE PARA WK-EXP-R                                 
139100     MOVE WK-EXP-SERIE TO WK-EXP-R.                                       
139200*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
139300 9500-CALCULA-EXPONENCIAL-FIM.                                            
139400*    FIM DA ROTINA                                                        
139500     EXIT.                                                                
139600                                                                          
139700* -----------------------------------                                     
139800* DIVIDE O EXPOENTE POR 2 ATE A MAGNITUDE FICAR PEQUENA O                 
139900* BASTANTE PARA A SERIE DE TAYLOR CONVERGIR COM BOA PRECISAO              
140000 9502-REDUZ-EXPOENTE SECTION.                                             
140100*    PONTO DE ENTRADA DA SECTION                                          
140200 9502.                                                                    
140300*    TESTA CONDICAO: WK-EXP-K > 20                                        
140400     IF WK-EXP-K > 20                                                     
140500*    DESVIA PARA 9502-REDUZ-EXPOENTE-FIM                                  
140600         GO TO 9502-REDUZ-EXPOENTE-FIM                                    
140700*    FIM DO TESTE CONDICIONAL                                             
140800     END-IF.                                                              
140900*    TESTA CONDICAO: WK-EXP-REDUZIDO < 0                                  
141000     IF WK-EXP-REDUZIDO < 0                                               
141100*    CALCULA: WK-EXP-MAG = WK-EXP-REDUZIDO * -1                           
141200         COMPUTE WK-EXP-MAG = WK-EXP-REDUZIDO * -1                        
141300*    CASO CONTRARIO                                                       
141400     ELSE                                                                 
141500*    TRANSFERE WK-EXP-REDUZIDO PARA WK-EXP-MAG                            
141600         MOVE WK-EXP-REDUZIDO TO WK-EXP-MAG                               
141700*    FIM DO TESTE CONDICIONAL                                             
141800     END-IF.                                                              
141900*    TESTA CONDICAO: WK-EXP-MAG <= 0.25                                   
142000     IF WK-EXP-MAG <= 0.25                                                
142100*    DESVIA PARA 9502-REDUZ-EXPOENTE-FIM                                  
142200         GO TO 9502-REDUZ-EXPOENTE-FIM                                    
142300*    FIM DO TESTE CONDICIONAL                                             
142400     END-IF.                                                              
142500*    CALCULA: WK-EXP-REDUZIDO ROUNDED = WK-EXP-REDUZIDO / 2               
142600     COMPUTE WK-EXP-REDUZIDO ROUNDED = WK-EXP-REDUZIDO / 2.               
142700*    ACUMULA: ADD 1 TO WK-EXP-K                                           
142800     ADD 1 TO WK-EXP-K.                                                   
142900*    DESVIA PARA 9502-REDUZ-EXPOENTE                                      
143000     GO TO 9502-REDUZ-EXPOENTE.                                           
143100*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
143200 9502-REDUZ-EXPOENTE-FIM.                                                 
143300*    FIM DA ROTINA                                                        
143400     EXIT.                                                                
143500                                                                          
143600* -----------------------------------                                     
143700* DESFAZ A REDUCAO ACIMA ELEVANDO O RESULTADO DA SERIE AO                 
143800* QUADRADO UMA VEZ PARA CADA DIVISAO FEITA                                
143900 9504-ELEVA-AO-QUADRADO SECTION.                                          
144000*    PONTO DE ENTRADA DA SECTION                                          
144100 9504.                                                                    
144200*    TESTA CONDICAO: WK-QTD-ITER > WK-EXP-K                               
144300     IF WK-QTD-ITER > WK-EXP-K                                            
144400*    DESVIA PARA 9504-ELEVA-AO-QUADRADO-FIM                               
144500         GO TO 9504-ELEVA-AO-QUADRADO-FIM                                 
144600*    FIM DO TESTE CONDICIONAL                                             
144700     END-IF.                                                              
144800*    CALCULA: WK-EXP-SERIE ROUNDED = WK-EXP-SERIE * WK-EXP-SERI           
144900     COMPUTE WK-EXP-SERIE ROUNDED = WK-EXP-SERIE * WK-EXP-SERIE.          
145000*    ACUMULA: ADD 1 TO WK-QTD-ITER                                        
145100     ADD 1 TO WK-QTD-ITER.                                                
145200*    DESVIA PARA 9504-ELEVA-AO-QUADRADO                                   
145300     GO TO 9504-ELEVA-AO-QUADRADO.                                        
145400*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
145500 9504-ELEVA-AO-QUADRADO-FIM.                                              
145600*    FIM DA ROTINA                                                        
145700     EXIT.                                                                
145800                                                                          
145900* -----------------------------------                                     
146000* LOGARITMO NATURAL (X MAIOR OU IGUAL A 1) POR REDUCAO A                  
146100* FAIXA (1,2) SEGUIDA DE SERIE DE ARCO-TANGENTE HIPERBOLICA -             
146200* LN(X) = LN(REDUZIDO) + K*LN(2), LN(REDUZIDO) = 2*ARCTANH(Y),            
146300* Y = (REDUZIDO-1)/(REDUZIDO+1)                                           
146400 9530-CALCULA-LOGARITMO SECTION.                                          
146500*    PONTO DE ENTRADA DA SECTION                                          
146600 9530.                                                                    
146700*    TRANSFERE ZEROS PARA WK-LN-K                                         
146800     MOVE ZEROS TO WK-LN-K.                                               
146900*    TRANSFERE WK-LN-X PARA WK-LN-REDUZIDO                                
147000     MOVE WK-LN-X TO WK-LN-REDUZIDO.                                      
147100*    EXECUTA ROTINA 9532-REDUZ-ARGUMENTO                                  
147200     PERFORM 9532-REDUZ-ARGUMENTO                                         
147300*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
147400        THRU 9532-REDUZ-ARGUMENTO-FIM.                                    
147500*    CALCULA: WK-LN-Y ROUNDED =                                           
147600     COMPUTE WK-LN-Y ROUNDED =                                            
147700*    Y = (REDUZIDO-1)/(REDUZIDO+1), ARGUMENTO DA ARCTANH                  
147800         (WK-LN-REDUZIDO - 1) / (WK-LN-REDUZIDO + 1).                     
147900*    CALCULA: WK-LN-SERIE ROUNDED =                                       
148000     COMPUTE WK-LN-SERIE ROUNDED =                                        
148100*    TERMO DE 1A ORDEM DA SERIE DE ARCO-TANGENTE HIPERBOLICA              
148200         WK-LN-Y                                                          
148300*    TERMO DE 3A ORDEM (Y**3/3)                                           
148400         + (WK-LN-Y ** 3 / 3)                                             
148500*    TERMO DE 5A ORDEM (Y**5/5)                                           
148600         + (WK-LN-Y ** 5 / 5)                                             
148700*    TERMO DE 7A ORDEM (Y**7/7)                                           
148800         + (WK-LN-Y ** 7 / 7)                                             
148900*    TERMO DE 9A ORDEM (Y**9/9), PRECISAO SUFICIENTE PARA O USO           
149000         + (WK-LN-Y ** 9 / 9).                                            
149100*    CALCULA: WK-LN-R ROUNDED =                                           
149200     COMPUTE WK-LN-R ROUNDED =                                            
149300*    DESFAZ A REDUCAO: 2*ARCTANH(Y) + K*LN(2)                             
149400         (2 * WK-LN-SERIE) + (WK-LN-K * WB-LN-DE-2).                      
149500*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
149600 9530-CALCULA-LOGARITMO-FIM.                                              
149700*    FIM DA ROTINA                                                        
149800     EXIT.                                                                
149900                                                                          
150000* -----------------------------------                                     
150100* DIVIDE O ARGUMENTO POR 2 ATE CAIR NA FAIXA (1,2) ONDE A                 
150200* SERIE DE ARCO-TANGENTE HIPERBOLICA CONVERGE RAPIDO                      
150300 9532-REDUZ-ARGUMENTO SECTION.                                            
150400*    PONTO DE ENTRADA DA SECTION                                          
150500 9532.                                                                    
150600*    TESTA CONDICAO: WK-LN-REDUZIDO < 2                                   
150700     IF WK-LN-REDUZIDO < 2                                                
150800*    DESVIA PARA 9532-REDUZ-ARGUMENTO-FIM                                 
150900         GO TO 9532-REDUZ-ARGUMENTO-FIM                                   
151000*    FIM DO TESTE CONDICIONAL                                             
151100     END-IF.                                                              
151200*    CALCULA: WK-LN-REDUZIDO ROUNDED = WK-LN-REDUZIDO / 2                 
151300     COMPUTE WK-LN-REDUZIDO ROUNDED = WK-LN-REDUZIDO / 2.                 
151400*    ACUMULA: ADD 1 TO WK-LN-K                                            
151500     ADD 1 TO WK-LN-K.                                                    
151600*    DESVIA PARA 9532-REDUZ-ARGUMENTO                                     
151700     GO TO 9532-REDUZ-ARGUMENTO.                                          
151800*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
151900 9532-REDUZ-ARGUMENTO-FIM.                                                
152000*    FIM DA ROTINA                                                        
152100     EXIT.                                                                
152200                                                                          
152300* -----------------------------------                                     
152400* RAIZ QUADRADA POR NEWTON-RAPHSON - SEM FUNCAO INTRINSECA                
152500 9520-RAIZ-QUADRADA SECTION.                                              
152600*    PONTO DE ENTRADA DA SECTION                                          
152700 9520.                                                                    
152800*    TESTA CONDICAO: WK-RQ-X <= 0                                         
152900     IF WK-RQ-X <= 0                                                      
153000*    TRANSFERE ZEROS PARA WK-RQ-R                                         
153100         MOVE ZEROS TO WK-RQ-R                                            
153200*    DESVIA PARA 9520-RAIZ-QUADRADA-FIM                                   
153300         GO TO 9520-RAIZ-QUADRADA-FIM                                     
153400*    FIM DO TESTE CONDICIONAL                                             
153500     END-IF.                                                              
153600*    CALCULA: WK-RQ-R ROUNDED = (WK-RQ-X / 2) + 0.5                       
153700     COMPUTE WK-RQ-R ROUNDED = (WK-RQ-X / 2) + 0.5.                       
153800*    TRANSFERE ZEROS PARA WK-QTD-ITER                                     
153900     MOVE ZEROS TO WK-QTD-ITER.                                           
154000*    EXECUTA ROTINA 9522-ITERA-NEWTON THRU 9522-ITERA-NEWTON-FI           
154100     PERFORM 9522-ITERA-NEWTON THRU 9522-ITERA-NEWTON-FIM.                
154200*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
154300 9520-RAIZ-QUADRADA-FIM.                                                  
154400*    FIM DA ROTINA                                                        
154500     EXIT.                                                                
154600                                                                          
154700* -----------------------------------                                     
154800 9522-ITERA-NEWTON SECTION.                                               
154900*    PONTO DE ENTRADA DA SECTION                                          
155000 9522.                                                                    
155100*    TESTA CONDICAO: WK-QTD-ITER > 14                                     
155200     IF WK-QTD-ITER > 14                                                  
155300*    DESVIA PARA 9522-ITERA-NEWTON-FIM                                    
155400         GO TO 9522-ITERA-NEWTON-FIM                                      
155500*    FIM DO TESTE CONDICIONAL                                             
155600     END-IF.                                                              
155700*    TRANSFERE WK-RQ-R PARA WK-RQ-ANTERIOR                                
155800     MOVE WK-RQ-R TO WK-RQ-ANTERIOR.                                      
155900*    CALCULA: WK-RQ-R ROUNDED =                                           
156000     COMPUTE WK-RQ-R ROUNDED =                                            
156100*    FORMULA DE NEWTON-RAPHSON: MEDIA ENTRE X/ANTERIOR E ANTERI           
156200         (WK-RQ-ANTERIOR + (WK-RQ-X / WK-RQ-ANTERIOR)) / 2.               
156300*    ACUMULA: ADD 1 TO WK-QTD-ITER                                        
156400     ADD 1 TO WK-QTD-ITER.                                                
156500*    DESVIA PARA 9522-ITERA-NEWTON                                        
156600     GO TO 9522-ITERA-NEWTON.                                             
156700*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
156800 9522-ITERA-NEWTON-FIM.                                                   
156900*    FIM DA ROTINA                                                        
157000     EXIT.                                                                
157100                                                                          
157200* -----------------------------------                                     
157300* TERMINACAO ANORMAL POR ERRO DE ARQUIVO                                  
157400 9900-ERRO-FATAL SECTION.                                                 
157500*    PONTO DE ENTRADA DA SECTION                                          
157600 9900.                                                                    
157700*    EXIBE NO CONSOLE: "GEOREC-BAYES: " WS-MSGERRO                        
157800     DISPLAY "GEOREC-BAYES: " WS-MSGERRO.                                 
157900*    FECHA ARQUIVO(S) F-VENUES F-RELATORIO                                
158000     CLOSE F-VENUES F-RELATORIO.                                          
158100*    ENCERRA A EXECUCAO DO PROGRAMA                                       
158200     STOP RUN.                                                            
158300*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
158400 9900-ERRO-FATAL-FIM.                                                     
158500*    FIM DA ROTINA                                                        
158600     EXIT.                                                                
