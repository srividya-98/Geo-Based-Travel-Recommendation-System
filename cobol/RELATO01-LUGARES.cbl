000100*****************************************************************         
000200* PROGRAM-ID.   RELATORIO-LUGARES                                         
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500*----------------------------------------------------------------*        
000600 PROGRAM-ID.    RELATORIO-LUGARES.                                        
000700 AUTHOR.        ALBERI NUNES.                                             
000800 INSTALLATION.  HBSIS-SUPERO - CPD CAMPINAS.                              
000900 DATE-WRITTEN.  14/05/1989.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.      USO INTERNO HBSIS - NAO DISTRIBUIR.                       
001200*----------------------------------------------------------------*        
001300* SISTEMA:      GEOREC                                                    
001400* PROGRAMA:     RELATORIO-LUGARES                                         
001500*                                                                         
001600* OBJETIVO:     PARA CADA CENARIO DE PREFERENCIA (ARQUIVO DE              
001700*               PREFERENCIAS), VARRER O CADASTRO MESTRE DE                
001800*               LUGARES, FILTRAR POR CATEGORIA / TEMPO DE                 
001900*               CAMINHADA / RESTRICAO VEGETARIANA, PONTUAR OS             
002000*               SOBREVIVENTES E IMPRIMIR AS 2 MELHORES                    
002100*               RECOMENDACOES POR CENARIO, COM TOTAIS DE                  
002200*               CONTROLE AO FINAL.                                        
002300*                                                                         
002400* VERSOES:      DATA        AUTOR       DESCRICAO                         
002500*               ----------  ----------  ---------------------             
002600*               14/05/1989  A.NUNES     VERSAO INICIAL -                  
002700*                                       DISTRIBUICAO DE CLIENTES          
002800*                                       POR PROXIMIDADE (BASE             
002900*                                       DESTE PROGRAMA)                   
003000*               09/11/1991  A.NUNES     REAPROVEITADO PARA                
003100*                                       RANKING DE LUGARES -              
003200*                                       CALCULO DE DISTANCIA              
003300*                                       HAVERSINE                         
003400*               22/02/1994  R.FARIAS    ACRESC. PONTUACAO POR             
003500*                                       VIBE, VEGETARIANO E               
003600*                                       COMPLETUDE DE CADASTRO            
003700*               30/06/1996  R.FARIAS    ACRESC. LINHAS DE MOTIVO          
003800*                                       E SELECAO DOS 2 MELHORES          
003900*                                       POR CENARIO                       
004000*               19/08/1999  M.TAVARES   REVISAO Y2K - CAMPOS DE           
004100*                                       DATA DO CABECALHO DE              
004200*                                       RELATORIO SAO APENAS              
004300*                                       DIA/MES/ANO(2), SEM               
004400*                                       SECULO; SEM IMPACTO POIS          
004500*                                       NAO HA CALCULO DE DATA            
004600*               14/03/2001  M.TAVARES   CHAMADO 4471 - CORRIGIDO          
004700*                                       ARREDONDAMENTO DA NOTA            
004800*                                       FINAL (ROUND HALF-UP)             
004900*               27/09/2004  J.COUTINHO  CHAMADO 5528 - BLOCO DE           
005000*                                       TOTAIS DE CONTROLE AO             
005100*                                       FINAL DO RELATORIO                
005200*               11/04/2006  J.COUTINHO  CHAMADO 5901 - A DISTANCIA        
005300*                                       GRAVADA NA TABELA E A             
005400*                                       IMPRESSA NO MOTIVO 1 VINHA        
005500*                                       TRUNCADA (MOVE DIRETO DO          
005600*                                       INTERMEDIARIO DE 9 CASAS);        
005700*                                       PASSOU A SER ARREDONDADA          
005800*                                       POR COMPUTE ROUNDED ANTES         
005900*                                       DE GRAVAR/IMPRIMIR                
006000*****************************************************************         
006100 ENVIRONMENT DIVISION.                                                    
006200*----------------------------------------------------------------*        
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM                                                   
006600     CLASS CLASSE-DIGITO IS "0" THRU "9"                                  
006700     UPSI-0 ON  STATUS IS CHAVE-DETALHE-LIGADA                            
006800            OFF STATUS IS CHAVE-DETALHE-DESLIGADA.                        
006900*    UPSI-0 RESERVADA - QUANDO LIGADA NO JCL, IMPRIME AS                  
007000*    LINHAS DE MOTIVO COM MAIOR DETALHE; HOJE SEMPRE OFF.                 
007100 INPUT-OUTPUT SECTION.                                                    
007200 FILE-CONTROL.                                                            
007300*    ARQUIVO DE ENTRADA - UM REGISTRO POR CENARIO DE                      
007400*    PREFERENCIA A SER RODADO (VIDE COPY ARQPREFE)                        
007500     SELECT F-PREFERENCIAS ASSIGN TO PREFEREN                             
007600         ORGANIZATION IS LINE SEQUENTIAL                                  
007700         FILE STATUS IS FS-PREFERENCIAS.                                  
007800                                                                          
007900*    CADASTRO MESTRE DE LUGARES - REVARRIDO DO INICIO PARA                
008000*    CADA CENARIO LIDO EM F-PREFERENCIAS (VIDE COPY ARQLUGAR)             
008100     SELECT F-LUGARES ASSIGN TO LUGARMST                                  
008200         ORGANIZATION IS LINE SEQUENTIAL                                  
008300         FILE STATUS IS FS-LUGARES.                                       
008400                                                                          
008500*    RELATORIO DE SAIDA - LINHAS DE 80 POSICOES MONTADAS VIA              
008600*    STRING EM WR-LINHA/WR-CAB1/WR-SEP1 E GRAVADAS EM                     
008700*    REL-REGISTRO (VIDE FD F-RELATORIO ABAIXO)                            
008800     SELECT F-RELATORIO ASSIGN TO RELLUGAR                                
008900         ORGANIZATION IS LINE SEQUENTIAL                                  
009000         FILE STATUS IS FS-RELATORIO.                                     
009100                                                                          
009200 DATA DIVISION.                                                           
009300 FILE SECTION.                                                            
009400*    LAYOUT DO REGISTRO DE PREFERENCIA (CENARIO) - VIDE                   
009500*    COPYBOOK ARQPREFE PARA OS CAMPOS PRF-*                               
009600 FD  F-PREFERENCIAS                                                       
009700     LABEL RECORDS ARE STANDARD.                                          
009800     COPY ARQPREFE.                                                       
009900                                                                          
010000*    LAYOUT DO REGISTRO MESTRE DE LUGAR - VIDE COPYBOOK                   
010100*    ARQLUGAR PARA OS CAMPOS PLC-* E AS VISOES REDEFINIDAS                
010200 FD  F-LUGARES                                                            
010300     LABEL RECORDS ARE STANDARD.                                          
010400     COPY ARQLUGAR.                                                       
010500                                                                          
010600*    REGISTRO DE SAIDA GENERICO - O CONTEUDO VARIA LINHA A                
010700*    LINHA (CABECALHO, SEPARADOR, RECOMENDACAO, TOTAIS); A                
010800*    MONTAGEM REAL ACONTECE EM WORKING-STORAGE E E GRAVADA                
010900*    AQUI POR WRITE ... FROM                                              
011000 FD  F-RELATORIO                                                          
011100     LABEL RECORDS ARE STANDARD.                                          
011200 01  REL-REGISTRO                PIC X(80).                               
011300                                                                          
011400*================================================================*        
011500 WORKING-STORAGE SECTION.                                                 
011600*----------------------------------------------------------------*        
011700*    CONSTANTES DA FORMULA DE HAVERSINE E DA REGRA DE                     
011800*    CAMINHADA - NUNCA ALTERADAS EM TEMPO DE EXECUCAO                     
011900 01  WS-CONSTANTES.                                                       
012000*        RAIO MEDIO DA TERRA, EM QUILOMETROS (USADO NO                    
012100*        ULTIMO PASSO DA FORMULA DE HAVERSINE, 6210)                      
012200     05  WS-RAIO-TERRA-KM        PIC 9(5)V9(3)                            
012300                                  VALUE 6371.000.                         
012400*        FATOR DE CONVERSAO GRAU -> RADIANO (PI/180), COM                 
012500*        15 CASAS PARA NAO PERDER PRECISAO NO ARCO-SENO                   
012600     05  WS-GRAUS-PARA-RAD       PIC S9V9(15)                             
012700                                  VALUE 0.017453292519943.                
012800*    VELOCIDADE DE CAMINHADA PADRAO (MIN/KM) P/ REGRA R4                  
012900     05  WC-MIN-POR-KM           PIC 9(2)V9(4)                            
013000                                  VALUE 13.3333.                          
013100*        (60 / 4.5 - TEMPO DE CAMINHADA POR QUILOMETRO)                   
013200     05  FILLER                  PIC X(02).                               
013300                                                                          
013400*    CODIGOS DE RETORNO DO ULTIMO COMANDO I-O EM CADA ARQUIVO;            
013500*    TESTADOS LOGO APOS OPEN/READ PARA DECIDIR FIM-DE-ARQUIVO             
013600*    OU ABORTAR COM 9900-ERRO-FATAL                                       
013700 01  WS-FILE-STATUS.                                                      
013800*    STATUS DO ARQUIVO DE PREFERENCIAS (ENTRADA POR CENARIO)              
013900     05  FS-PREFERENCIAS         PIC X(02) VALUE SPACES.                  
014000*    INDICA FIM DE ARQUIVO (EOF) NA LEITURA DE PREFERENCIAS               
014100         88  FS-FIM-PREFERENCIAS     VALUE "10".                          
014200*    INDICA LEITURA COM SUCESSO DE PREFERENCIAS                           
014300         88  FS-OK-PREFERENCIAS      VALUE "00".                          
014400*    STATUS DO ARQUIVO MESTRE DE LUGARES (RELIDO A CADA CENARIO)          
014500     05  FS-LUGARES              PIC X(02) VALUE SPACES.                  
014600*    INDICA FIM DE ARQUIVO (EOF) NA LEITURA DE LUGARES                    
014700         88  FS-FIM-LUGARES           VALUE "10".                         
014800*    INDICA LEITURA COM SUCESSO DE LUGARES                                
014900         88  FS-OK-LUGARES            VALUE "00".                         
015000*    STATUS DO ARQUIVO DE SAIDA (RELATORIO IMPRESSO)                      
015100     05  FS-RELATORIO            PIC X(02) VALUE SPACES.                  
015200*    INDICA GRAVACAO COM SUCESSO NO RELATORIO                             
015300         88  FS-OK-RELATORIO          VALUE "00".                         
015400     05  FILLER                  PIC X(02).                               
015500                                                                          
015600*    MENSAGEM DE ERRO MONTADA PELA ROTINA QUE DETECTOU A                  
015700*    FALHA E IMPRESSA POR 9900-ERRO-FATAL ANTES DO STOP RUN               
015800 77  WS-MSGERRO                  PIC X(60) VALUE SPACES.                  
015900                                                                          
016000*    CONTADORES E SUBSCRITOS DE CONTROLE - TODOS BINARIOS                 
016100*    (COMP) PORQUE SAO INCREMENTADOS/TESTADOS A CADA LUGAR                
016200*    LIDO, E O BLOCO DE TOTAIS (8100) IMPRIME OS ACUMULADORES             
016300 01  WS-CONTADORES.                                                       
016400*        QUANTIDADE DE CENARIOS DE PREFERENCIA PROCESSADOS                
016500     05  WK-TOT-CENARIOS         PIC 9(5)  COMP.                          
016600*        QUANTIDADE DE REGISTROS LIDOS DO MESTRE DE LUGARES               
016700*        (SOMADO EM CADA REVARREDURA, 1 POR CENARIO)                      
016800     05  WK-TOT-LIDOS            PIC 9(7)  COMP.                          
016900*        REJEITADOS NO FILTRO DE CATEGORIA (6200)                         
017000     05  WK-TOT-REJ-CATEGORIA    PIC 9(7)  COMP.                          
017100*        REJEITADOS POR EXCEDER O TEMPO MAXIMO DE CAMINHADA               
017200     05  WK-TOT-REJ-CAMINHADA    PIC 9(7)  COMP.                          
017300*        REJEITADOS POR NAO SEREM VEG QUANDO SO-VEGETARIANO               
017400     05  WK-TOT-REJ-VEGETARIANO  PIC 9(7)  COMP.                          
017500*        RECOMENDACOES DE FATO IMPRESSAS (NO MAXIMO 2 POR                 
017600*        CENARIO - VIDE 6400-CLASSIFICA-TOP2)                             
017700     05  WK-TOT-RECOMENDACOES    PIC 9(7)  COMP.                          
017800*        QUANTOS SOBREVIVENTES HA NA TABELA WK-TABELA-                    
017900*        CLASSIFICADOS NO CENARIO CORRENTE (MAX 300)                      
018000     05  WK-QTD-CLASSIFICADOS    PIC 9(3)  COMP.                          
018100*        INDICE DE VARREDURA USADO POR 6420-ACHA-MAIOR-PONTOS             
018200     05  WK-IND-I                PIC 9(3)  COMP.                          
018300*        POSICAO DO MELHOR SOBREVIVENTE AINDA NAO USADO,                  
018400*        ACHADA PELA VARREDURA DE 6420                                    
018500     05  WK-IND-MELHOR           PIC 9(3)  COMP.                          
018600*        MAIOR PONTUACAO ENCONTRADA NA VARREDURA CORRENTE                 
018700     05  WK-MAIOR-PONTOS         PIC 9(3)  COMP.                          
018800*        POSICAO DO RANKING (1 OU 2) SENDO MONTADA EM 6410                
018900     05  WK-RANK                 PIC 9(1)  COMP.                          
019000*        QUANTOS MOTIVOS JA FORAM GRAVADOS PARA O LUGAR                   
019100*        CORRENTE (1 A 5, VIDE 6350/6360)                                 
019200     05  WK-IND-MOTIVO           PIC 9(1)  COMP.                          
019300*        CONTADOR DE ITERACOES DE NEWTON-RAPHSON (9502) -                 
019400*        LIMITADO A 14 PARA EVITAR LACO SEM CONVERGENCIA                  
019500     05  WK-QTD-ITER             PIC 9(2)  COMP.                          
019600*        PONTEIRO DE STRING USADO NA MONTAGEM DO MOTIVO 4                 
019700*        (LISTA DE ITENS "HAS:") - REAPROVEITADO A CADA ITEM              
019800     05  WK-HAS-PTR              PIC 9(3)  COMP.                          
019900     05  FILLER                  PIC X(02).                               
020000                                                                          
020100*    AREAS DE TRABALHO DA AVALIACAO DO LUGAR CORRENTE - CADA              
020200*    CAMPO CORRESPONDE A UM COMPONENTE DA PONTUACAO (R6) OU               
020300*    A UM DADO DERIVADO USADO NO MOTIVO IMPRESSO (R7); TUDO               
020400*    AQUI E SOBRESCRITO A CADA ITERACAO DE 6200-AVALIA-LUGAR              
020500 01  WS-LUGAR-CORRENTE.                                                   
020600*        PONTUACAO TOTAL DO LUGAR CORRENTE, 0-100 (R6.7)                  
020700     05  WK-PONTOS-ACUM          PIC 9(3).                                
020800*        COMPONENTE 1 - PONTOS DE DISTANCIA, 0-50 (R6.1)                  
020900     05  WK-PTO-DIST-AUX         PIC S9(2)V9(1).                          
021000*        COMPONENTE 2 - PONTOS DE CATEGORIA, SEMPRE 20 JA                 
021100*        QUE SO CHEGA AQUI QUEM PASSOU NO FILTRO (R6.2)                   
021200     05  WK-PTO-CAT-AUX          PIC 9(2).                                
021300*        COMPONENTE 3 - PONTOS DE VIBE, 0 OU 10 (R6.3)                    
021400     05  WK-PTO-VIBE-AUX         PIC 9(2).                                
021500*        COMPONENTE 4 - PONTOS DE RESTRICAO VEGETARIANA,                  
021600*        0, 5 OU 10 CONFORME O CENARIO (R6.4)                             
021700     05  WK-PTO-VEG-AUX          PIC 9(2).                                
021800*        COMPONENTE 5 - PONTOS DE COMPLETUDE DE CADASTRO,                 
021900*        0-10 (R6.5)                                                      
022000     05  WK-PTO-COMPL-AUX        PIC 9(2).                                
022100*        COMPONENTE 6 - PONTOS DE ABERTO 24H, 0 OU 5 (R6.6)               
022200     05  WK-PTO-ABERTO-AUX       PIC 9(1).                                
022300*        DISTANCIA HAVERSINE JA ARREDONDADA A 2 CASAS                     
022400*        (CHAMADO 5901 - VIDE 6210), USADA NO MOTIVO 1 E                  
022500*        NA LINHA "DISTANCE:" DO RELATORIO (R1/R7)                        
022600     05  WK-LUG-DIST-KM-AUX      PIC 9(3)V9(2).                           
022700*        TEMPO DE CAMINHADA ESTIMADO EM MINUTOS (R2)                      
022800     05  WK-LUG-CAMINHADA-AUX    PIC 9(3).                                
022900*        QUANTOS MOTIVOS (1 A 5) FORAM MONTADOS PARA ESTE                 
023000*        LUGAR EM 6350-MONTA-MOTIVOS                                      
023100     05  WK-LUG-QTD-MOTIVOS-AUX  PIC 9(1).                                
023200*        TEXTO DOS ATE 5 MOTIVOS, NA ORDEM PRESCRITA POR R7               
023300     05  WK-LUG-MOTIVO-AUX OCCURS 5 TIMES                                 
023400                                  PIC X(60).                              
023500*        INDICADOR "E LUGAR VEGETARIANO/VEGANO?" (R5)                     
023600     05  WK-FLAG-VEG             PIC X(01) VALUE "N".                     
023700*    LIGADO QUANDO O LUGAR CORRENTE ATENDE A REGRA R3 (VEG)               
023800         88  WK-LUGAR-E-VEG          VALUE "S".                           
023900*    LIGADO QUANDO O LUGAR CORRENTE NAO ATENDE A REGRA R3                 
024000         88  WK-LUGAR-NAO-VEG        VALUE "N".                           
024100*        INDICADOR "ACHOU PALAVRA-CHAVE DE VIBE?" (R4)                    
024200     05  WK-FLAG-VIBE            PIC X(01) VALUE "N".                     
024300*    LIGADO QUANDO A PALAVRA DE VIBE FOI ENCONTRADA NO TEXTO              
024400         88  WK-TEM-VIBE             VALUE "S".                           
024500*    LIGADO QUANDO A BUSCA DE VIBE NAO ENCONTROU NADA                     
024600         88  WK-SEM-VIBE             VALUE "N".                           
024700     05  FILLER                  PIC X(02).                               
024800                                                                          
024900*    LINHA DE MOTIVO EM MONTAGEM, ANTES DE SER COPIADA PARA               
025000*    WK-LUG-MOTIVO-AUX POR 6360-GUARDA-MOTIVO                             
025100 01  WK-MOTIVO-TRABALHO          PIC X(60).                               
025200*    PALAVRA-CHAVE DE VIBE ACHADA, COM "_" TROCADO POR " "                
025300*    PARA IMPRESSAO NO MOTIVO 2 (EX.: "FINE DINING")                      
025400 01  WK-VIBE-TEXTO               PIC X(20).                               
025500*    NOME DO LUGAR EM MAIUSCULAS, USADO NA BUSCA DE CADEIAS               
025600*    VEGETARIANAS CONHECIDAS (6233)                                       
025700 01  WK-NOME-MAIUSC              PIC X(30).                               
025800*    NOME DO LUGAR EM MINUSCULAS, USADO NA BUSCA DE VIBE POR              
025900*    PALAVRA-CHAVE (6319), QUE TRABALHA COM TERMOS MINUSCULOS             
026000 01  WK-NOME-MINUSC              PIC X(30).                               
026100*    TEXTO DE CULINARIA EM MAIUSCULAS, USADO NA DETECCAO DE               
026200*    ESTABELECIMENTO VEGETARIANO POR TIPO DE COMIDA (6232)                
026300 01  WK-CUISINE-MAIUSC           PIC X(40).                               
026400*    TEXTO DE HORARIO EM MAIUSCULAS, USADO NA DETECCAO DE                 
026500*    ABERTO 24 HORAS (6320)                                               
026600 01  WK-HOURS-MAIUSC             PIC X(20).                               
026700                                                                          
026800*    ROTINA DE BUSCA DE SUBSTRING, COMPARTILHADA POR TODAS AS             
026900*    REGRAS QUE EXAMINAM TEXTO LIVRE (VEGETARIANO, VIBE, HORARIO)         
027000 01  WS-BUSCA-PALAVRA.                                                    
027100*    TEXTO ONDE A PROCURA DE PALAVRA E FEITA (TAG/CUISINE/NOME)           
027200     05  WK-BP-TEXTO             PIC X(120).                              
027300*    PALAVRA-CHAVE PROCURADA DENTRO DE WK-BP-TEXTO                        
027400     05  WK-BP-PALAVRA           PIC X(20).                               
027500*    TAMANHO EM BYTES DA PALAVRA-CHAVE (LIMITE DA VARREDURA)              
027600     05  WK-BP-TAM-PALAVRA       PIC 9(02) COMP.                          
027700*    POSICAO CORRENTE DA VARREDURA CARACTER-A-CARACTER                    
027800     05  WK-BP-POS               PIC 9(03) COMP.                          
027900*    ULTIMA POSICAO VALIDA PARA INICIO DE COMPARACAO                      
028000     05  WK-BP-LIMITE            PIC 9(03) COMP.                          
028100*    INDICADOR SE A PALAVRA FOI ACHADA ("S"/"N")                          
028200     05  WK-BP-ACHOU             PIC X(01) VALUE "N".                     
028300*    CONDICAO: PALAVRA ACHADA                                             
028400         88  WK-BP-ACHOU-SIM         VALUE "S".                           
028500*    CONDICAO: PALAVRA NAO ACHADA                                         
028600         88  WK-BP-NAO-ACHOU         VALUE "N".                           
028700     05  FILLER                  PIC X(02).                               
028800                                                                          
028900*    VISAO REDEFINIDA DA PALAVRA-CHAVE BUSCADA, USADA QUANDO              
029000*    A ROTINA RECEBE O TERMO JA PARTIDO EM DUAS METADES PELAS             
029100*    REGRAS DE VIBE/VEGETARIANO QUE TRABALHAM COM SINONIMOS.              
029200 01  WK-BP-PALAVRA-REDEF REDEFINES WS-BUSCA-PALAVRA.                      
029300     05  FILLER                  PIC X(10).                               
029400     05  WK-BP-PALAVRA-1A-METADE PIC X(10).                               
029500     05  FILLER                  PIC X(127).                              
029600                                                                          
029700*    ESCALARES DE APOIO AS ROTINAS TRIGONOMETRICAS/RAIZ -                 
029800*    SERVEM DE "PARAMETROS" E "RETORNO" PARA AS SECTIONS                  
029900*    9500/9510/9520/9530, JA QUE ESTE COMPILADOR NAO TEM                  
030000*    FUNCAO INTRINSECA DE SENO/COSSENO/ARCOSENO/RAIZ                      
030100 01  WS-MATEMATICA.                                                       
030200*        ARGUMENTO (X) E RESULTADO (R) DA RAIZ QUADRADA POR               
030300*        NEWTON-RAPHSON (9500); WK-RQ-ANTERIOR GUARDA A                   
030400*        ESTIMATIVA DA ITERACAO ANTERIOR                                  
030500     05  WK-RQ-X                 PIC S9(5)V9(9).                          
030600*    VALOR CORRENTE DA RAIZ NA ITERACAO DE NEWTON-RAPHSON                 
030700     05  WK-RQ-R                 PIC S9(5)V9(9).                          
030800*    VALOR DA ITERACAO ANTERIOR (TESTE DE CONVERGENCIA)                   
030900     05  WK-RQ-ANTERIOR          PIC S9(5)V9(9).                          
031000*        ARGUMENTO (X, EM RADIANOS) E RESULTADOS DE                       
031100*        SENO/COSSENO/ARCO-SENO POR SERIE DE TAYLOR                       
031200     05  WK-TRIG-X               PIC S9(3)V9(12).                         
031300*    RESULTADO PARCIAL DO SENO (SERIE DE TAYLOR)                          
031400     05  WK-TRIG-SEN             PIC S9(3)V9(12).                         
031500*    RESULTADO PARCIAL DO COSSENO (SERIE DE TAYLOR)                       
031600     05  WK-TRIG-COS             PIC S9(3)V9(12).                         
031700*    RESULTADO PARCIAL DO ARCO-SENO (SERIE DE TAYLOR)                     
031800     05  WK-TRIG-ASN             PIC S9(3)V9(12).                         
031900     05  FILLER                  PIC X(02).                               
032000                                                                          
032100*    VISAO REDEFINIDA DAS ESCALARES DE RAIZ/TRIGONOMETRIA,                
032200*    USADA PARA ZERAR O BLOCO INTEIRO COM UM UNICO MOVE.                  
032300 01  WS-MATEMATICA-REDEF REDEFINES WS-MATEMATICA.                         
032400     05  WK-MATE-BLOCO-A         PIC X(104).                              
032500                                                                          
032600*    INTERMEDIARIOS DA FORMULA DE HAVERSINE (VIDE O                       
032700*    COMENTARIO DE CABECALHO DE 6210-CALCULA-DISTANCIA PARA               
032800*    A DERIVACAO); TODOS ZERADOS NO INICIO DE CADA CALCULO                
032900*    VIA WS-DISTANCIA-REDEF                                               
033000 01  WS-DISTANCIA.                                                        
033100*        LATITUDES DO CENTRO E DO LUGAR, CONVERTIDAS A RADIANO            
033200     05  WK-RAD-LAT1             PIC S9(3)V9(12).                         
033300*    QUADRADO DO SENO DA LATITUDE (FORMULA DE HAVERSINE)                  
033400     05  WK-RAD-LAT2             PIC S9(3)V9(12).                         
033500*        DIFERENCA DE LATITUDE/LONGITUDE, EM RADIANO, JA                  
033600*        DIVIDIDA POR 2 (META DO ARGUMENTO DA FORMULA)                    
033700     05  WK-RAD-DLAT-2           PIC S9(3)V9(12).                         
033800*    SENO AO QUADRADO DA METADE DA DIFERENCA DE LONGITUDE                 
033900     05  WK-RAD-DLON-2           PIC S9(3)V9(12).                         
034000*        SENO AO QUADRADO DE CADA META-DIFERENCA                          
034100     05  WK-SEN2-DLAT            PIC S9(3)V9(12).                         
034200*    SENO DA DIFERENCA DE LONGITUDE (PASSO INTERMEDIARIO)                 
034300     05  WK-SEN2-DLON            PIC S9(3)V9(12).                         
034400*        COSSENO DE CADA LATITUDE                                         
034500     05  WK-COS-LAT1             PIC S9(3)V9(12).                         
034600*    COSSENO DA LATITUDE DO SEGUNDO PONTO                                 
034700     05  WK-COS-LAT2             PIC S9(3)V9(12).                         
034800*        TERMO "A" DA FORMULA DE HAVERSINE                                
034900     05  WK-HAV-A                PIC S9(3)V9(12).                         
035000*        RAIZ QUADRADA DE "A" (= SENO DA META DO ARCO)                    
035100     05  WK-RAIZ-A               PIC S9(3)V9(12).                         
035200*        ARCO CENTRAL EM RADIANOS (C = 2 * ARCOSENO(RAIZ-A))              
035300     05  WK-C-RAD                PIC S9(3)V9(12).                         
035400*        DISTANCIA FINAL EM KM, AINDA COM 9 CASAS DECIMAIS -              
035500*        NUNCA MOVER DIRETO PARA CAMPO DE 2 CASAS (CHAMADO                
035600*        5901); SEMPRE PASSAR POR COMPUTE ROUNDED                         
035700     05  WK-DIST-KM-INT          PIC S9(5)V9(9).                          
035800     05  FILLER                  PIC X(02).                               
035900                                                                          
036000*    VISAO REDEFINIDA DAS ESCALARES DE DISTANCIA, USADA PARA              
036100*    ZERAR O BLOCO INTEIRO COM UM UNICO MOVE (VIDE 6210).                 
036200 01  WS-DISTANCIA-REDEF REDEFINES WS-DISTANCIA.                           
036300*    AREA DE TRABALHO AUXILIAR PARA CALCULO DE DISTANCIA (PARTE A)        
036400     05  WK-DIST-BLOCO-A         PIC X(72).                               
036500*    AREA DE TRABALHO AUXILIAR PARA CALCULO DE DISTANCIA (PARTE B)        
036600     05  WK-DIST-BLOCO-B         PIC X(25).                               
036700                                                                          
036800*    TABELA DE LUGARES SOBREVIVENTES DO CENARIO CORRENTE -                
036900*    UMA ENTRADA POR LUGAR QUE PASSOU NOS TRES FILTROS (R3/               
037000*    R4/R5), GRAVADA POR 6340-ARMAZENA-CLASSIFICADO; 300                  
037100*    ENTRADAS COBRE CONFORTAVELMENTE O MAIOR MESTRE DE TESTE              
037200 01  WK-TABELA-CLASSIFICADOS.                                             
037300     05  WK-CLASSIFICADO OCCURS 300 TIMES                                 
037400             INDEXED BY IX-CLASS.                                         
037500*    IDENTIFICADOR DO LUGAR CLASSIFICADO (CHAVE ORIGINAL)                 
037600         10  WK-LUG-ID           PIC X(10).                               
037700*    NOME DO LUGAR CLASSIFICADO, PARA IMPRESSAO NO RELATORIO              
037800         10  WK-LUG-NOME         PIC X(30).                               
037900*            PONTUACAO TOTAL (R6.7), USADA PARA ORDENAR                   
038000*            EM 6400/6420                                                 
038100         10  WK-LUG-PONTOS       PIC 9(3).                                
038200*            DISTANCIA E CAMINHADA JA NO FORMATO DE                       
038300*            IMPRESSAO (R1/R2)                                            
038400         10  WK-LUG-DIST-KM      PIC 9(3)V9(2).                           
038500*    TEMPO DE CAMINHADA ESTIMADO EM MINUTOS (REGRA R4)                    
038600         10  WK-LUG-CAMINHADA    PIC 9(3).                                
038700*            OS SEIS COMPONENTES DA PONTUACAO (R6.1-R6.6),                
038800*            REPETIDOS NA LINHA "BREAKDOWN" DO RELATORIO                  
038900         10  WK-LUG-PTO-DIST     PIC 9(2)V9(1).                           
039000*    PONTOS DA REGRA R6.1 (CATEGORIA/TIPO DE LUGAR)                       
039100         10  WK-LUG-PTO-CAT      PIC 9(2).                                
039200*    PONTOS DA REGRA R6.2 (COMBINACAO CATEGORIA X VIBE)                   
039300         10  WK-LUG-PTO-VIBE     PIC 9(2).                                
039400*    PONTOS DA REGRA R6.3 (ATENDE PREFERENCIA VEGETARIANA)                
039500         10  WK-LUG-PTO-VEG      PIC 9(2).                                
039600*    PONTOS DA REGRA R6.4 (COMPLETUDE DO CADASTRO)                        
039700         10  WK-LUG-PTO-COMPL    PIC 9(2).                                
039800*    PONTOS DA REGRA R6.5 (ABERTO NO HORARIO PROCURADO)                   
039900         10  WK-LUG-PTO-ABERTO   PIC 9(1).                                
040000*            MOTIVOS (R7), NA ORDEM FIXA PRESCRITA                        
040100         10  WK-LUG-QTD-MOTIVOS  PIC 9(1).                                
040200*    LISTA DE MOTIVOS DA RECOMENDACAO (ATE 5, REGRA R7)                   
040300         10  WK-LUG-MOTIVO OCCURS 5 TIMES                                 
040400                 PIC X(60).                                               
040500*            LIGADO QUANDO O LUGAR JA FOI ESCOLHIDO COMO                  
040600*            #1 OU #2 DO CENARIO (6410), PARA NAO REPETIR                 
040700         10  WK-LUG-USADO        PIC X(01)                                
040800                                  VALUE "N".                              
040900*    CONDICAO: SLOT DE MOTIVO JA PREENCHIDO NESTE LUGAR                   
041000             88  WK-JA-USADO         VALUE "S".                           
041100     05  FILLER                  PIC X(02).                               
041200                                                                          
041300*    LINHA GENERICA DE IMPRESSAO E CAMPOS EDITADOS USADOS NA              
041400*    MONTAGEM DAS LINHAS DO RELATORIO VIA STRING - CADA WR-ED-*           
041500*    SO EXISTE PARA CONVERTER UM NUMERICO INTERNO (COMP OU                
041600*    DISPLAY SEM ZONA) NO FORMATO EDITADO QUE ENTRA NO STRING             
041700 01  WR-LINHA                    PIC X(80).                               
041800 01  WR-EDITA.                                                            
041900*        POSICAO DO RANKING (#1/#2) NA LINHA DE RECOMENDACAO              
042000     05  WR-ED-RANK              PIC 9.                                   
042100*        PONTUACAO TOTAL, 0-100, SEM ZEROS A ESQUERDA                     
042200     05  WR-ED-SCORE             PIC ZZ9.                                 
042300*        DISTANCIA EM KM COM 2 DECIMAIS (R1/R7)                           
042400     05  WR-ED-DIST              PIC ZZ9.99.                              
042500*        CAMINHADA EM MINUTOS, SEM ZEROS A ESQUERDA (R2/R7)               
042600     05  WR-ED-CAMINHADA         PIC ZZ9.                                 
042700*        OS SEIS COMPONENTES DA PONTUACAO, PARA A LINHA                   
042800*        "BREAKDOWN" (R6)                                                 
042900     05  WR-ED-PTO-DIST          PIC Z9.9.                                
043000*    CAMPO EDITADO PARA IMPRESSAO DOS PONTOS DA REGRA R6.1                
043100     05  WR-ED-PTO-CAT           PIC Z9.                                  
043200*    CAMPO EDITADO PARA IMPRESSAO DOS PONTOS DA REGRA R6.2                
043300     05  WR-ED-PTO-VIBE          PIC Z9.                                  
043400*    CAMPO EDITADO PARA IMPRESSAO DOS PONTOS DA REGRA R6.3                
043500     05  WR-ED-PTO-VEG           PIC Z9.                                  
043600*    CAMPO EDITADO PARA IMPRESSAO DOS PONTOS DA REGRA R6.4                
043700     05  WR-ED-PTO-COMPL         PIC Z9.                                  
043800*    CAMPO EDITADO PARA IMPRESSAO DOS PONTOS DA REGRA R6.5                
043900     05  WR-ED-PTO-ABERTO        PIC 9.                                   
044000*        TEMPO MAXIMO DE CAMINHADA DO CENARIO, PARA O                     
044100*        CABECALHO (7000)                                                 
044200     05  WR-ED-MAXWALK           PIC ZZ9.                                 
044300*        QUALQUER UM DOS SEIS TOTAIS DE CONTROLE (8100),                  
044400*        COM VIRGULA DE MILHAR (CHAMADO 5528)                             
044500     05  WR-ED-TOTAL             PIC ZZZ,ZZ9.                             
044600     05  FILLER                  PIC X(02).                               
044700                                                                          
044800*    DATA/HORA DO SISTEMA NO MOMENTO DA EXECUCAO, RECEBIDAS               
044900*    POR ACCEPT FROM DATE/TIME (7000) E DECOMPOSTAS AQUI                  
045000*    PARA MONTAR O CABECALHO DO RELATORIO (WR-CAB1)                       
045100 01  WT-DT-SISTEMA.                                                       
045200     05  WT-DT-ANO               PIC 9(02).                               
045300     05  WT-DT-MES               PIC 9(02).                               
045400     05  WT-DT-DIA               PIC 9(02).                               
045500     05  FILLER                  PIC X(02).                               
045600 01  WT-HR-SISTEMA.                                                       
045700     05  WT-HR-HORA              PIC 9(02).                               
045800     05  WT-HR-MINUTO            PIC 9(02).                               
045900     05  WT-HR-SEGUNDO           PIC 9(02).                               
046000     05  FILLER                  PIC X(02).                               
046100                                                                          
046200*    CABECALHO DO RELATORIO - NOME DO SISTEMA/PROGRAMA E                  
046300*    DATA/HORA DE EMISSAO, IMPRESSO NO TOPO DE CADA CENARIO               
046400*    (A EXECUCAO NAO USA QUEBRA DE PAGINA, ENTAO O CABECALHO              
046500*    SE REPETE A CADA CENARIO, NAO A CADA PAGINA)                         
046600 01  WR-CAB1.                                                             
046700     05  FILLER                  PIC X(030)                               
046800          VALUE "HBSIS-SUPERO GEOREC-LUGARES".                            
046900     05  FILLER                  PIC X(006) VALUE "DATA: ".               
047000     05  WR-CAB-DATA.                                                     
047100         10  WR-CD-DIA           PIC 9(02).                               
047200         10  FILLER              PIC X(01) VALUE "/".                     
047300         10  WR-CD-MES           PIC 9(02).                               
047400         10  FILLER              PIC X(01) VALUE "/".                     
047500         10  WR-CD-ANO           PIC 9(02).                               
047600     05  FILLER                  PIC X(007) VALUE " HORA: ".              
047700     05  WR-CAB-HORA.                                                     
047800         10  WR-CH-HOR           PIC 9(02).                               
047900         10  FILLER              PIC X(01) VALUE ":".                     
048000         10  WR-CH-MIN           PIC 9(02).                               
048100         10  FILLER              PIC X(01) VALUE ":".                     
048200         10  WR-CH-SEG           PIC 9(02).                               
048300     05  FILLER                  PIC X(011) VALUE SPACES.                 
048400                                                                          
048500*    LINHA SEPARADORA, USADA APOS O CABECALHO E NO BLOCO DE               
048600*    TOTAIS DE CONTROLE                                                   
048700 01  WR-SEP1.                                                             
048800     05  FILLER                  PIC X(080) VALUE ALL "-".                
048900                                                                          
049000*================================================================*        
049100 PROCEDURE DIVISION.                                                      
049200*----------------------------------------------------------------*        
049300*    PARAGRAFO DE TOPO - ABRE OS ARQUIVOS, PROCESSA UM                    
049400*    CENARIO DE PREFERENCIA POR VEZ ATE ESGOTAR O ARQUIVO                 
049500*    DE ENTRADA E FECHA TUDO COM OS TOTAIS DE CONTROLE                    
049600 0000-CONTROLE SECTION.                                                   
049700 0000.                                                                    
049800*    EXECUTA ROTINA 1000-INICIO THRU 1000-INICIO-FIM                      
049900     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.                            
050000*    UM REGISTRO DE PREFERENCIA JA FOI LIDO EM 1000-INICIO;               
050100*    O LACO RODA ENQUANTO HOUVER CENARIO PENDENTE                         
050200     PERFORM 2000-CENARIO THRU 2000-CENARIO-FIM                           
050300         UNTIL FS-FIM-PREFERENCIAS.                                       
050400*    EXECUTA ROTINA 8000-FINALIZA THRU 8000-FINALIZA-FIM                  
050500     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.                        
050600     GOBACK.                                                              
050700*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
050800 0000-CONTROLE-FIM.                                                       
050900*    FIM DA ROTINA                                                        
051000     EXIT.                                                                
051100                                                                          
051200* -----------------------------------                                     
051300*    ABERTURA DOS ARQUIVOS DE VIDA LONGA (PREFERENCIAS E                  
051400*    RELATORIO PERMANECEM ABERTOS DO INICIO AO FIM DA                     
051500*    EXECUCAO; F-LUGARES E ABERTO/FECHADO A CADA CENARIO,                 
051600*    VIDE 6100-VARRE-LUGARES) E LEITURA DO PRIMEIRO CENARIO               
051700 1000-INICIO SECTION.                                                     
051800 1000.                                                                    
051900*    ABRE ARQUIVO INPUT  F-PREFERENCIAS                                   
052000     OPEN INPUT  F-PREFERENCIAS.                                          
052100*    FALHA DE ABERTURA E FATAL - NAO HA COMO PRODUZIR                     
052200*    RELATORIO SEM O ARQUIVO DE CENARIOS                                  
052300     IF NOT FS-OK-PREFERENCIAS                                            
052400*    MONTA CAMPO VIA STRING: "ERRO ABERTURA PREFERENCIAS: " FS-           
052500         STRING "ERRO ABERTURA PREFERENCIAS: " FS-PREFERENCIAS            
052600                DELIMITED BY SIZE INTO WS-MSGERRO                         
052700*    EXECUTA ROTINA 9900-ERRO-FATAL THRU 9900-ERRO-FATAL-FIM              
052800         PERFORM 9900-ERRO-FATAL THRU 9900-ERRO-FATAL-FIM                 
052900*    FIM DO TESTE CONDICIONAL                                             
053000     END-IF.                                                              
053100*    ABRE ARQUIVO OUTPUT F-RELATORIO                                      
053200     OPEN OUTPUT F-RELATORIO.                                             
053300*    TESTA CONDICAO: NOT FS-OK-RELATORIO                                  
053400     IF NOT FS-OK-RELATORIO                                               
053500*    MONTA CAMPO VIA STRING: "ERRO ABERTURA RELATORIO: " FS-REL           
053600         STRING "ERRO ABERTURA RELATORIO: " FS-RELATORIO                  
053700                DELIMITED BY SIZE INTO WS-MSGERRO                         
053800*    EXECUTA ROTINA 9900-ERRO-FATAL THRU 9900-ERRO-FATAL-FIM              
053900         PERFORM 9900-ERRO-FATAL THRU 9900-ERRO-FATAL-FIM                 
054000*    FIM DO TESTE CONDICIONAL                                             
054100     END-IF.                                                              
054200*    PRE-LEITURA (TECNICA CLASSICA "READ AHEAD") PARA QUE O               
054300*    TESTE UNTIL DE 0000-CONTROLE JA TENHA UM STATUS VALIDO               
054400     PERFORM 1100-LE-PREFERENCIA THRU 1100-LE-PREFERENCIA-FIM.            
054500*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
054600 1000-INICIO-FIM.                                                         
054700*    FIM DA ROTINA                                                        
054800     EXIT.                                                                
054900                                                                          
055000* -----------------------------------                                     
055100*    LE UM CENARIO DE PREFERENCIA; FIM DE ARQUIVO LIGA A                  
055200*    CHAVE QUE ENCERRA O LACO PRINCIPAL EM 0000-CONTROLE                  
055300 1100-LE-PREFERENCIA SECTION.                                             
055400 1100.                                                                    
055500*    LE PROXIMO REGISTRO DE F-PREFERENCIAS                                
055600     READ F-PREFERENCIAS                                                  
055700         AT END                                                           
055800*    LIGA/DESLIGA INDICADOR FS-FIM-PREFERENCIAS (TRUE)                    
055900             SET FS-FIM-PREFERENCIAS TO TRUE                              
056000*    FIM DA LEITURA CONDICIONAL                                           
056100     END-READ.                                                            
056200*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
056300 1100-LE-PREFERENCIA-FIM.                                                 
056400*    FIM DA ROTINA                                                        
056500     EXIT.                                                                
056600                                                                          
056700* -----------------------------------                                     
056800* PROCESSA UM CENARIO DE PREFERENCIA COMPLETO: VARRE, CLASSIFICA,         
056900* IMPRIME E LE O PROXIMO CENARIO                                          
057000 2000-CENARIO SECTION.                                                    
057100 2000.                                                                    
057200*    TRANSFERE ZEROS PARA WK-QTD-CLASSIFICADOS                            
057300     MOVE ZEROS TO WK-QTD-CLASSIFICADOS.                                  
057400*    EXECUTA ROTINA 6100-VARRE-LUGARES THRU 6100-VARRE-LUGARES-           
057500     PERFORM 6100-VARRE-LUGARES THRU 6100-VARRE-LUGARES-FIM.              
057600*    EXECUTA ROTINA 6400-CLASSIFICA-TOP2 THRU 6400-CLASSIFICA-T           
057700     PERFORM 6400-CLASSIFICA-TOP2 THRU 6400-CLASSIFICA-TOP2-FIM.          
057800*    EXECUTA ROTINA 7000-IMPRIME-CENARIO THRU 7000-IMPRIME-CENA           
057900     PERFORM 7000-IMPRIME-CENARIO THRU 7000-IMPRIME-CENARIO-FIM.          
058000*    ACUMULA: ADD 1 TO WK-TOT-CENARIOS                                    
058100     ADD 1 TO WK-TOT-CENARIOS.                                            
058200*    EXECUTA ROTINA 1100-LE-PREFERENCIA THRU 1100-LE-PREFERENCI           
058300     PERFORM 1100-LE-PREFERENCIA THRU 1100-LE-PREFERENCIA-FIM.            
058400*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
058500 2000-CENARIO-FIM.                                                        
058600*    FIM DA ROTINA                                                        
058700     EXIT.                                                                
058800                                                                          
058900* -----------------------------------                                     
059000* REVARRE O MESTRE DE LUGARES DO INICIO PARA O CENARIO CORRENTE           
059100 6100-VARRE-LUGARES SECTION.                                              
059200 6100.                                                                    
059300*    ABRE ARQUIVO INPUT F-LUGARES                                         
059400     OPEN INPUT F-LUGARES.                                                
059500*    TESTA CONDICAO: NOT FS-OK-LUGARES                                    
059600     IF NOT FS-OK-LUGARES                                                 
059700*    MONTA CAMPO VIA STRING: "ERRO ABERTURA LUGARES: " FS-LUGAR           
059800         STRING "ERRO ABERTURA LUGARES: " FS-LUGARES                      
059900                DELIMITED BY SIZE INTO WS-MSGERRO                         
060000*    EXECUTA ROTINA 9900-ERRO-FATAL THRU 9900-ERRO-FATAL-FIM              
060100         PERFORM 9900-ERRO-FATAL THRU 9900-ERRO-FATAL-FIM                 
060200*    FIM DO TESTE CONDICIONAL                                             
060300     END-IF.                                                              
060400*    EXECUTA ROTINA 6110-LE-LUGAR THRU 6110-LE-LUGAR-FIM                  
060500     PERFORM 6110-LE-LUGAR THRU 6110-LE-LUGAR-FIM.                        
060600*    EXECUTA ROTINA 6200-AVALIA-LUGAR THRU 6200-AVALIA-LUGAR-FI           
060700     PERFORM 6200-AVALIA-LUGAR THRU 6200-AVALIA-LUGAR-FIM                 
060800         UNTIL FS-FIM-LUGARES.                                            
060900*    FECHA ARQUIVO F-LUGARES                                              
061000     CLOSE F-LUGARES.                                                     
061100*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
061200 6100-VARRE-LUGARES-FIM.                                                  
061300*    FIM DA ROTINA                                                        
061400     EXIT.                                                                
061500                                                                          
061600* -----------------------------------                                     
061700*    LE UM REGISTRO DO MESTRE DE LUGARES E CONTABILIZA NO                 
061800*    TOTAL GERAL DE LEITURA (TOTAL DE CONTROLE, CHAMADO 5528)             
061900 6110-LE-LUGAR SECTION.                                                   
062000 6110.                                                                    
062100*    LE PROXIMO REGISTRO DE F-LUGARES                                     
062200     READ F-LUGARES                                                       
062300         AT END                                                           
062400*    LIGA/DESLIGA INDICADOR FS-FIM-LUGARES (TRUE)                         
062500             SET FS-FIM-LUGARES TO TRUE                                   
062600*    FIM DA LEITURA CONDICIONAL                                           
062700     END-READ.                                                            
062800*    TESTA CONDICAO: NOT FS-FIM-LUGARES                                   
062900     IF NOT FS-FIM-LUGARES                                                
063000*    ACUMULA: ADD 1 TO WK-TOT-LIDOS                                       
063100         ADD 1 TO WK-TOT-LIDOS                                            
063200*    FIM DO TESTE CONDICIONAL                                             
063300     END-IF.                                                              
063400*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
063500 6110-LE-LUGAR-FIM.                                                       
063600*    FIM DA ROTINA                                                        
063700     EXIT.                                                                
063800                                                                          
063900* -----------------------------------                                     
064000* FILTROS DO FLUXO: CATEGORIA, CAMINHADA, VEGETARIANO - NA                
064100* ORDEM EXIGIDA POR R3/R4/R5; CADA NIVEL SO RODA SE O ANTERIOR            
064200* PASSOU, PARA NAO GASTAR TEMPO DE CPU CALCULANDO DISTANCIA/              
064300* VIBE/PONTUACAO DE UM LUGAR QUE JA SERIA REJEITADO                       
064400 6200-AVALIA-LUGAR SECTION.                                               
064500 6200.                                                                    
064600*    FILTRO 1 (R3) - CATEGORIA TEM DE SER EXATAMENTE A DO                 
064700*    CENARIO; NAO HA "CATEGORIA PARECIDA"                                 
064800     IF PLC-CATEGORY NOT = PRF-CATEGORY                                   
064900*    ACUMULA: ADD 1 TO WK-TOT-REJ-CATEGORIA                               
065000         ADD 1 TO WK-TOT-REJ-CATEGORIA                                    
065100*    CASO CONTRARIO                                                       
065200     ELSE                                                                 
065300*    EXECUTA ROTINA 6210-CALCULA-DISTANCIA                                
065400         PERFORM 6210-CALCULA-DISTANCIA                                   
065500*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
065600            THRU 6210-CALCULA-DISTANCIA-FIM                               
065700*    EXECUTA ROTINA 6220-CALCULA-CAMINHADA                                
065800         PERFORM 6220-CALCULA-CAMINHADA                                   
065900*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
066000            THRU 6220-CALCULA-CAMINHADA-FIM                               
066100*        FILTRO 2 (R2/R3) - CAMINHADA NAO PODE PASSAR DO                  
066200*        LIMITE DO CENARIO                                                
066300         IF WK-LUG-CAMINHADA-AUX > PRF-MAX-WALK                           
066400*    ACUMULA: ADD 1 TO WK-TOT-REJ-CAMINHADA                               
066500             ADD 1 TO WK-TOT-REJ-CAMINHADA                                
066600*    CASO CONTRARIO                                                       
066700         ELSE                                                             
066800*    EXECUTA ROTINA 6230-VERIFICA-VEGETARIANO                             
066900             PERFORM 6230-VERIFICA-VEGETARIANO                            
067000*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
067100                THRU 6230-VERIFICA-VEGETARIANO-FIM                        
067200*            FILTRO 3 (R5) - SO REJEITA QUANDO O CENARIO                  
067300*            EXIGE VEG-ONLY E O LUGAR NAO E VEG/VEGANO                    
067400             IF  PRF-SO-VEGETARIANO                                       
067500             AND NOT WK-LUGAR-E-VEG                                       
067600*    ACUMULA: ADD 1 TO WK-TOT-REJ-VEGETARIANO                             
067700                 ADD 1 TO WK-TOT-REJ-VEGETARIANO                          
067800*    CASO CONTRARIO                                                       
067900             ELSE                                                         
068000*    EXECUTA ROTINA 6300-PONTUA-LUGAR                                     
068100                 PERFORM 6300-PONTUA-LUGAR                                
068200*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
068300                    THRU 6300-PONTUA-LUGAR-FIM                            
068400*    FIM DO TESTE CONDICIONAL                                             
068500             END-IF                                                       
068600*    FIM DO TESTE CONDICIONAL                                             
068700         END-IF                                                           
068800*    FIM DO TESTE CONDICIONAL                                             
068900     END-IF.                                                              
069000*    EXECUTA ROTINA 6110-LE-LUGAR THRU 6110-LE-LUGAR-FIM                  
069100     PERFORM 6110-LE-LUGAR THRU 6110-LE-LUGAR-FIM.                        
069200*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
069300 6200-AVALIA-LUGAR-FIM.                                                   
069400*    FIM DA ROTINA                                                        
069500     EXIT.                                                                
069600                                                                          
069700* -----------------------------------                                     
069800* DISTANCIA HAVERSINE, CARREGADA A 12 CASAS DECIMAIS                      
069900* (ARCO C = 2*ARCOSENO(RAIZ(A)), EQUIVALENTE AO CLASSICO                  
070000* 2*ATAN2(RAIZ(A),RAIZ(1-A)) POIS RAIZ(A) = SENO(C/2) E                   
070100* C/2 ESTA SEMPRE ENTRE 0 E 90 GRAUS)                                     
070200 6210-CALCULA-DISTANCIA SECTION.                                          
070300 6210.                                                                    
070400*    ZERA TODO O BLOCO DE TRABALHO (VIA AS DUAS VISOES                    
070500*    REDEFINIDAS, MAIS RAPIDO QUE UM MOVE ZEROS CAMPO A CAMPO)            
070600     MOVE SPACES TO WK-DIST-BLOCO-A.                                      
070700*    TRANSFERE SPACES PARA WK-DIST-BLOCO-B                                
070800     MOVE SPACES TO WK-DIST-BLOCO-B.                                      
070900*    TRANSFERE ZEROS PARA WS-DISTANCIA                                    
071000     MOVE ZEROS  TO WS-DISTANCIA.                                         
071100                                                                          
071200*    PASSO 1 - CONVERTE AS DUAS LATITUDES PARA RADIANO                    
071300     COMPUTE WK-RAD-LAT1 ROUNDED =                                        
071400         PRF-CENTER-LAT * WS-GRAUS-PARA-RAD.                              
071500*    CALCULA: WK-RAD-LAT2 ROUNDED =                                       
071600     COMPUTE WK-RAD-LAT2 ROUNDED =                                        
071700         PLC-LAT * WS-GRAUS-PARA-RAD.                                     
071800*    PASSO 2 - DIFERENCA DE LATITUDE/LONGITUDE EM RADIANO,                
071900*    JA DIVIDIDA POR 2 (E A META DO ARGUMENTO QUE ENTRA NO                
072000*    SENO NO PASSO 3)                                                     
072100     COMPUTE WK-RAD-DLAT-2 ROUNDED =                                      
072200         (PLC-LAT - PRF-CENTER-LAT) * WS-GRAUS-PARA-RAD                   
072300         / 2.                                                             
072400*    CALCULA: WK-RAD-DLON-2 ROUNDED =                                     
072500     COMPUTE WK-RAD-DLON-2 ROUNDED =                                      
072600         (PLC-LON - PRF-CENTER-LON) * WS-GRAUS-PARA-RAD                   
072700         / 2.                                                             
072800                                                                          
072900*    PASSO 3 - SENO AO QUADRADO DE CADA META-DIFERENCA, VIA               
073000*    A ROTINA DE SERIE DE TAYLOR (9510); WK-TRIG-X/WK-TRIG-SEN            
073100*    SAO REAPROVEITADAS COMO "PARAMETRO"/"RETORNO"                        
073200     MOVE WK-RAD-DLAT-2 TO WK-TRIG-X.                                     
073300*    EXECUTA ROTINA 9510-SENO THRU 9510-SENO-FIM                          
073400     PERFORM 9510-SENO THRU 9510-SENO-FIM.                                
073500*    CALCULA: WK-SEN2-DLAT ROUNDED = WK-TRIG-SEN * WK-TRIG-SEN            
073600     COMPUTE WK-SEN2-DLAT ROUNDED = WK-TRIG-SEN * WK-TRIG-SEN.            
073700                                                                          
073800*    TRANSFERE WK-RAD-DLON-2 PARA WK-TRIG-X                               
073900     MOVE WK-RAD-DLON-2 TO WK-TRIG-X.                                     
074000*    EXECUTA ROTINA 9510-SENO THRU 9510-SENO-FIM                          
074100     PERFORM 9510-SENO THRU 9510-SENO-FIM.                                
074200*    CALCULA: WK-SEN2-DLON ROUNDED = WK-TRIG-SEN * WK-TRIG-SEN            
074300     COMPUTE WK-SEN2-DLON ROUNDED = WK-TRIG-SEN * WK-TRIG-SEN.            
074400                                                                          
074500*    PASSO 4 - COSSENO DE CADA LATITUDE, VIA 9520                         
074600     MOVE WK-RAD-LAT1 TO WK-TRIG-X.                                       
074700*    EXECUTA ROTINA 9520-COSSENO THRU 9520-COSSENO-FIM                    
074800     PERFORM 9520-COSSENO THRU 9520-COSSENO-FIM.                          
074900*    TRANSFERE WK-TRIG-COS PARA WK-COS-LAT1                               
075000     MOVE WK-TRIG-COS TO WK-COS-LAT1.                                     
075100                                                                          
075200*    TRANSFERE WK-RAD-LAT2 PARA WK-TRIG-X                                 
075300     MOVE WK-RAD-LAT2 TO WK-TRIG-X.                                       
075400*    EXECUTA ROTINA 9520-COSSENO THRU 9520-COSSENO-FIM                    
075500     PERFORM 9520-COSSENO THRU 9520-COSSENO-FIM.                          
075600*    TRANSFERE WK-TRIG-COS PARA WK-COS-LAT2                               
075700     MOVE WK-TRIG-COS TO WK-COS-LAT2.                                     
075800                                                                          
075900*    PASSO 5 - MONTA O TERMO "A" DA FORMULA DE HAVERSINE:                 
076000*    A = SEN2(DLAT/2) + COS(LAT1)*COS(LAT2)*SEN2(DLON/2)                  
076100     COMPUTE WK-HAV-A ROUNDED =                                           
076200         WK-SEN2-DLAT +                                                   
076300         (WK-COS-LAT1 * WK-COS-LAT2 * WK-SEN2-DLON).                      
076400                                                                          
076500*    PASSO 6 - RAIZ QUADRADA DE "A" POR NEWTON-RAPHSON (9500);            
076600*    ISTO E SEN(C/2), ONDE C E O ARCO CENTRAL PROCURADO                   
076700     MOVE WK-HAV-A TO WK-RQ-X.                                            
076800*    EXECUTA ROTINA 9500-RAIZ-QUADRADA THRU 9500-RAIZ-QUADRADA-           
076900     PERFORM 9500-RAIZ-QUADRADA THRU 9500-RAIZ-QUADRADA-FIM.              
077000*    TRANSFERE WK-RQ-R PARA WK-RAIZ-A                                     
077100     MOVE WK-RQ-R TO WK-RAIZ-A.                                           
077200                                                                          
077300*    PASSO 7 - ARCO-SENO DE RAIZ-A (9530) DA C/2; DOBRANDO                
077400*    OBTEM-SE O ARCO CENTRAL COMPLETO EM RADIANOS                         
077500     MOVE WK-RAIZ-A TO WK-TRIG-X.                                         
077600*    EXECUTA ROTINA 9530-ARCO-SENO THRU 9530-ARCO-SENO-FIM                
077700     PERFORM 9530-ARCO-SENO THRU 9530-ARCO-SENO-FIM.                      
077800*    CALCULA: WK-C-RAD ROUNDED = WK-TRIG-ASN * 2                          
077900     COMPUTE WK-C-RAD ROUNDED = WK-TRIG-ASN * 2.                          
078000                                                                          
078100*    PASSO 8 - DISTANCIA = RAIO DA TERRA * ARCO CENTRAL (A                
078200*    FORMULA CLASSICA DO ARCO EM RADIANOS VEZES O RAIO)                   
078300     COMPUTE WK-DIST-KM-INT ROUNDED =                                     
078400         WS-RAIO-TERRA-KM * WK-C-RAD.                                     
078500*    CHAMADO 5901 - ARREDONDA PARA 2 CASAS AO SAIR DO                     
078600*    INTERMEDIARIO DE 9 CASAS (NAO USAR MOVE AQUI - TRUNCA)               
078700     COMPUTE WK-LUG-DIST-KM-AUX ROUNDED = WK-DIST-KM-INT.                 
078800*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
078900 6210-CALCULA-DISTANCIA-FIM.                                              
079000*    FIM DA ROTINA                                                        
079100     EXIT.                                                                
079200                                                                          
079300* -----------------------------------                                     
079400* TEMPO DE CAMINHADA, ARREDONDADO PARA O MINUTO MAIS PROXIMO              
079500 6220-CALCULA-CAMINHADA SECTION.                                          
079600 6220.                                                                    
079700*    CALCULA: WK-LUG-CAMINHADA-AUX ROUNDED =                              
079800     COMPUTE WK-LUG-CAMINHADA-AUX ROUNDED =                               
079900         WK-DIST-KM-INT * WC-MIN-POR-KM.                                  
080000*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
080100 6220-CALCULA-CAMINHADA-FIM.                                              
080200*    FIM DA ROTINA                                                        
080300     EXIT.                                                                
080400                                                                          
080500* -----------------------------------                                     
080600* DETECCAO DE ESTABELECIMENTO VEGETARIANO (R5) - TRES NIVEIS              
080700* EM ORDEM DE CONFIABILIDADE DECRESCENTE: (1) OS INDICADORES              
080800* EXPLICITOS DO CADASTRO, (2) PALAVRA-CHAVE NO TEXTO DE                   
080900* CULINARIA, (3) PALAVRA-CHAVE/CADEIA CONHECIDA NO NOME; CADA             
081000* NIVEL SO E TENTADO SE O ANTERIOR NAO CONFIRMOU                          
081100 6230-VERIFICA-VEGETARIANO SECTION.                                       
081200 6230.                                                                    
081300*    LIGA/DESLIGA INDICADOR WK-LUGAR-NAO-VEG (TRUE)                       
081400     SET WK-LUGAR-NAO-VEG TO TRUE.                                        
081500*    NIVEL 1 - INDICADORES DIRETOS DO CADASTRO MESTRE                     
081600     IF PLC-VEGET-SIM OR PLC-VEGET-SO                                     
081700*    LIGA/DESLIGA INDICADOR WK-LUGAR-E-VEG (TRUE)                         
081800         SET WK-LUGAR-E-VEG TO TRUE                                       
081900*    FIM DO TESTE CONDICIONAL                                             
082000     END-IF.                                                              
082100*    TESTA CONDICAO: PLC-VEGAN-SIM OR PLC-VEGAN-SO                        
082200     IF PLC-VEGAN-SIM OR PLC-VEGAN-SO                                     
082300*    LIGA/DESLIGA INDICADOR WK-LUGAR-E-VEG (TRUE)                         
082400         SET WK-LUGAR-E-VEG TO TRUE                                       
082500*    FIM DO TESTE CONDICIONAL                                             
082600     END-IF.                                                              
082700*    NIVEL 2 - TEXTO DE CULINARIA, PASSADO PARA MAIUSCULAS                
082800*    ANTES DA BUSCA (A BUSCA DE PALAVRA E SENSIVEL A CAIXA)               
082900     IF NOT WK-LUGAR-E-VEG                                                
083000*    TRANSFERE SPACES PARA WK-CUISINE-MAIUSC                              
083100         MOVE SPACES TO WK-CUISINE-MAIUSC                                 
083200*    TRANSFERE PLC-CUISINE PARA WK-CUISINE-MAIUSC                         
083300         MOVE PLC-CUISINE TO WK-CUISINE-MAIUSC                            
083400*    CONTA/SUBSTITUI CARACTERES (CONTINUACAO)                             
083500         INSPECT WK-CUISINE-MAIUSC CONVERTING                             
083600             "abcdefghijklmnopqrstuvwxyz" TO                              
083700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                 
083800*    EXECUTA ROTINA 6232-TESTA-CULINARIA-VEG                              
083900         PERFORM 6232-TESTA-CULINARIA-VEG                                 
084000*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
084100            THRU 6232-TESTA-CULINARIA-VEG-FIM                             
084200*    FIM DO TESTE CONDICIONAL                                             
084300     END-IF.                                                              
084400*    NIVEL 3 - NOME DO ESTABELECIMENTO, TAMBEM EM MAIUSCULAS              
084500     IF NOT WK-LUGAR-E-VEG                                                
084600*    TRANSFERE SPACES PARA WK-NOME-MAIUSC                                 
084700         MOVE SPACES TO WK-NOME-MAIUSC                                    
084800*    TRANSFERE PLC-NAME PARA WK-NOME-MAIUSC                               
084900         MOVE PLC-NAME TO WK-NOME-MAIUSC                                  
085000*    CONTA/SUBSTITUI CARACTERES (CONTINUACAO)                             
085100         INSPECT WK-NOME-MAIUSC CONVERTING                                
085200             "abcdefghijklmnopqrstuvwxyz" TO                              
085300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                 
085400*    EXECUTA ROTINA 6233-TESTA-NOME-VEG                                   
085500         PERFORM 6233-TESTA-NOME-VEG                                      
085600*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
085700            THRU 6233-TESTA-NOME-VEG-FIM                                  
085800*    FIM DO TESTE CONDICIONAL                                             
085900     END-IF.                                                              
086000*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
086100 6230-VERIFICA-VEGETARIANO-FIM.                                           
086200*    FIM DA ROTINA                                                        
086300     EXIT.                                                                
086400                                                                          
086500* -----------------------------------                                     
086600* TESTA PALAVRAS-CHAVE DE CULINARIA VEGETARIANA/VEGANA NO                 
086700* CAMPO PLC-CUISINE; "SOUTH_INDIAN" ENTROU PORQUE A CULINARIA             
086800* DO SUL DA INDIA DO CADASTRO-FONTE E QUASE SEMPRE VEG-FRIENDLY           
086900* E RARAMENTE VEM MARCADA NOS INDICADORES EXPLICITOS                      
087000 6232-TESTA-CULINARIA-VEG SECTION.                                        
087100 6232.                                                                    
087200*    TRANSFERE WK-CUISINE-MAIUSC PARA WK-BP-TEXTO                         
087300     MOVE WK-CUISINE-MAIUSC TO WK-BP-TEXTO.                               
087400*    TRANSFERE "VEGETARIAN" PARA WK-BP-PALAVRA                            
087500     MOVE "VEGETARIAN"      TO WK-BP-PALAVRA.                             
087600*    TRANSFERE 10 PARA WK-BP-TAM-PALAVRA                                  
087700     MOVE 10                TO WK-BP-TAM-PALAVRA.                         
087800*    EXECUTA ROTINA 9600-PROCURA-PALAVRA THRU 9600-PROCURA-PALA           
087900     PERFORM 9600-PROCURA-PALAVRA THRU 9600-PROCURA-PALAVRA-FIM.          
088000*    TESTA CONDICAO: WK-BP-ACHOU-SIM                                      
088100     IF WK-BP-ACHOU-SIM                                                   
088200*    LIGA/DESLIGA INDICADOR WK-LUGAR-E-VEG (TRUE)                         
088300         SET WK-LUGAR-E-VEG TO TRUE                                       
088400*    FIM DO TESTE CONDICIONAL                                             
088500     END-IF.                                                              
088600*    TENTA "VEGAN"                                                        
088700     IF NOT WK-LUGAR-E-VEG                                                
088800*    TRANSFERE "VEGAN" PARA WK-BP-PALAVRA                                 
088900         MOVE "VEGAN" TO WK-BP-PALAVRA                                    
089000*    TRANSFERE 5 PARA WK-BP-TAM-PALAVRA                                   
089100         MOVE 5        TO WK-BP-TAM-PALAVRA                               
089200*    EXECUTA ROTINA 9600-PROCURA-PALAVRA                                  
089300         PERFORM 9600-PROCURA-PALAVRA                                     
089400*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
089500            THRU 9600-PROCURA-PALAVRA-FIM                                 
089600*    TESTA CONDICAO: WK-BP-ACHOU-SIM                                      
089700         IF WK-BP-ACHOU-SIM                                               
089800*    LIGA/DESLIGA INDICADOR WK-LUGAR-E-VEG (TRUE)                         
089900             SET WK-LUGAR-E-VEG TO TRUE                                   
090000*    FIM DO TESTE CONDICIONAL                                             
090100         END-IF                                                           
090200*    FIM DO TESTE CONDICIONAL                                             
090300     END-IF.                                                              
090400*    TENTA "SOUTH_INDIAN"                                                 
090500     IF NOT WK-LUGAR-E-VEG                                                
090600*    TRANSFERE "SOUTH_INDIAN" PARA WK-BP-PALAVRA                          
090700         MOVE "SOUTH_INDIAN" TO WK-BP-PALAVRA                             
090800*    TRANSFERE 12 PARA WK-BP-TAM-PALAVRA                                  
090900         MOVE 12              TO WK-BP-TAM-PALAVRA                        
091000*    EXECUTA ROTINA 9600-PROCURA-PALAVRA                                  
091100         PERFORM 9600-PROCURA-PALAVRA                                     
091200*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
091300            THRU 9600-PROCURA-PALAVRA-FIM                                 
091400*    TESTA CONDICAO: WK-BP-ACHOU-SIM                                      
091500         IF WK-BP-ACHOU-SIM                                               
091600*    LIGA/DESLIGA INDICADOR WK-LUGAR-E-VEG (TRUE)                         
091700             SET WK-LUGAR-E-VEG TO TRUE                                   
091800*    FIM DO TESTE CONDICIONAL                                             
091900         END-IF                                                           
092000*    FIM DO TESTE CONDICIONAL                                             
092100     END-IF.                                                              
092200*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
092300 6232-TESTA-CULINARIA-VEG-FIM.                                            
092400*    FIM DA ROTINA                                                        
092500     EXIT.                                                                
092600                                                                          
092700* -----------------------------------                                     
092800* TESTA PALAVRAS-CHAVE E CADEIAS DE RESTAURANTE CONHECIDAS                
092900* COMO EXCLUSIVAMENTE VEGETARIANAS NO NOME DO LUGAR; A LISTA              
093000* DE CADEIAS (SARAVANA/MURUGAN/ANANDA/BHAVAN) FOI LEVANTADA               
093100* A PARTIR DO CADASTRO-FONTE, ONDE APARECEM SEM O INDICADOR               
093200* EXPLICITO DE DIETA PREENCHIDO                                           
093300 6233-TESTA-NOME-VEG SECTION.                                             
093400 6233.                                                                    
093500*    TRANSFERE WK-NOME-MAIUSC PARA WK-BP-TEXTO                            
093600     MOVE WK-NOME-MAIUSC TO WK-BP-TEXTO.                                  
093700*    TRANSFERE "VEG" PARA WK-BP-PALAVRA                                   
093800     MOVE "VEG" TO WK-BP-PALAVRA.                                         
093900*    TRANSFERE 3 PARA WK-BP-TAM-PALAVRA                                   
094000     MOVE 3      TO WK-BP-TAM-PALAVRA.                                    
094100*    EXECUTA ROTINA 9600-PROCURA-PALAVRA THRU 9600-PROCURA-PALA           
094200     PERFORM 9600-PROCURA-PALAVRA THRU 9600-PROCURA-PALAVRA-FIM.          
094300*    TESTA CONDICAO: WK-BP-ACHOU-SIM                                      
094400     IF WK-BP-ACHOU-SIM                                                   
094500*    LIGA/DESLIGA INDICADOR WK-LUGAR-E-VEG (TRUE)                         
094600         SET WK-LUGAR-E-VEG TO TRUE                                       
094700*    FIM DO TESTE CONDICIONAL                                             
094800     END-IF.                                                              
094900*    TENTA "SARAVANA"                                                     
095000     IF NOT WK-LUGAR-E-VEG                                                
095100*    TRANSFERE "SARAVANA" PARA WK-BP-PALAVRA                              
095200         MOVE "SARAVANA" TO WK-BP-PALAVRA                                 
095300*    TRANSFERE 8 PARA WK-BP-TAM-PALAVRA                                   
095400         MOVE 8           TO WK-BP-TAM-PALAVRA                            
095500*    EXECUTA ROTINA 9600-PROCURA-PALAVRA                                  
095600         PERFORM 9600-PROCURA-PALAVRA                                     
095700*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
095800            THRU 9600-PROCURA-PALAVRA-FIM                                 
095900*    TESTA CONDICAO: WK-BP-ACHOU-SIM SET WK-LUGAR-E-VEG TO TRUE           
096000         IF WK-BP-ACHOU-SIM SET WK-LUGAR-E-VEG TO TRUE END-IF             
096100*    FIM DO TESTE CONDICIONAL                                             
096200     END-IF.                                                              
096300*    TENTA "MURUGAN"                                                      
096400     IF NOT WK-LUGAR-E-VEG                                                
096500*    TRANSFERE "MURUGAN" PARA WK-BP-PALAVRA                               
096600         MOVE "MURUGAN" TO WK-BP-PALAVRA                                  
096700*    TRANSFERE 7 PARA WK-BP-TAM-PALAVRA                                   
096800         MOVE 7          TO WK-BP-TAM-PALAVRA                             
096900*    EXECUTA ROTINA 9600-PROCURA-PALAVRA                                  
097000         PERFORM 9600-PROCURA-PALAVRA                                     
097100*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
097200            THRU 9600-PROCURA-PALAVRA-FIM                                 
097300*    TESTA CONDICAO: WK-BP-ACHOU-SIM SET WK-LUGAR-E-VEG TO TRUE           
097400         IF WK-BP-ACHOU-SIM SET WK-LUGAR-E-VEG TO TRUE END-IF             
097500*    FIM DO TESTE CONDICIONAL                                             
097600     END-IF.                                                              
097700*    TENTA "ANANDA"                                                       
097800     IF NOT WK-LUGAR-E-VEG                                                
097900*    TRANSFERE "ANANDA" PARA WK-BP-PALAVRA                                
098000         MOVE "ANANDA" TO WK-BP-PALAVRA                                   
098100*    TRANSFERE 6 PARA WK-BP-TAM-PALAVRA                                   
098200         MOVE 6          TO WK-BP-TAM-PALAVRA                             
098300*    EXECUTA ROTINA 9600-PROCURA-PALAVRA                                  
098400         PERFORM 9600-PROCURA-PALAVRA                                     
098500*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
098600            THRU 9600-PROCURA-PALAVRA-FIM                                 
098700*    TESTA CONDICAO: WK-BP-ACHOU-SIM SET WK-LUGAR-E-VEG TO TRUE           
098800         IF WK-BP-ACHOU-SIM SET WK-LUGAR-E-VEG TO TRUE END-IF             
098900*    FIM DO TESTE CONDICIONAL                                             
099000     END-IF.                                                              
099100*    TENTA "PURE VEG"                                                     
099200     IF NOT WK-LUGAR-E-VEG                                                
099300*    TRANSFERE "PURE VEG" PARA WK-BP-PALAVRA                              
099400         MOVE "PURE VEG" TO WK-BP-PALAVRA                                 
099500*    TRANSFERE 8 PARA WK-BP-TAM-PALAVRA                                   
099600         MOVE 8           TO WK-BP-TAM-PALAVRA                            
099700*    EXECUTA ROTINA 9600-PROCURA-PALAVRA                                  
099800         PERFORM 9600-PROCURA-PALAVRA                                     
099900*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
100000            THRU 9600-PROCURA-PALAVRA-FIM                                 
100100*    TESTA CONDICAO: WK-BP-ACHOU-SIM SET WK-LUGAR-E-VEG TO TRUE           
100200         IF WK-BP-ACHOU-SIM SET WK-LUGAR-E-VEG TO TRUE END-IF             
100300*    FIM DO TESTE CONDICIONAL                                             
100400     END-IF.                                                              
100500*    TENTA "BHAVAN"                                                       
100600     IF NOT WK-LUGAR-E-VEG                                                
100700*    TRANSFERE "BHAVAN" PARA WK-BP-PALAVRA                                
100800         MOVE "BHAVAN" TO WK-BP-PALAVRA                                   
100900*    TRANSFERE 6 PARA WK-BP-TAM-PALAVRA                                   
101000         MOVE 6          TO WK-BP-TAM-PALAVRA                             
101100*    EXECUTA ROTINA 9600-PROCURA-PALAVRA                                  
101200         PERFORM 9600-PROCURA-PALAVRA                                     
101300*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
101400            THRU 9600-PROCURA-PALAVRA-FIM                                 
101500*    TESTA CONDICAO: WK-BP-ACHOU-SIM SET WK-LUGAR-E-VEG TO TRUE           
101600         IF WK-BP-ACHOU-SIM SET WK-LUGAR-E-VEG TO TRUE END-IF             
101700*    FIM DO TESTE CONDICIONAL                                             
101800     END-IF.                                                              
101900*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
102000 6233-TESTA-NOME-VEG-FIM.                                                 
102100*    FIM DA ROTINA                                                        
102200     EXIT.                                                                
102300                                                                          
102400* -----------------------------------                                     
102500* PONTUACAO TOTAL (MAXIMO 100) E ARMAZENAGEM DO SOBREVIVENTE              
102600* NA TABELA DE CLASSIFICADOS DO CENARIO                                   
102700 6300-PONTUA-LUGAR SECTION.                                               
102800 6300.                                                                    
102900*    TRANSFERE ZEROS PARA WK-PONTOS-ACUM                                  
103000     MOVE ZEROS TO WK-PONTOS-ACUM.                                        
103100*    COMPONENTE 1 - DISTANCIA (0-50, R6.1): DECAI LINEARMENTE             
103200*    DE 50 EM 0KM A 0 EM 3KM; ACIMA DE 3KM FICARIA NEGATIVO,              
103300*    POR ISSO O CEPO A ZERO A SEGUIR (NA PRATICA RARO, JA                 
103400*    QUE O FILTRO DE CAMINHADA (R2/R3) JA LIMITA A DISTANCIA)             
103500     COMPUTE WK-PTO-DIST-AUX ROUNDED =                                    
103600         50 - ((WK-DIST-KM-INT / 3) * 50).                                
103700*    TESTA CONDICAO: WK-PTO-DIST-AUX < 0                                  
103800     IF WK-PTO-DIST-AUX < 0                                               
103900*    TRANSFERE ZEROS PARA WK-PTO-DIST-AUX                                 
104000         MOVE ZEROS TO WK-PTO-DIST-AUX                                    
104100*    FIM DO TESTE CONDICIONAL                                             
104200     END-IF.                                                              
104300*    COMPONENTE 2 - CATEGORIA (CONSTANTE 20, R6.2): JA FILTRADA           
104400*    EM 6200, ENTAO TODO SOBREVIVENTE GANHA OS 20 PONTOS CHEIOS           
104500     MOVE 20 TO WK-PTO-CAT-AUX.                                           
104600*    COMPONENTE 3 - VIBE (0 OU 10, R6.3)                                  
104700     PERFORM 6310-VERIFICA-VIBE THRU 6310-VERIFICA-VIBE-FIM.              
104800*    COMPONENTE 4 - VEGETARIANO (R6.4): 10 PONTOS SE O CENARIO            
104900*    EXIGE VEG-ONLY (JA QUE SO SOBREVIVEU QUEM E VEG), 5                  
105000*    PONTOS DE "BONUS" SE NAO EXIGE MAS O LUGAR MESMO ASSIM E             
105100*    VEG-FRIENDLY, 0 SE NAO E VEG                                         
105200     MOVE ZEROS TO WK-PTO-VEG-AUX.                                        
105300*    TESTA CONDICAO: WK-LUGAR-E-VEG                                       
105400     IF WK-LUGAR-E-VEG                                                    
105500*    TESTA CONDICAO: PRF-SO-VEGETARIANO                                   
105600         IF PRF-SO-VEGETARIANO                                            
105700*    TRANSFERE 10 PARA WK-PTO-VEG-AUX                                     
105800             MOVE 10 TO WK-PTO-VEG-AUX                                    
105900*    CASO CONTRARIO                                                       
106000         ELSE                                                             
106100*    TRANSFERE 05 PARA WK-PTO-VEG-AUX                                     
106200             MOVE 05 TO WK-PTO-VEG-AUX                                    
106300*    FIM DO TESTE CONDICIONAL                                             
106400         END-IF                                                           
106500*    FIM DO TESTE CONDICIONAL                                             
106600     END-IF.                                                              
106700*    COMPONENTE 5 - COMPLETUDE DE CADASTRO (0-10, R6.5): 4                
106800*    PONTOS POR TER HORARIO CADASTRADO, 3 POR TER SITE, 3 POR             
106900*    TER TELEFONE (SOMA MAXIMA 10, OS TRES JUNTOS)                        
107000     MOVE ZEROS TO WK-PTO-COMPL-AUX.                                      
107100*    TESTA CONDICAO: PLC-HOURS NOT = SPACES                               
107200     IF PLC-HOURS NOT = SPACES                                            
107300*    ACUMULA: ADD 4 TO WK-PTO-COMPL-AUX                                   
107400         ADD 4 TO WK-PTO-COMPL-AUX                                        
107500*    FIM DO TESTE CONDICIONAL                                             
107600     END-IF.                                                              
107700*    TESTA CONDICAO: PLC-COM-SITE                                         
107800     IF PLC-COM-SITE                                                      
107900*    ACUMULA: ADD 3 TO WK-PTO-COMPL-AUX                                   
108000         ADD 3 TO WK-PTO-COMPL-AUX                                        
108100*    FIM DO TESTE CONDICIONAL                                             
108200     END-IF.                                                              
108300*    TESTA CONDICAO: PLC-COM-TELEFONE                                     
108400     IF PLC-COM-TELEFONE                                                  
108500*    ACUMULA: ADD 3 TO WK-PTO-COMPL-AUX                                   
108600         ADD 3 TO WK-PTO-COMPL-AUX                                        
108700*    FIM DO TESTE CONDICIONAL                                             
108800     END-IF.                                                              
108900*    COMPONENTE 6 - ABERTO 24 HORAS (0 OU 5, R6.6)                        
109000     PERFORM 6320-VERIFICA-ABERTO THRU 6320-VERIFICA-ABERTO-FIM.          
109100                                                                          
109200*    SOMA OS SEIS COMPONENTES (50+20+10+10+10+5 = MAXIMO 105,             
109300*    POR ISSO O CEPO A 100 A SEGUIR - R6.7)                               
109400     COMPUTE WK-PONTOS-ACUM ROUNDED =                                     
109500         WK-PTO-DIST-AUX + WK-PTO-CAT-AUX + WK-PTO-VIBE-AUX               
109600         + WK-PTO-VEG-AUX + WK-PTO-COMPL-AUX                              
109700         + WK-PTO-ABERTO-AUX.                                             
109800*    TESTA CONDICAO: WK-PONTOS-ACUM > 100                                 
109900     IF WK-PONTOS-ACUM > 100                                              
110000*    TRANSFERE 100 PARA WK-PONTOS-ACUM                                    
110100         MOVE 100 TO WK-PONTOS-ACUM                                       
110200*    FIM DO TESTE CONDICIONAL                                             
110300     END-IF.                                                              
110400                                                                          
110500*    MONTA AS LINHAS DE MOTIVO (R7) E GRAVA O SOBREVIVENTE NA             
110600*    TABELA DE CLASSIFICADOS DO CENARIO                                   
110700     PERFORM 6350-MONTA-MOTIVOS THRU 6350-MONTA-MOTIVOS-FIM.              
110800*    EXECUTA ROTINA 6340-ARMAZENA-CLASSIFICADO                            
110900     PERFORM 6340-ARMAZENA-CLASSIFICADO                                   
111000*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
111100        THRU 6340-ARMAZENA-CLASSIFICADO-FIM.                              
111200*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
111300 6300-PONTUA-LUGAR-FIM.                                                   
111400*    FIM DA ROTINA                                                        
111500     EXIT.                                                                
111600                                                                          
111700* -----------------------------------                                     
111800* CORRESPONDENCIA DE VIBE POR PALAVRA-CHAVE (R4), DE ACORDO               
111900* COM A CATEGORIA E A VIBE DO CENARIO; OS SEIS PARAGRAFOS                 
112000* 6311-6316 COBREM AS SEIS COMBINACOES CATEGORIA X VIBE, CADA             
112100* UM COM SUA PROPRIA LISTA DE PALAVRAS-CHAVE. NA FALTA DE                 
112200* PALAVRA-CHAVE, 6317-VIBE-FALLBACK TENTA O CRITERIO                      
112300* SUBSTITUTO POR TIPO DE AMENIDADE/LAZER ANTES DE DESISTIR                
112400 6310-VERIFICA-VIBE SECTION.                                              
112500 6310.                                                                    
112600*    LIGA/DESLIGA INDICADOR WK-SEM-VIBE (TRUE)                            
112700     SET WK-SEM-VIBE TO TRUE.                                             
112800*    TRANSFERE ZEROS PARA WK-PTO-VIBE-AUX                                 
112900     MOVE ZEROS  TO WK-PTO-VIBE-AUX.                                      
113000*    TRANSFERE SPACES PARA WK-VIBE-TEXTO                                  
113100     MOVE SPACES TO WK-VIBE-TEXTO.                                        
113200*    NOME EM MINUSCULAS PORQUE AS PALAVRAS-CHAVE DE VIBE SAO              
113300*    TODAS MINUSCULAS (AO CONTRARIO DAS DE VEGETARIANO, QUE               
113400*    SAO MAIUSCULAS) - SEGUE O PADRAO DO CADASTRO-FONTE                   
113500     MOVE SPACES TO WK-NOME-MINUSC.                                       
113600*    TRANSFERE PLC-NAME PARA WK-NOME-MINUSC                               
113700     MOVE PLC-NAME TO WK-NOME-MINUSC.                                     
113800*    CONTA/SUBSTITUI CARACTERES (CONTINUACAO)                             
113900     INSPECT WK-NOME-MINUSC CONVERTING                                    
114000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                  
114100         "abcdefghijklmnopqrstuvwxyz".                                    
114200*    DESVIA PARA O PARAGRAFO DA COMBINACAO CATEGORIA X VIBE               
114300*    CORRESPONDENTE AO CENARIO CORRENTE                                   
114400     EVALUATE TRUE                                                        
114500*    CASO: PRF-CAT-COMIDA  AND PRF-VIBE-CALMO                             
114600         WHEN PRF-CAT-COMIDA  AND PRF-VIBE-CALMO                          
114700*    EXECUTA ROTINA 6311-VIBE-COMIDA-CALMO                                
114800             PERFORM 6311-VIBE-COMIDA-CALMO                               
114900*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
115000                THRU 6311-VIBE-COMIDA-CALMO-FIM                           
115100*    CASO: PRF-CAT-COMIDA  AND PRF-VIBE-AGITADO                           
115200         WHEN PRF-CAT-COMIDA  AND PRF-VIBE-AGITADO                        
115300*    EXECUTA ROTINA 6312-VIBE-COMIDA-AGITADO                              
115400             PERFORM 6312-VIBE-COMIDA-AGITADO                             
115500*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
115600                THRU 6312-VIBE-COMIDA-AGITADO-FIM                         
115700*    CASO: PRF-CAT-CENARIO AND PRF-VIBE-CALMO                             
115800         WHEN PRF-CAT-CENARIO AND PRF-VIBE-CALMO                          
115900*    EXECUTA ROTINA 6313-VIBE-CENARIO-CALMO                               
116000             PERFORM 6313-VIBE-CENARIO-CALMO                              
116100*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
116200                THRU 6313-VIBE-CENARIO-CALMO-FIM                          
116300*    CASO: PRF-CAT-CENARIO AND PRF-VIBE-AGITADO                           
116400         WHEN PRF-CAT-CENARIO AND PRF-VIBE-AGITADO                        
116500*    EXECUTA ROTINA 6314-VIBE-CENARIO-AGITADO                             
116600             PERFORM 6314-VIBE-CENARIO-AGITADO                            
116700*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
116800                THRU 6314-VIBE-CENARIO-AGITADO-FIM                        
116900*    CASO: PRF-CAT-FECHADO AND PRF-VIBE-CALMO                             
117000         WHEN PRF-CAT-FECHADO AND PRF-VIBE-CALMO                          
117100*    EXECUTA ROTINA 6315-VIBE-FECHADO-CALMO                               
117200             PERFORM 6315-VIBE-FECHADO-CALMO                              
117300*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
117400                THRU 6315-VIBE-FECHADO-CALMO-FIM                          
117500*    CASO: PRF-CAT-FECHADO AND PRF-VIBE-AGITADO                           
117600         WHEN PRF-CAT-FECHADO AND PRF-VIBE-AGITADO                        
117700*    EXECUTA ROTINA 6316-VIBE-FECHADO-AGITADO                             
117800             PERFORM 6316-VIBE-FECHADO-AGITADO                            
117900*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
118000                THRU 6316-VIBE-FECHADO-AGITADO-FIM                        
118100*    FIM DA AVALIACAO DE CASOS                                            
118200     END-EVALUATE.                                                        
118300*    TESTA CONDICAO: WK-SEM-VIBE                                          
118400     IF WK-SEM-VIBE                                                       
118500*    EXECUTA ROTINA 6317-VIBE-FALLBACK THRU 6317-VIBE-FALLBACK-           
118600         PERFORM 6317-VIBE-FALLBACK THRU 6317-VIBE-FALLBACK-FIM           
118700*    FIM DO TESTE CONDICIONAL                                             
118800     END-IF.                                                              
118900*    10 PONTOS FIXOS (R6.3) QUANDO QUALQUER PALAVRA-CHAVE OU              
119000*    O CRITERIO SUBSTITUTO CONFIRMOU A VIBE; SENAO, ZERO                  
119100     IF WK-TEM-VIBE                                                       
119200*    TRANSFERE 10 PARA WK-PTO-VIBE-AUX                                    
119300         MOVE 10 TO WK-PTO-VIBE-AUX                                       
119400*    FIM DO TESTE CONDICIONAL                                             
119500     END-IF.                                                              
119600*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
119700 6310-VERIFICA-VIBE-FIM.                                                  
119800*    FIM DA ROTINA                                                        
119900     EXIT.                                                                
120000                                                                          
120100* -----------------------------------                                     
120200* TESTA UMA PALAVRA-CHAVE DE VIBE NA TAG-TEXT E, SE AUSENTE,              
120300* NO NOME (MINUSCULO) DO LUGAR                                            
120400 6319-TESTA-PALAVRA-VIBE SECTION.                                         
120500 6319.                                                                    
120600*    TRANSFERE PLC-TAG-TEXT PARA WK-BP-TEXTO                              
120700     MOVE PLC-TAG-TEXT TO WK-BP-TEXTO.                                    
120800*    EXECUTA ROTINA 9600-PROCURA-PALAVRA THRU 9600-PROCURA-PALA           
120900     PERFORM 9600-PROCURA-PALAVRA THRU 9600-PROCURA-PALAVRA-FIM.          
121000*    TESTA CONDICAO: NOT WK-BP-ACHOU-SIM                                  
121100     IF NOT WK-BP-ACHOU-SIM                                               
121200*    TRANSFERE WK-NOME-MINUSC PARA WK-BP-TEXTO                            
121300         MOVE WK-NOME-MINUSC TO WK-BP-TEXTO                               
121400*    EXECUTA ROTINA 9600-PROCURA-PALAVRA                                  
121500         PERFORM 9600-PROCURA-PALAVRA                                     
121600*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
121700            THRU 9600-PROCURA-PALAVRA-FIM                                 
121800*    FIM DO TESTE CONDICIONAL                                             
121900     END-IF.                                                              
122000*    TESTA CONDICAO: WK-BP-ACHOU-SIM                                      
122100     IF WK-BP-ACHOU-SIM                                                   
122200*    LIGA/DESLIGA INDICADOR WK-TEM-VIBE (TRUE)                            
122300         SET WK-TEM-VIBE TO TRUE                                          
122400*    TRANSFERE WK-BP-PALAVRA PARA WK-VIBE-TEXTO                           
122500         MOVE WK-BP-PALAVRA TO WK-VIBE-TEXTO                              
122600*    CONTA/SUBSTITUI CARACTERES (CONTINUACAO)                             
122700         INSPECT WK-VIBE-TEXTO CONVERTING "_" TO " "                      
122800*    FIM DO TESTE CONDICIONAL                                             
122900     END-IF.                                                              
123000*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
123100 6319-TESTA-PALAVRA-VIBE-FIM.                                             
123200*    FIM DA ROTINA                                                        
123300     EXIT.                                                                
123400                                                                          
123500* -----------------------------------                                     
123600* VIBE "CALMO" PARA CATEGORIA COMIDA (R4) - PALAVRAS-CHAVE                
123700* TIPICAS DE LUGAR SOSSEGADO PARA COMER/BEBER: CAFE, CHA,                 
123800* CAFETERIA, PADARIA, AMBIENTE "QUIET" OU RESTAURANTE FINO                
123900* (ESTES ULTIMOS COSTUMAM SER MAIS CALMOS QUE FAST-FOOD/BAR)              
124000 6311-VIBE-COMIDA-CALMO SECTION.                                          
124100 6311.                                                                    
124200*    TENTA "cafe"                                                         
124300     MOVE "cafe" TO WK-BP-PALAVRA.  MOVE 4 TO WK-BP-TAM-PALAVRA.          
124400*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
124500     PERFORM 6319-TESTA-PALAVRA-VIBE                                      
124600*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
124700        THRU 6319-TESTA-PALAVRA-VIBE-FIM.                                 
124800*    TENTA "tea"                                                          
124900     IF WK-SEM-VIBE                                                       
125000*    TRANSFERE "tea" PARA WK-BP-PALAVRA                                   
125100         MOVE "tea" TO WK-BP-PALAVRA                                      
125200*    TRANSFERE 3 PARA WK-BP-TAM-PALAVRA                                   
125300         MOVE 3      TO WK-BP-TAM-PALAVRA                                 
125400*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
125500         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
125600*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
125700            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
125800*    FIM DO TESTE CONDICIONAL                                             
125900     END-IF.                                                              
126000*    TENTA "coffee"                                                       
126100     IF WK-SEM-VIBE                                                       
126200*    TRANSFERE "coffee" PARA WK-BP-PALAVRA                                
126300         MOVE "coffee" TO WK-BP-PALAVRA                                   
126400*    TRANSFERE 6 PARA WK-BP-TAM-PALAVRA                                   
126500         MOVE 6         TO WK-BP-TAM-PALAVRA                              
126600*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
126700         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
126800*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
126900            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
127000*    FIM DO TESTE CONDICIONAL                                             
127100     END-IF.                                                              
127200*    TENTA "bakery"                                                       
127300     IF WK-SEM-VIBE                                                       
127400*    TRANSFERE "bakery" PARA WK-BP-PALAVRA                                
127500         MOVE "bakery" TO WK-BP-PALAVRA                                   
127600*    TRANSFERE 6 PARA WK-BP-TAM-PALAVRA                                   
127700         MOVE 6         TO WK-BP-TAM-PALAVRA                              
127800*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
127900         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
128000*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
128100            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
128200*    FIM DO TESTE CONDICIONAL                                             
128300     END-IF.                                                              
128400*    TENTA "quiet"                                                        
128500     IF WK-SEM-VIBE                                                       
128600*    TRANSFERE "quiet" PARA WK-BP-PALAVRA                                 
128700         MOVE "quiet" TO WK-BP-PALAVRA                                    
128800*    TRANSFERE 5 PARA WK-BP-TAM-PALAVRA                                   
128900         MOVE 5        TO WK-BP-TAM-PALAVRA                               
129000*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
129100         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
129200*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
129300            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
129400*    FIM DO TESTE CONDICIONAL                                             
129500     END-IF.                                                              
129600*    TENTA "fine_dining"                                                  
129700     IF WK-SEM-VIBE                                                       
129800*    TRANSFERE "fine_dining" PARA WK-BP-PALAVRA                           
129900         MOVE "fine_dining" TO WK-BP-PALAVRA                              
130000*    TRANSFERE 11 PARA WK-BP-TAM-PALAVRA                                  
130100         MOVE 11              TO WK-BP-TAM-PALAVRA                        
130200*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
130300         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
130400*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
130500            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
130600*    FIM DO TESTE CONDICIONAL                                             
130700     END-IF.                                                              
130800*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
130900 6311-VIBE-COMIDA-CALMO-FIM.                                              
131000*    FIM DA ROTINA                                                        
131100     EXIT.                                                                
131200                                                                          
131300* -----------------------------------                                     
131400* VIBE "AGITADO" PARA CATEGORIA COMIDA (R4) - FAST-FOOD,                  
131500* BAR, PUB, BOATE E PRACA DE ALIMENTACAO SAO OS AMBIENTES                 
131600* TIPICAMENTE MOVIMENTADOS/RUIDOSOS DESTA CATEGORIA                       
131700 6312-VIBE-COMIDA-AGITADO SECTION.                                        
131800 6312.                                                                    
131900*    TRANSFERE "fast_food" PARA WK-BP-PALAVRA                             
132000     MOVE "fast_food" TO WK-BP-PALAVRA.                                   
132100*    TRANSFERE 9 PARA WK-BP-TAM-PALAVRA                                   
132200     MOVE 9            TO WK-BP-TAM-PALAVRA.                              
132300*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
132400     PERFORM 6319-TESTA-PALAVRA-VIBE                                      
132500*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
132600        THRU 6319-TESTA-PALAVRA-VIBE-FIM.                                 
132700*    TENTA "bar"                                                          
132800     IF WK-SEM-VIBE                                                       
132900*    TRANSFERE "bar" PARA WK-BP-PALAVRA                                   
133000         MOVE "bar" TO WK-BP-PALAVRA                                      
133100*    TRANSFERE 3 PARA WK-BP-TAM-PALAVRA                                   
133200         MOVE 3      TO WK-BP-TAM-PALAVRA                                 
133300*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
133400         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
133500*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
133600            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
133700*    FIM DO TESTE CONDICIONAL                                             
133800     END-IF.                                                              
133900*    TENTA "pub"                                                          
134000     IF WK-SEM-VIBE                                                       
134100*    TRANSFERE "pub" PARA WK-BP-PALAVRA                                   
134200         MOVE "pub" TO WK-BP-PALAVRA                                      
134300*    TRANSFERE 3 PARA WK-BP-TAM-PALAVRA                                   
134400         MOVE 3      TO WK-BP-TAM-PALAVRA                                 
134500*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
134600         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
134700*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
134800            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
134900*    FIM DO TESTE CONDICIONAL                                             
135000     END-IF.                                                              
135100*    TENTA "nightclub"                                                    
135200     IF WK-SEM-VIBE                                                       
135300*    TRANSFERE "nightclub" PARA WK-BP-PALAVRA                             
135400         MOVE "nightclub" TO WK-BP-PALAVRA                                
135500*    TRANSFERE 9 PARA WK-BP-TAM-PALAVRA                                   
135600         MOVE 9            TO WK-BP-TAM-PALAVRA                           
135700*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
135800         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
135900*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
136000            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
136100*    FIM DO TESTE CONDICIONAL                                             
136200     END-IF.                                                              
136300*    TENTA "food_court"                                                   
136400     IF WK-SEM-VIBE                                                       
136500*    TRANSFERE "food_court" PARA WK-BP-PALAVRA                            
136600         MOVE "food_court" TO WK-BP-PALAVRA                               
136700*    TRANSFERE 10 PARA WK-BP-TAM-PALAVRA                                  
136800         MOVE 10            TO WK-BP-TAM-PALAVRA                          
136900*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
137000         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
137100*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
137200            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
137300*    FIM DO TESTE CONDICIONAL                                             
137400     END-IF.                                                              
137500*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
137600 6312-VIBE-COMIDA-AGITADO-FIM.                                            
137700*    FIM DA ROTINA                                                        
137800     EXIT.                                                                
137900                                                                          
138000* -----------------------------------                                     
138100* VIBE "CALMO" PARA CATEGORIA CENARIO (R4) - PARQUE, JARDIM,              
138200* MIRANTE, NATUREZA, TEMPLO E IGREJA SAO OS LUGARES AO AR                 
138300* LIVRE TRADICIONALMENTE ASSOCIADOS A CONTEMPLACAO/SOSSEGO                
138400 6313-VIBE-CENARIO-CALMO SECTION.                                         
138500 6313.                                                                    
138600*    TENTA "park"                                                         
138700     MOVE "park" TO WK-BP-PALAVRA.  MOVE 4 TO WK-BP-TAM-PALAVRA.          
138800*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
138900     PERFORM 6319-TESTA-PALAVRA-VIBE                                      
139000*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
139100        THRU 6319-TESTA-PALAVRA-VIBE-FIM.                                 
139200*    TENTA "garden"                                                       
139300     IF WK-SEM-VIBE                                                       
139400*    TRANSFERE "garden" PARA WK-BP-PALAVRA                                
139500         MOVE "garden" TO WK-BP-PALAVRA                                   
139600*    TRANSFERE 6 PARA WK-BP-TAM-PALAVRA                                   
139700         MOVE 6         TO WK-BP-TAM-PALAVRA                              
139800*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
139900         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
140000*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
140100            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
140200*    FIM DO TESTE CONDICIONAL                                             
140300     END-IF.                                                              
140400*    TENTA "viewpoint"                                                    
140500     IF WK-SEM-VIBE                                                       
140600*    TRANSFERE "viewpoint" PARA WK-BP-PALAVRA                             
140700         MOVE "viewpoint" TO WK-BP-PALAVRA                                
140800*    TRANSFERE 9 PARA WK-BP-TAM-PALAVRA                                   
140900         MOVE 9            TO WK-BP-TAM-PALAVRA                           
141000*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
141100         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
141200*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
141300            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
141400*    FIM DO TESTE CONDICIONAL                                             
141500     END-IF.                                                              
141600*    TENTA "nature"                                                       
141700     IF WK-SEM-VIBE                                                       
141800*    TRANSFERE "nature" PARA WK-BP-PALAVRA                                
141900         MOVE "nature" TO WK-BP-PALAVRA                                   
142000*    TRANSFERE 6 PARA WK-BP-TAM-PALAVRA                                   
142100         MOVE 6          TO WK-BP-TAM-PALAVRA                             
142200*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
142300         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
142400*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
142500            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
142600*    FIM DO TESTE CONDICIONAL                                             
142700     END-IF.                                                              
142800*    TENTA "temple"                                                       
142900     IF WK-SEM-VIBE                                                       
143000*    TRANSFERE "temple" PARA WK-BP-PALAVRA                                
143100         MOVE "temple" TO WK-BP-PALAVRA                                   
143200*    TRANSFERE 6 PARA WK-BP-TAM-PALAVRA                                   
143300         MOVE 6          TO WK-BP-TAM-PALAVRA                             
143400*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
143500         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
143600*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
143700            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
143800*    FIM DO TESTE CONDICIONAL                                             
143900     END-IF.                                                              
144000*    TENTA "church"                                                       
144100     IF WK-SEM-VIBE                                                       
144200*    TRANSFERE "church" PARA WK-BP-PALAVRA                                
144300         MOVE "church" TO WK-BP-PALAVRA                                   
144400*    TRANSFERE 6 PARA WK-BP-TAM-PALAVRA                                   
144500         MOVE 6          TO WK-BP-TAM-PALAVRA                             
144600*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
144700         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
144800*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
144900            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
145000*    FIM DO TESTE CONDICIONAL                                             
145100     END-IF.                                                              
145200*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
145300 6313-VIBE-CENARIO-CALMO-FIM.                                             
145400*    FIM DA ROTINA                                                        
145500     EXIT.                                                                
145600                                                                          
145700* -----------------------------------                                     
145800* VIBE "AGITADO" PARA CATEGORIA CENARIO (R4) - PRAIA,                     
145900* PARQUE DE DIVERSOES, ZOOLOGICO, PARQUE TEMATICO E                       
146000* ATRACAO TURISTICA EM GERAL SAO OS LUGARES MOVIMENTADOS                  
146100* DESTA CATEGORIA                                                         
146200 6314-VIBE-CENARIO-AGITADO SECTION.                                       
146300 6314.                                                                    
146400*    TENTA "beach"                                                        
146500     MOVE "beach" TO WK-BP-PALAVRA. MOVE 5 TO WK-BP-TAM-PALAVRA.          
146600*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
146700     PERFORM 6319-TESTA-PALAVRA-VIBE                                      
146800*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
146900        THRU 6319-TESTA-PALAVRA-VIBE-FIM.                                 
147000*    TENTA "amusement"                                                    
147100     IF WK-SEM-VIBE                                                       
147200*    TRANSFERE "amusement" PARA WK-BP-PALAVRA                             
147300         MOVE "amusement" TO WK-BP-PALAVRA                                
147400*    TRANSFERE 9 PARA WK-BP-TAM-PALAVRA                                   
147500         MOVE 9            TO WK-BP-TAM-PALAVRA                           
147600*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
147700         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
147800*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
147900            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
148000*    FIM DO TESTE CONDICIONAL                                             
148100     END-IF.                                                              
148200*    TENTA "zoo"                                                          
148300     IF WK-SEM-VIBE                                                       
148400*    TRANSFERE "zoo" PARA WK-BP-PALAVRA                                   
148500         MOVE "zoo" TO WK-BP-PALAVRA                                      
148600*    TRANSFERE 3 PARA WK-BP-TAM-PALAVRA                                   
148700         MOVE 3      TO WK-BP-TAM-PALAVRA                                 
148800*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
148900         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
149000*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
149100            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
149200*    FIM DO TESTE CONDICIONAL                                             
149300     END-IF.                                                              
149400*    TENTA "theme_park"                                                   
149500     IF WK-SEM-VIBE                                                       
149600*    TRANSFERE "theme_park" PARA WK-BP-PALAVRA                            
149700         MOVE "theme_park" TO WK-BP-PALAVRA                               
149800*    TRANSFERE 10 PARA WK-BP-TAM-PALAVRA                                  
149900         MOVE 10            TO WK-BP-TAM-PALAVRA                          
150000*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
150100         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
150200*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
150300            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
150400*    FIM DO TESTE CONDICIONAL                                             
150500     END-IF.                                                              
150600*    TENTA "attraction"                                                   
150700     IF WK-SEM-VIBE                                                       
150800*    TRANSFERE "attraction" PARA WK-BP-PALAVRA                            
150900         MOVE "attraction" TO WK-BP-PALAVRA                               
151000*    TRANSFERE 10 PARA WK-BP-TAM-PALAVRA                                  
151100         MOVE 10            TO WK-BP-TAM-PALAVRA                          
151200*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
151300         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
151400*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
151500            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
151600*    FIM DO TESTE CONDICIONAL                                             
151700     END-IF.                                                              
151800*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
151900 6314-VIBE-CENARIO-AGITADO-FIM.                                           
152000*    FIM DA ROTINA                                                        
152100     EXIT.                                                                
152200                                                                          
152300* -----------------------------------                                     
152400* VIBE "CALMO" PARA CATEGORIA FECHADO/INDOOR (R4) - MUSEU,                
152500* BIBLIOTECA, GALERIA E ESPACO DE ARTE SAO OS AMBIENTES                   
152600* FECHADOS TIPICAMENTE SILENCIOSOS/CONTEMPLATIVOS                         
152700 6315-VIBE-FECHADO-CALMO SECTION.                                         
152800 6315.                                                                    
152900*    TENTA "museum"                                                       
153000     MOVE "museum" TO WK-BP-PALAVRA. MOVE 6 TO WK-BP-TAM-PALAVRA.         
153100*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
153200     PERFORM 6319-TESTA-PALAVRA-VIBE                                      
153300*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
153400        THRU 6319-TESTA-PALAVRA-VIBE-FIM.                                 
153500*    TENTA "library"                                                      
153600     IF WK-SEM-VIBE                                                       
153700*    TRANSFERE "library" PARA WK-BP-PALAVRA                               
153800         MOVE "library" TO WK-BP-PALAVRA                                  
153900*    TRANSFERE 7 PARA WK-BP-TAM-PALAVRA                                   
154000         MOVE 7          TO WK-BP-TAM-PALAVRA                             
154100*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
154200         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
154300*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
154400            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
154500*    FIM DO TESTE CONDICIONAL                                             
154600     END-IF.                                                              
154700*    TENTA "gallery"                                                      
154800     IF WK-SEM-VIBE                                                       
154900*    TRANSFERE "gallery" PARA WK-BP-PALAVRA                               
155000         MOVE "gallery" TO WK-BP-PALAVRA                                  
155100*    TRANSFERE 7 PARA WK-BP-TAM-PALAVRA                                   
155200         MOVE 7          TO WK-BP-TAM-PALAVRA                             
155300*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
155400         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
155500*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
155600            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
155700*    FIM DO TESTE CONDICIONAL                                             
155800     END-IF.                                                              
155900*    TENTA "art"                                                          
156000     IF WK-SEM-VIBE                                                       
156100*    TRANSFERE "art" PARA WK-BP-PALAVRA                                   
156200         MOVE "art" TO WK-BP-PALAVRA                                      
156300*    TRANSFERE 3 PARA WK-BP-TAM-PALAVRA                                   
156400         MOVE 3      TO WK-BP-TAM-PALAVRA                                 
156500*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
156600         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
156700*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
156800            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
156900*    FIM DO TESTE CONDICIONAL                                             
157000     END-IF.                                                              
157100*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
157200 6315-VIBE-FECHADO-CALMO-FIM.                                             
157300*    FIM DA ROTINA                                                        
157400     EXIT.                                                                
157500                                                                          
157600* -----------------------------------                                     
157700* VIBE "AGITADO" PARA CATEGORIA FECHADO/INDOOR (R4) -                     
157800* CINEMA, TEATRO, SHOPPING E FLIPERAMA SAO OS AMBIENTES                   
157900* FECHADOS TIPICAMENTE MOVIMENTADOS/RUIDOSOS                              
158000 6316-VIBE-FECHADO-AGITADO SECTION.                                       
158100 6316.                                                                    
158200*    TENTA "cinema"                                                       
158300     MOVE "cinema" TO WK-BP-PALAVRA. MOVE 6 TO WK-BP-TAM-PALAVRA.         
158400*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
158500     PERFORM 6319-TESTA-PALAVRA-VIBE                                      
158600*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
158700        THRU 6319-TESTA-PALAVRA-VIBE-FIM.                                 
158800*    TENTA "theatre"                                                      
158900     IF WK-SEM-VIBE                                                       
159000*    TRANSFERE "theatre" PARA WK-BP-PALAVRA                               
159100         MOVE "theatre" TO WK-BP-PALAVRA                                  
159200*    TRANSFERE 7 PARA WK-BP-TAM-PALAVRA                                   
159300         MOVE 7          TO WK-BP-TAM-PALAVRA                             
159400*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
159500         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
159600*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
159700            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
159800*    FIM DO TESTE CONDICIONAL                                             
159900     END-IF.                                                              
160000*    TENTA "mall"                                                         
160100     IF WK-SEM-VIBE                                                       
160200*    TRANSFERE "mall" PARA WK-BP-PALAVRA                                  
160300         MOVE "mall" TO WK-BP-PALAVRA                                     
160400*    TRANSFERE 4 PARA WK-BP-TAM-PALAVRA                                   
160500         MOVE 4       TO WK-BP-TAM-PALAVRA                                
160600*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
160700         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
160800*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
160900            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
161000*    FIM DO TESTE CONDICIONAL                                             
161100     END-IF.                                                              
161200*    TENTA "arcade"                                                       
161300     IF WK-SEM-VIBE                                                       
161400*    TRANSFERE "arcade" PARA WK-BP-PALAVRA                                
161500         MOVE "arcade" TO WK-BP-PALAVRA                                   
161600*    TRANSFERE 6 PARA WK-BP-TAM-PALAVRA                                   
161700         MOVE 6          TO WK-BP-TAM-PALAVRA                             
161800*    EXECUTA ROTINA 6319-TESTA-PALAVRA-VIBE                               
161900         PERFORM 6319-TESTA-PALAVRA-VIBE                                  
162000*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
162100            THRU 6319-TESTA-PALAVRA-VIBE-FIM                              
162200*    FIM DO TESTE CONDICIONAL                                             
162300     END-IF.                                                              
162400*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
162500 6316-VIBE-FECHADO-AGITADO-FIM.                                           
162600*    FIM DA ROTINA                                                        
162700     EXIT.                                                                
162800                                                                          
162900* -----------------------------------                                     
163000* CRITERIO SUBSTITUTO QUANDO NENHUMA PALAVRA-CHAVE OCORREU NA             
163100* TAG-TEXT/NOME (R4) - EM VEZ DE DESISTIR, OLHA O CAMPO                   
163200* ESTRUTURADO DE AMENIDADE/LAZER DO CADASTRO-FONTE, QUE NAO               
163300* DEPENDE DE TEXTO LIVRE E RARAMENTE ESTA AUSENTE                         
163400 6317-VIBE-FALLBACK SECTION.                                              
163500 6317.                                                                    
163600*    AVALIA MULTIPLOS CASOS DE TRUE                                       
163700     EVALUATE TRUE                                                        
163800*        VIBE CALMO - PARQUE/JARDIM POR LAZER, OU CAFE                    
163900*        POR AMENIDADE, NESSA ORDEM DE PREFERENCIA                        
164000         WHEN PRF-VIBE-CALMO                                              
164100*    TESTA CONDICAO: PLC-LEISURE = "park        "                         
164200             IF PLC-LEISURE = "park        "                              
164300             OR PLC-LEISURE = "garden      "                              
164400*    LIGA/DESLIGA INDICADOR WK-TEM-VIBE (TRUE)                            
164500                 SET WK-TEM-VIBE TO TRUE                                  
164600*    TRANSFERE PLC-LEISURE PARA WK-VIBE-TEXTO                             
164700                 MOVE PLC-LEISURE TO WK-VIBE-TEXTO                        
164800*    CASO CONTRARIO                                                       
164900             ELSE                                                         
165000*    TESTA CONDICAO: PLC-AMENITY = "cafe        "                         
165100                 IF PLC-AMENITY = "cafe        "                          
165200*    LIGA/DESLIGA INDICADOR WK-TEM-VIBE (TRUE)                            
165300                     SET WK-TEM-VIBE TO TRUE                              
165400*    TRANSFERE PLC-AMENITY PARA WK-VIBE-TEXTO                             
165500                     MOVE PLC-AMENITY TO WK-VIBE-TEXTO                    
165600*    FIM DO TESTE CONDICIONAL                                             
165700                 END-IF                                                   
165800*    FIM DO TESTE CONDICIONAL                                             
165900             END-IF                                                       
166000*        VIBE AGITADO - FAST-FOOD OU CINEMA POR AMENIDADE                 
166100         WHEN PRF-VIBE-AGITADO                                            
166200*    TESTA CONDICAO: PLC-AMENITY = "fast_food   "                         
166300             IF PLC-AMENITY = "fast_food   "                              
166400             OR PLC-AMENITY = "cinema      "                              
166500*    LIGA/DESLIGA INDICADOR WK-TEM-VIBE (TRUE)                            
166600                 SET WK-TEM-VIBE TO TRUE                                  
166700*    TRANSFERE PLC-AMENITY PARA WK-VIBE-TEXTO                             
166800                 MOVE PLC-AMENITY TO WK-VIBE-TEXTO                        
166900*    FIM DO TESTE CONDICIONAL                                             
167000             END-IF                                                       
167100*    FIM DA AVALIACAO DE CASOS                                            
167200     END-EVALUATE.                                                        
167300*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
167400 6317-VIBE-FALLBACK-FIM.                                                  
167500*    FIM DA ROTINA                                                        
167600     EXIT.                                                                
167700                                                                          
167800* -----------------------------------                                     
167900* STATUS ABERTO 24 HORAS (R6.6) - SOMENTE "24/7" OU "24 HOURS"            
168000* (SEM DISTINCAO DE MAIUSCULAS/MINUSCULAS) CONFIGURAM ABERTO;             
168100* QUALQUER OUTRO TEXTO DE HORARIO (INCLUSIVE VAZIO) VALE ZERO             
168200 6320-VERIFICA-ABERTO SECTION.                                            
168300 6320.                                                                    
168400*    TRANSFERE ZEROS PARA WK-PTO-ABERTO-AUX                               
168500     MOVE ZEROS TO WK-PTO-ABERTO-AUX.                                     
168600*    TESTA CONDICAO: PLC-HOURS NOT = SPACES                               
168700     IF PLC-HOURS NOT = SPACES                                            
168800*    TRANSFERE SPACES PARA WK-HOURS-MAIUSC                                
168900         MOVE SPACES TO WK-HOURS-MAIUSC                                   
169000*    TRANSFERE PLC-HOURS PARA WK-HOURS-MAIUSC                             
169100         MOVE PLC-HOURS TO WK-HOURS-MAIUSC                                
169200*    CONTA/SUBSTITUI CARACTERES (CONTINUACAO)                             
169300         INSPECT WK-HOURS-MAIUSC CONVERTING                               
169400             "abcdefghijklmnopqrstuvwxyz" TO                              
169500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                 
169600*        TENTA A FORMA CURTA "24/7" PRIMEIRO                              
169700         MOVE WK-HOURS-MAIUSC TO WK-BP-TEXTO                              
169800*    TRANSFERE "24/7" PARA WK-BP-PALAVRA                                  
169900         MOVE "24/7" TO WK-BP-PALAVRA                                     
170000*    TRANSFERE 4 PARA WK-BP-TAM-PALAVRA                                   
170100         MOVE 4       TO WK-BP-TAM-PALAVRA                                
170200*    EXECUTA ROTINA 9600-PROCURA-PALAVRA                                  
170300         PERFORM 9600-PROCURA-PALAVRA                                     
170400*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
170500            THRU 9600-PROCURA-PALAVRA-FIM                                 
170600*    TESTA CONDICAO: WK-BP-ACHOU-SIM                                      
170700         IF WK-BP-ACHOU-SIM                                               
170800*    TRANSFERE 5 PARA WK-PTO-ABERTO-AUX                                   
170900             MOVE 5 TO WK-PTO-ABERTO-AUX                                  
171000*    CASO CONTRARIO                                                       
171100         ELSE                                                             
171200*            SE NAO ACHOU, TENTA A FORMA POR EXTENSO                      
171300             MOVE WK-HOURS-MAIUSC TO WK-BP-TEXTO                          
171400*    TRANSFERE "24 HOURS" PARA WK-BP-PALAVRA                              
171500             MOVE "24 HOURS" TO WK-BP-PALAVRA                             
171600*    TRANSFERE 8 PARA WK-BP-TAM-PALAVRA                                   
171700             MOVE 8            TO WK-BP-TAM-PALAVRA                       
171800*    EXECUTA ROTINA 9600-PROCURA-PALAVRA                                  
171900             PERFORM 9600-PROCURA-PALAVRA                                 
172000*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
172100                THRU 9600-PROCURA-PALAVRA-FIM                             
172200*    TESTA CONDICAO: WK-BP-ACHOU-SIM                                      
172300             IF WK-BP-ACHOU-SIM                                           
172400*    TRANSFERE 5 PARA WK-PTO-ABERTO-AUX                                   
172500                 MOVE 5 TO WK-PTO-ABERTO-AUX                              
172600*    FIM DO TESTE CONDICIONAL                                             
172700             END-IF                                                       
172800*    FIM DO TESTE CONDICIONAL                                             
172900         END-IF                                                           
173000*    FIM DO TESTE CONDICIONAL                                             
173100     END-IF.                                                              
173200*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
173300 6320-VERIFICA-ABERTO-FIM.                                                
173400*    FIM DA ROTINA                                                        
173500     EXIT.                                                                
173600                                                                          
173700* -----------------------------------                                     
173800* MONTA AS LINHAS DE MOTIVO NA ORDEM PRESCRITA POR R7: (1)                
173900* DISTANCIA/CAMINHADA, SEMPRE PRESENTE; (2) VIBE, SE HOUVE                
174000* CORRESPONDENCIA; (3) VEG-FRIENDLY, SE FOR O CASO; (4)                   
174100* COMPLETUDE DE CADASTRO, LISTANDO SO O QUE EXISTE; (5)                   
174200* ABERTO 24H, SE FOR O CASO - NO MAXIMO 5 MOTIVOS, VIA                    
174300* 6360-GUARDA-MOTIVO                                                      
174400 6350-MONTA-MOTIVOS SECTION.                                              
174500 6350.                                                                    
174600*    TRANSFERE ZEROS PARA WK-IND-MOTIVO                                   
174700     MOVE ZEROS TO WK-IND-MOTIVO.                                         
174800*    TRANSFERE ZEROS PARA WK-LUG-QTD-MOTIVOS-AUX                          
174900     MOVE ZEROS TO WK-LUG-QTD-MOTIVOS-AUX.                                
175000*    TRANSFERE SPACES PARA WK-LUG-MOTIVO-AUX (1) WK-LUG-MOTIVO-           
175100     MOVE SPACES TO WK-LUG-MOTIVO-AUX (1) WK-LUG-MOTIVO-AUX (2)           
175200          WK-LUG-MOTIVO-AUX (3) WK-LUG-MOTIVO-AUX (4)                     
175300          WK-LUG-MOTIVO-AUX (5).                                          
175400                                                                          
175500*    MOTIVO 1 - SEMPRE PRESENTE                                           
175600     MOVE WK-LUG-DIST-KM-AUX TO WR-ED-DIST.                               
175700*    TRANSFERE WK-LUG-CAMINHADA-AUX PARA WR-ED-CAMINHADA                  
175800     MOVE WK-LUG-CAMINHADA-AUX TO WR-ED-CAMINHADA.                        
175900*    TRANSFERE SPACES PARA WK-MOTIVO-TRABALHO                             
176000     MOVE SPACES TO WK-MOTIVO-TRABALHO.                                   
176100*    MONTA CAMPO VIA STRING: "CLOSE BY: " WR-ED-DIST " KM (~"             
176200     STRING "CLOSE BY: " WR-ED-DIST " KM (~"                              
176300            WR-ED-CAMINHADA " MIN WALK)"                                  
176400            DELIMITED BY SIZE INTO WK-MOTIVO-TRABALHO.                    
176500*    EXECUTA ROTINA 6360-GUARDA-MOTIVO THRU 6360-GUARDA-MOTIVO-           
176600     PERFORM 6360-GUARDA-MOTIVO THRU 6360-GUARDA-MOTIVO-FIM.              
176700                                                                          
176800*    MOTIVO 2 - CASA NA VIBE DO CENARIO                                   
176900     IF WK-TEM-VIBE                                                       
177000*    TRANSFERE SPACES PARA WK-MOTIVO-TRABALHO                             
177100         MOVE SPACES TO WK-MOTIVO-TRABALHO                                
177200*    MONTA CAMPO VIA STRING: "MATCHES " PRF-VIBE DELIMITED BY S           
177300         STRING "MATCHES " PRF-VIBE DELIMITED BY SPACE                    
177400                " VIBE: " DELIMITED BY SIZE                               
177500                WK-VIBE-TEXTO DELIMITED BY SPACE                          
177600                INTO WK-MOTIVO-TRABALHO                                   
177700*    EXECUTA ROTINA 6360-GUARDA-MOTIVO                                    
177800         PERFORM 6360-GUARDA-MOTIVO                                       
177900*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
178000            THRU 6360-GUARDA-MOTIVO-FIM                                   
178100*    FIM DO TESTE CONDICIONAL                                             
178200     END-IF.                                                              
178300                                                                          
178400*    MOTIVO 3 - VEG-FRIENDLY                                              
178500     IF WK-LUGAR-E-VEG                                                    
178600*    TRANSFERE "VEG-FRIENDLY" PARA WK-MOTIVO-TRABALHO                     
178700         MOVE "VEG-FRIENDLY" TO WK-MOTIVO-TRABALHO                        
178800*    EXECUTA ROTINA 6360-GUARDA-MOTIVO                                    
178900         PERFORM 6360-GUARDA-MOTIVO                                       
179000*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
179100            THRU 6360-GUARDA-MOTIVO-FIM                                   
179200*    FIM DO TESTE CONDICIONAL                                             
179300     END-IF.                                                              
179400                                                                          
179500*    MOTIVO 4 - COMPLETUDE (LISTA APENAS O QUE EXISTE)                    
179600     IF WK-PTO-COMPL-AUX > 0                                              
179700*    TRANSFERE SPACES PARA WK-MOTIVO-TRABALHO                             
179800         MOVE SPACES TO WK-MOTIVO-TRABALHO                                
179900*    TRANSFERE 1 PARA WK-HAS-PTR                                          
180000         MOVE 1 TO WK-HAS-PTR                                             
180100*    MONTA CAMPO VIA STRING: "HAS: " DELIMITED BY SIZE                    
180200         STRING "HAS: " DELIMITED BY SIZE                                 
180300                INTO WK-MOTIVO-TRABALHO                                   
180400                WITH POINTER WK-HAS-PTR                                   
180500*    TESTA CONDICAO: PLC-HOURS NOT = SPACES                               
180600         IF PLC-HOURS NOT = SPACES                                        
180700*    MONTA CAMPO VIA STRING: "hours" DELIMITED BY SIZE                    
180800             STRING "hours" DELIMITED BY SIZE                             
180900                    INTO WK-MOTIVO-TRABALHO                               
181000                    WITH POINTER WK-HAS-PTR                               
181100*    FIM DO TESTE CONDICIONAL                                             
181200         END-IF                                                           
181300*    TESTA CONDICAO: PLC-COM-SITE                                         
181400         IF PLC-COM-SITE                                                  
181500*    TESTA CONDICAO: PLC-HOURS NOT = SPACES                               
181600             IF PLC-HOURS NOT = SPACES                                    
181700*    MONTA CAMPO VIA STRING: ", " DELIMITED BY SIZE                       
181800                 STRING ", " DELIMITED BY SIZE                            
181900                        INTO WK-MOTIVO-TRABALHO                           
182000                        WITH POINTER WK-HAS-PTR                           
182100*    FIM DO TESTE CONDICIONAL                                             
182200             END-IF                                                       
182300*    MONTA CAMPO VIA STRING: "website" DELIMITED BY SIZE                  
182400             STRING "website" DELIMITED BY SIZE                           
182500                    INTO WK-MOTIVO-TRABALHO                               
182600                    WITH POINTER WK-HAS-PTR                               
182700*    FIM DO TESTE CONDICIONAL                                             
182800         END-IF                                                           
182900*    TESTA CONDICAO: PLC-COM-TELEFONE                                     
183000         IF PLC-COM-TELEFONE                                              
183100*    TESTA CONDICAO: PLC-HOURS NOT = SPACES OR PLC-COM-SITE               
183200             IF PLC-HOURS NOT = SPACES OR PLC-COM-SITE                    
183300*    MONTA CAMPO VIA STRING: ", " DELIMITED BY SIZE                       
183400                 STRING ", " DELIMITED BY SIZE                            
183500                        INTO WK-MOTIVO-TRABALHO                           
183600                        WITH POINTER WK-HAS-PTR                           
183700*    FIM DO TESTE CONDICIONAL                                             
183800             END-IF                                                       
183900*    MONTA CAMPO VIA STRING: "phone" DELIMITED BY SIZE                    
184000             STRING "phone" DELIMITED BY SIZE                             
184100                    INTO WK-MOTIVO-TRABALHO                               
184200                    WITH POINTER WK-HAS-PTR                               
184300*    FIM DO TESTE CONDICIONAL                                             
184400         END-IF                                                           
184500*    EXECUTA ROTINA 6360-GUARDA-MOTIVO                                    
184600         PERFORM 6360-GUARDA-MOTIVO                                       
184700*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
184800            THRU 6360-GUARDA-MOTIVO-FIM                                   
184900*    FIM DO TESTE CONDICIONAL                                             
185000     END-IF.                                                              
185100                                                                          
185200*    MOTIVO 5 - ABERTO 24 HORAS                                           
185300     IF WK-PTO-ABERTO-AUX > 0                                             
185400*    TRANSFERE "OPEN 24/7" PARA WK-MOTIVO-TRABALHO                        
185500         MOVE "OPEN 24/7" TO WK-MOTIVO-TRABALHO                           
185600*    EXECUTA ROTINA 6360-GUARDA-MOTIVO                                    
185700         PERFORM 6360-GUARDA-MOTIVO                                       
185800*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
185900            THRU 6360-GUARDA-MOTIVO-FIM                                   
186000*    FIM DO TESTE CONDICIONAL                                             
186100     END-IF.                                                              
186200*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
186300 6350-MONTA-MOTIVOS-FIM.                                                  
186400*    FIM DA ROTINA                                                        
186500     EXIT.                                                                
186600                                                                          
186700* -----------------------------------                                     
186800* COPIA WK-MOTIVO-TRABALHO PARA A PROXIMA POSICAO LIVRE DA                
186900* TABELA DE MOTIVOS DO LUGAR CORRENTE; SE JA HOUVER 5                     
187000* (O MAXIMO DA TABELA), O MOTIVO EXTRA E SIMPLESMENTE IGNORADO            
187100 6360-GUARDA-MOTIVO SECTION.                                              
187200 6360.                                                                    
187300*    ACUMULA: ADD 1 TO WK-IND-MOTIVO                                      
187400     ADD 1 TO WK-IND-MOTIVO.                                              
187500*    TESTA CONDICAO: WK-IND-MOTIVO <= 5                                   
187600     IF WK-IND-MOTIVO <= 5                                                
187700         MOVE WK-MOTIVO-TRABALHO                                          
187800           TO WK-LUG-MOTIVO-AUX (WK-IND-MOTIVO)                           
187900*    TRANSFERE WK-IND-MOTIVO PARA WK-LUG-QTD-MOTIVOS-AUX                  
188000         MOVE WK-IND-MOTIVO TO WK-LUG-QTD-MOTIVOS-AUX                     
188100*    FIM DO TESTE CONDICIONAL                                             
188200     END-IF.                                                              
188300*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
188400 6360-GUARDA-MOTIVO-FIM.                                                  
188500*    FIM DA ROTINA                                                        
188600     EXIT.                                                                
188700                                                                          
188800* -----------------------------------                                     
188900* GRAVA O SOBREVIVENTE NA TABELA (A SELECAO DOS 2 MELHORES                
189000* ACONTECE DEPOIS, EM 6400, SOBRE A TABELA COMPLETA) - TODOS              
189100* OS CAMPOS AUXILIARES DE WS-LUGAR-CORRENTE SAO COPIADOS PARA             
189200* A ENTRADA CORRESPONDENTE DA TABELA, QUE SOBREVIVE ATE O                 
189300* TERMINO DO CENARIO (WS-LUGAR-CORRENTE E SOBRESCRITA A CADA              
189400* LUGAR LIDO)                                                             
189500 6340-ARMAZENA-CLASSIFICADO SECTION.                                      
189600 6340.                                                                    
189700*    ACUMULA: ADD 1 TO WK-QTD-CLASSIFICADOS                               
189800     ADD 1 TO WK-QTD-CLASSIFICADOS.                                       
189900*    SE A TABELA JA ESTIVER CHEIA (300), O EXCEDENTE E                    
190000*    CONTADO MAS NAO GRAVADO - NA PRATICA NAO OCORRE COM OS               
190100*    MESTRES DE TESTE USADOS NESTE SISTEMA                                
190200     IF WK-QTD-CLASSIFICADOS <= 300                                       
190300*    AJUSTA INDICADOR (CONTINUACAO)                                       
190400         SET IX-CLASS TO WK-QTD-CLASSIFICADOS                             
190500*    TRANSFERE PLC-ID PARA WK-LUG-ID (IX-CLASS)                           
190600         MOVE PLC-ID          TO WK-LUG-ID (IX-CLASS)                     
190700*    TRANSFERE PLC-NAME PARA WK-LUG-NOME (IX-CLASS)                       
190800         MOVE PLC-NAME        TO WK-LUG-NOME (IX-CLASS)                   
190900*    TRANSFERE WK-PONTOS-ACUM PARA WK-LUG-PONTOS (IX-CLASS)               
191000         MOVE WK-PONTOS-ACUM  TO WK-LUG-PONTOS (IX-CLASS)                 
191100*        DISTANCIA JA ARREDONDADA A 2 CASAS EM 6210                       
191200*        (CHAMADO 5901) - NAO USAR WK-DIST-KM-INT AQUI                    
191300         MOVE WK-LUG-DIST-KM-AUX                                          
191400                              TO WK-LUG-DIST-KM (IX-CLASS)                
191500         MOVE WK-LUG-CAMINHADA-AUX                                        
191600                              TO WK-LUG-CAMINHADA (IX-CLASS)              
191700*    TRANSFERE WK-PTO-DIST-AUX PARA WK-LUG-PTO-DIST (IX-CLASS)            
191800         MOVE WK-PTO-DIST-AUX TO WK-LUG-PTO-DIST (IX-CLASS)               
191900*    TRANSFERE WK-PTO-CAT-AUX PARA WK-LUG-PTO-CAT (IX-CLASS)              
192000         MOVE WK-PTO-CAT-AUX  TO WK-LUG-PTO-CAT (IX-CLASS)                
192100*    TRANSFERE WK-PTO-VIBE-AUX PARA WK-LUG-PTO-VIBE (IX-CLASS)            
192200         MOVE WK-PTO-VIBE-AUX TO WK-LUG-PTO-VIBE (IX-CLASS)               
192300*    TRANSFERE WK-PTO-VEG-AUX PARA WK-LUG-PTO-VEG (IX-CLASS)              
192400         MOVE WK-PTO-VEG-AUX  TO WK-LUG-PTO-VEG (IX-CLASS)                
192500         MOVE WK-PTO-COMPL-AUX                                            
192600                              TO WK-LUG-PTO-COMPL (IX-CLASS)              
192700         MOVE WK-PTO-ABERTO-AUX                                           
192800                              TO WK-LUG-PTO-ABERTO (IX-CLASS)             
192900         MOVE WK-LUG-QTD-MOTIVOS-AUX                                      
193000                              TO WK-LUG-QTD-MOTIVOS (IX-CLASS)            
193100         MOVE WK-LUG-MOTIVO-AUX (1)                                       
193200                            TO WK-LUG-MOTIVO (IX-CLASS 1)                 
193300         MOVE WK-LUG-MOTIVO-AUX (2)                                       
193400                            TO WK-LUG-MOTIVO (IX-CLASS 2)                 
193500         MOVE WK-LUG-MOTIVO-AUX (3)                                       
193600                            TO WK-LUG-MOTIVO (IX-CLASS 3)                 
193700         MOVE WK-LUG-MOTIVO-AUX (4)                                       
193800                            TO WK-LUG-MOTIVO (IX-CLASS 4)                 
193900         MOVE WK-LUG-MOTIVO-AUX (5)                                       
194000                            TO WK-LUG-MOTIVO (IX-CLASS 5)                 
194100*    TRANSFERE "N" PARA WK-LUG-USADO (IX-CLASS)                           
194200         MOVE "N" TO WK-LUG-USADO (IX-CLASS)                              
194300*    FIM DO TESTE CONDICIONAL                                             
194400     END-IF.                                                              
194500*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
194600 6340-ARMAZENA-CLASSIFICADO-FIM.                                          
194700*    FIM DA ROTINA                                                        
194800     EXIT.                                                                
194900                                                                          
195000* -----------------------------------                                     
195100* SELECIONA OS 2 MELHORES; EMPATE MANTEM A ORDEM DE ENTRADA               
195200* (A VARREDURA DE MAIOR PONTUACAO E SEMPRE DO PRIMEIRO INDICE             
195300* EM DIANTE, ENTAO O PRIMEIRO EMPATADO ENCONTRADO PREVALECE) -            
195400* IMPLEMENTA A "SELECTION SORT" PARCIAL QUE BASTA PARA TOP-2,             
195500* SEM PRECISAR ORDENAR A TABELA INTEIRA                                   
195600 6400-CLASSIFICA-TOP2 SECTION.                                            
195700 6400.                                                                    
195800*    TRANSFERE ZEROS PARA WK-RANK                                         
195900     MOVE ZEROS TO WK-RANK.                                               
196000*    EXECUTA ROTINA 6410-LACO-TOP2 THRU 6410-LACO-TOP2-FIM                
196100     PERFORM 6410-LACO-TOP2 THRU 6410-LACO-TOP2-FIM.                      
196200*    SE NENHUM SOBREVIVEU AOS FILTROS, IMPRIME O AVISO DE                 
196300*    CENARIO SEM LUGAR (R8) EM VEZ DE RECOMENDACOES                       
196400     IF WK-QTD-CLASSIFICADOS = 0                                          
196500*    EXECUTA ROTINA 7050-IMPRIME-SEMLUGAR                                 
196600         PERFORM 7050-IMPRIME-SEMLUGAR                                    
196700*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
196800            THRU 7050-IMPRIME-SEMLUGAR-FIM                                
196900*    FIM DO TESTE CONDICIONAL                                             
197000     END-IF.                                                              
197100*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
197200 6400-CLASSIFICA-TOP2-FIM.                                                
197300*    FIM DA ROTINA                                                        
197400     EXIT.                                                                
197500                                                                          
197600* -----------------------------------                                     
197700* UMA ITERACAO DO LACO DE SELECAO - PARA QUANDO JA TIVER                  
197800* ACHADO 2 (O LIMITE DE RECOMENDACOES POR CENARIO, R8) OU                 
197900* QUANDO NAO HOUVER MAIS SOBREVIVENTES NA TABELA                          
198000 6410-LACO-TOP2 SECTION.                                                  
198100 6410.                                                                    
198200*    TESTA CONDICAO: WK-RANK >= 2 OR WK-RANK >= WK-QTD-CLASSIFI           
198300     IF WK-RANK >= 2 OR WK-RANK >= WK-QTD-CLASSIFICADOS                   
198400*    DESVIA PARA 6410-LACO-TOP2-FIM                                       
198500         GO TO 6410-LACO-TOP2-FIM                                         
198600*    FIM DO TESTE CONDICIONAL                                             
198700     END-IF.                                                              
198800*    ACUMULA: ADD 1 TO WK-RANK                                            
198900     ADD 1 TO WK-RANK.                                                    
199000*    TRANSFERE ZEROS PARA WK-IND-MELHOR                                   
199100     MOVE ZEROS TO WK-IND-MELHOR.                                         
199200*    TRANSFERE ZEROS PARA WK-MAIOR-PONTOS                                 
199300     MOVE ZEROS TO WK-MAIOR-PONTOS.                                       
199400*    TRANSFERE 1 PARA WK-IND-I                                            
199500     MOVE 1 TO WK-IND-I.                                                  
199600*    VARRE A TABELA COMPLETA PROCURANDO O MAIOR WK-LUG-PONTOS             
199700*    AINDA NAO MARCADO COMO JA USADO                                      
199800     PERFORM 6420-ACHA-MAIOR-PONTOS                                       
199900*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
200000        THRU 6420-ACHA-MAIOR-PONTOS-FIM.                                  
200100*    TESTA CONDICAO: WK-IND-MELHOR > 0                                    
200200     IF WK-IND-MELHOR > 0                                                 
200300*    AJUSTA INDICADOR (CONTINUACAO)                                       
200400         SET IX-CLASS TO WK-IND-MELHOR                                    
200500*    LIGA/DESLIGA INDICADOR WK-JA-USADO (IX-CLASS) (TRUE)                 
200600         SET WK-JA-USADO (IX-CLASS) TO TRUE                               
200700*    EXECUTA ROTINA 7010-IMPRIME-RECOMENDACAO                             
200800         PERFORM 7010-IMPRIME-RECOMENDACAO                                
200900*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
201000            THRU 7010-IMPRIME-RECOMENDACAO-FIM                            
201100*    ACUMULA: ADD 1 TO WK-TOT-RECOMENDACOES                               
201200         ADD 1 TO WK-TOT-RECOMENDACOES                                    
201300*    FIM DO TESTE CONDICIONAL                                             
201400     END-IF.                                                              
201500*    DESVIA PARA 6410-LACO-TOP2                                           
201600     GO TO 6410-LACO-TOP2.                                                
201700*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
201800 6410-LACO-TOP2-FIM.                                                      
201900*    FIM DA ROTINA                                                        
202000     EXIT.                                                                
202100                                                                          
202200* -----------------------------------                                     
202300* VARRE A TABELA DE CLASSIFICADOS DO INDICE 1 AO FIM                      
202400* PROCURANDO A MAIOR PONTUACAO AINDA DISPONIVEL; A COMPARACAO             
202500* ">" (ESTRITO) GARANTE QUE EM CASO DE EMPATE O PRIMEIRO                  
202600* ENCONTRADO (O DE MENOR INDICE, LOGO O LIDO PRIMEIRO DO                  
202700* MESTRE) PREVALECE                                                       
202800 6420-ACHA-MAIOR-PONTOS SECTION.                                          
202900 6420.                                                                    
203000*    TESTA CONDICAO: WK-IND-I > WK-QTD-CLASSIFICADOS                      
203100     IF WK-IND-I > WK-QTD-CLASSIFICADOS                                   
203200*    DESVIA PARA 6420-ACHA-MAIOR-PONTOS-FIM                               
203300         GO TO 6420-ACHA-MAIOR-PONTOS-FIM                                 
203400*    FIM DO TESTE CONDICIONAL                                             
203500     END-IF.                                                              
203600*    AJUSTA INDICADOR (CONTINUACAO)                                       
203700     SET IX-CLASS TO WK-IND-I.                                            
203800*    TESTA CONDICAO: NOT WK-JA-USADO (IX-CLASS)                           
203900     IF NOT WK-JA-USADO (IX-CLASS)                                        
204000     AND WK-LUG-PONTOS (IX-CLASS) > WK-MAIOR-PONTOS                       
204100*    TRANSFERE WK-IND-I PARA WK-IND-MELHOR                                
204200         MOVE WK-IND-I TO WK-IND-MELHOR                                   
204300*    TRANSFERE WK-LUG-PONTOS (IX-CLASS) PARA WK-MAIOR-PONTOS              
204400         MOVE WK-LUG-PONTOS (IX-CLASS) TO WK-MAIOR-PONTOS                 
204500*    FIM DO TESTE CONDICIONAL                                             
204600     END-IF.                                                              
204700*    ACUMULA: ADD 1 TO WK-IND-I                                           
204800     ADD 1 TO WK-IND-I.                                                   
204900*    DESVIA PARA 6420-ACHA-MAIOR-PONTOS                                   
205000     GO TO 6420-ACHA-MAIOR-PONTOS.                                        
205100*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
205200 6420-ACHA-MAIOR-PONTOS-FIM.                                              
205300*    FIM DA ROTINA                                                        
205400     EXIT.                                                                
205500                                                                          
205600* -----------------------------------                                     
205700* IMPRIME O CABECALHO DO CENARIO E O BLOCO DE PREFERENCIAS                
205800 7000-IMPRIME-CENARIO SECTION.                                            
205900 7000.                                                                    
206000*    OBTEM DO SISTEMA: WT-DT-SISTEMA FROM DATE                            
206100     ACCEPT WT-DT-SISTEMA FROM DATE.                                      
206200*    OBTEM DO SISTEMA: WT-HR-SISTEMA FROM TIME                            
206300     ACCEPT WT-HR-SISTEMA FROM TIME.                                      
206400*    TRANSFERE WT-DT-DIA PARA WR-CD-DIA                                   
206500     MOVE WT-DT-DIA TO WR-CD-DIA.                                         
206600*    TRANSFERE WT-DT-MES PARA WR-CD-MES                                   
206700     MOVE WT-DT-MES TO WR-CD-MES.                                         
206800*    TRANSFERE WT-DT-ANO PARA WR-CD-ANO                                   
206900     MOVE WT-DT-ANO TO WR-CD-ANO.                                         
207000*    TRANSFERE WT-HR-HORA PARA WR-CH-HOR                                  
207100     MOVE WT-HR-HORA   TO WR-CH-HOR.                                      
207200*    TRANSFERE WT-HR-MINUTO PARA WR-CH-MIN                                
207300     MOVE WT-HR-MINUTO TO WR-CH-MIN.                                      
207400*    TRANSFERE WT-HR-SEGUNDO PARA WR-CH-SEG                               
207500     MOVE WT-HR-SEGUNDO TO WR-CH-SEG.                                     
207600*    GRAVA REGISTRO: REL-REGISTRO FROM WR-CAB1                            
207700     WRITE REL-REGISTRO FROM WR-CAB1.                                     
207800*    GRAVA REGISTRO: REL-REGISTRO FROM WR-SEP1                            
207900     WRITE REL-REGISTRO FROM WR-SEP1.                                     
208000                                                                          
208100*    NOME DO CENARIO (R0), EM LINHA PROPRIA                               
208200     MOVE SPACES TO WR-LINHA.                                             
208300*    MONTA CAMPO VIA STRING: "CENARIO: " PRF-SCENARIO DELIMITED           
208400     STRING "CENARIO: " PRF-SCENARIO DELIMITED BY SPACE                   
208500            DELIMITED BY SIZE INTO WR-LINHA.                              
208600*    GRAVA REGISTRO: REL-REGISTRO FROM WR-LINHA                           
208700     WRITE REL-REGISTRO FROM WR-LINHA.                                    
208800                                                                          
208900*    SEGUNDA LINHA DO BLOCO DE PREFERENCIAS - CATEGORIA,                  
209000*    VIBE, LIMITE DE CAMINHADA E EXIGENCIA VEG-ONLY, TODOS                
209100*    NUMA SO LINHA (R0)                                                   
209200     MOVE PRF-MAX-WALK TO WR-ED-MAXWALK.                                  
209300*    TRANSFERE SPACES PARA WR-LINHA                                       
209400     MOVE SPACES TO WR-LINHA.                                             
209500*    MONTA CAMPO VIA STRING: "  CAT: " PRF-CATEGORY DELIMITED B           
209600     STRING "  CAT: " PRF-CATEGORY DELIMITED BY SPACE                     
209700            "  VIBE: " DELIMITED BY SIZE                                  
209800            PRF-VIBE DELIMITED BY SPACE                                   
209900            "  MAX-WALK: " DELIMITED BY SIZE                              
210000            WR-ED-MAXWALK DELIMITED BY SIZE                               
210100            "  VEG-ONLY: " DELIMITED BY SIZE                              
210200            PRF-VEG-ONLY DELIMITED BY SIZE                                
210300            INTO WR-LINHA.                                                
210400*    GRAVA REGISTRO: REL-REGISTRO FROM WR-LINHA                           
210500     WRITE REL-REGISTRO FROM WR-LINHA.                                    
210600*    GRAVA REGISTRO: REL-REGISTRO FROM WR-SEP1                            
210700     WRITE REL-REGISTRO FROM WR-SEP1.                                     
210800*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
210900 7000-IMPRIME-CENARIO-FIM.                                                
211000*    FIM DA ROTINA                                                        
211100     EXIT.                                                                
211200                                                                          
211300* -----------------------------------                                     
211400* IMPRIME UMA RECOMENDACAO (POSICAO IX-CLASS JA APONTADA)                 
211500 7010-IMPRIME-RECOMENDACAO SECTION.                                       
211600 7010.                                                                    
211700*    LINHA 1 - POSICAO NO RANKING, NOME E PONTUACAO TOTAL                 
211800     MOVE WK-RANK TO WR-ED-RANK.                                          
211900*    TRANSFERE WK-LUG-PONTOS (IX-CLASS) PARA WR-ED-SCORE                  
212000     MOVE WK-LUG-PONTOS (IX-CLASS) TO WR-ED-SCORE.                        
212100*    TRANSFERE SPACES PARA WR-LINHA                                       
212200     MOVE SPACES TO WR-LINHA.                                             
212300*    MONTA CAMPO VIA STRING: " #" WR-ED-RANK DELIMITED BY SIZE            
212400     STRING " #" WR-ED-RANK DELIMITED BY SIZE                             
212500            " " DELIMITED BY SIZE                                         
212600            WK-LUG-NOME (IX-CLASS) DELIMITED BY SPACE                     
212700            "  SCORE: " DELIMITED BY SIZE                                 
212800            WR-ED-SCORE DELIMITED BY SIZE                                 
212900            "/100" DELIMITED BY SIZE                                      
213000            INTO WR-LINHA.                                                
213100*    GRAVA REGISTRO: REL-REGISTRO FROM WR-LINHA                           
213200     WRITE REL-REGISTRO FROM WR-LINHA.                                    
213300                                                                          
213400*    LINHA 2 - DISTANCIA E TEMPO DE CAMINHADA ESTIMADO                    
213500     MOVE WK-LUG-DIST-KM (IX-CLASS) TO WR-ED-DIST.                        
213600*    TRANSFERE WK-LUG-CAMINHADA (IX-CLASS) PARA WR-ED-CAMINHADA           
213700     MOVE WK-LUG-CAMINHADA (IX-CLASS) TO WR-ED-CAMINHADA.                 
213800*    TRANSFERE SPACES PARA WR-LINHA                                       
213900     MOVE SPACES TO WR-LINHA.                                             
214000*    MONTA CAMPO VIA STRING: "    DISTANCE: " WR-ED-DIST " KM (           
214100     STRING "    DISTANCE: " WR-ED-DIST " KM (~"                          
214200            WR-ED-CAMINHADA " MIN WALK)"                                  
214300            DELIMITED BY SIZE INTO WR-LINHA.                              
214400*    GRAVA REGISTRO: REL-REGISTRO FROM WR-LINHA                           
214500     WRITE REL-REGISTRO FROM WR-LINHA.                                    
214600                                                                          
214700*    LINHA 3 - DETALHAMENTO DA PONTUACAO, PRIMEIROS TRES                  
214800*    COMPONENTES (DISTANCIA/CATEGORIA/VIBE)                               
214900     MOVE WK-LUG-PTO-DIST (IX-CLASS) TO WR-ED-PTO-DIST.                   
215000*    TRANSFERE WK-LUG-PTO-CAT (IX-CLASS) PARA WR-ED-PTO-CAT               
215100     MOVE WK-LUG-PTO-CAT (IX-CLASS) TO WR-ED-PTO-CAT.                     
215200*    TRANSFERE WK-LUG-PTO-VIBE (IX-CLASS) PARA WR-ED-PTO-VIBE             
215300     MOVE WK-LUG-PTO-VIBE (IX-CLASS) TO WR-ED-PTO-VIBE.                   
215400*    TRANSFERE SPACES PARA WR-LINHA                                       
215500     MOVE SPACES TO WR-LINHA.                                             
215600*    MONTA CAMPO VIA STRING: "    BREAKDOWN  DIST: " WR-ED-PTO-           
215700     STRING "    BREAKDOWN  DIST: " WR-ED-PTO-DIST "/50"                  
215800            " CAT: " WR-ED-PTO-CAT "/20"                                  
215900            " VIBE: " WR-ED-PTO-VIBE "/10"                                
216000            DELIMITED BY SIZE INTO WR-LINHA.                              
216100*    GRAVA REGISTRO: REL-REGISTRO FROM WR-LINHA                           
216200     WRITE REL-REGISTRO FROM WR-LINHA.                                    
216300                                                                          
216400*    LINHA 4 - DETALHAMENTO DA PONTUACAO, ULTIMOS TRES                    
216500*    COMPONENTES (VEG/COMPLETUDE/ABERTO), ALINHADA SOB A                  
216600*    LINHA 3 PELO RECUO FIXO                                              
216700     MOVE WK-LUG-PTO-VEG (IX-CLASS) TO WR-ED-PTO-VEG.                     
216800*    TRANSFERE WK-LUG-PTO-COMPL (IX-CLASS) PARA WR-ED-PTO-COMPL           
216900     MOVE WK-LUG-PTO-COMPL (IX-CLASS) TO WR-ED-PTO-COMPL.                 
217000*    TRANSFERE WK-LUG-PTO-ABERTO (IX-CLASS) PARA WR-ED-PTO-ABER           
217100     MOVE WK-LUG-PTO-ABERTO (IX-CLASS) TO WR-ED-PTO-ABERTO.               
217200*    TRANSFERE SPACES PARA WR-LINHA                                       
217300     MOVE SPACES TO WR-LINHA.                                             
217400*    MONTA CAMPO VIA STRING: "               VEG: " WR-ED-PTO-V           
217500     STRING "               VEG: " WR-ED-PTO-VEG "/10"                    
217600            " COMPL: " WR-ED-PTO-COMPL "/10"                              
217700            " OPEN: " WR-ED-PTO-ABERTO "/5"                               
217800            DELIMITED BY SIZE INTO WR-LINHA.                              
217900*    GRAVA REGISTRO: REL-REGISTRO FROM WR-LINHA                           
218000     WRITE REL-REGISTRO FROM WR-LINHA.                                    
218100                                                                          
218200*    UMA LINHA POR MOTIVO GRAVADO (R7), VIA 7020                          
218300     MOVE 1 TO WK-IND-MOTIVO.                                             
218400*    EXECUTA ROTINA 7020-IMPRIME-MOTIVOS                                  
218500     PERFORM 7020-IMPRIME-MOTIVOS                                         
218600*    ATE O PARAGRAFO-FIM (ROTINA COMPLETA)                                
218700        THRU 7020-IMPRIME-MOTIVOS-FIM.                                    
218800*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
218900 7010-IMPRIME-RECOMENDACAO-FIM.                                           
219000*    FIM DA ROTINA                                                        
219100     EXIT.                                                                
219200                                                                          
219300* -----------------------------------                                     
219400* IMPRIME OS MOTIVOS DO LUGAR CORRENTE, UM POR LINHA, COM                 
219500* MARCADOR "- " NO INICIO; PARA QUANDO ESGOTAR A QUANTIDADE               
219600* GRAVADA EM WK-LUG-QTD-MOTIVOS (IX-CLASS)                                
219700 7020-IMPRIME-MOTIVOS SECTION.                                            
219800 7020.                                                                    
219900*    TESTA CONDICAO: WK-IND-MOTIVO > WK-LUG-QTD-MOTIVOS (IX-CLA           
220000     IF WK-IND-MOTIVO > WK-LUG-QTD-MOTIVOS (IX-CLASS)                     
220100*    DESVIA PARA 7020-IMPRIME-MOTIVOS-FIM                                 
220200         GO TO 7020-IMPRIME-MOTIVOS-FIM                                   
220300*    FIM DO TESTE CONDICIONAL                                             
220400     END-IF.                                                              
220500*    TRANSFERE SPACES PARA WR-LINHA                                       
220600     MOVE SPACES TO WR-LINHA.                                             
220700*    MONTA CAMPO VIA STRING: "    - " DELIMITED BY SIZE                   
220800     STRING "    - " DELIMITED BY SIZE                                    
220900            WK-LUG-MOTIVO (IX-CLASS WK-IND-MOTIVO)                        
221000            DELIMITED BY SIZE INTO WR-LINHA.                              
221100*    GRAVA REGISTRO: REL-REGISTRO FROM WR-LINHA                           
221200     WRITE REL-REGISTRO FROM WR-LINHA.                                    
221300*    ACUMULA: ADD 1 TO WK-IND-MOTIVO                                      
221400     ADD 1 TO WK-IND-MOTIVO.                                              
221500*    DESVIA PARA 7020-IMPRIME-MOTIVOS                                     
221600     GO TO 7020-IMPRIME-MOTIVOS.                                          
221700*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
221800 7020-IMPRIME-MOTIVOS-FIM.                                                
221900*    FIM DA ROTINA                                                        
222000     EXIT.                                                                
222100                                                                          
222200* -----------------------------------                                     
222300* CENARIO SEM NENHUM SOBREVIVENTE DOS FILTROS - IMPRIME UMA               
222400* UNICA LINHA DE AVISO EM VEZ DE RECOMENDACOES (CASO LIMITE               
222500* DE R8, QUE EXIGE QUE O RELATORIO NUNCA FIQUE SEM EXPLICACAO)            
222600 7050-IMPRIME-SEMLUGAR SECTION.                                           
222700 7050.                                                                    
222800*    TRANSFERE "    NO PLACES FOUND" PARA WR-LINHA                        
222900     MOVE "    NO PLACES FOUND" TO WR-LINHA.                              
223000*    GRAVA REGISTRO: REL-REGISTRO FROM WR-LINHA                           
223100     WRITE REL-REGISTRO FROM WR-LINHA.                                    
223200*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
223300 7050-IMPRIME-SEMLUGAR-FIM.                                               
223400*    FIM DA ROTINA                                                        
223500     EXIT.                                                                
223600                                                                          
223700* -----------------------------------                                     
223800* ENCERRAMENTO NORMAL - IMPRIME O BLOCO DE TOTAIS DE CONTROLE             
223900* (CHAMADO 5528) E FECHA OS ARQUIVOS DE VIDA LONGA (F-LUGARES             
224000* JA FOI FECHADO A CADA CENARIO, VIDE 6100-VARRE-LUGARES)                 
224100 8000-FINALIZA SECTION.                                                   
224200 8000.                                                                    
224300*    EXECUTA ROTINA 8100-IMPRIME-TOTAIS THRU 8100-IMPRIME-TOTAI           
224400     PERFORM 8100-IMPRIME-TOTAIS THRU 8100-IMPRIME-TOTAIS-FIM.            
224500*    FECHA ARQUIVO F-PREFERENCIAS F-RELATORIO                             
224600     CLOSE F-PREFERENCIAS F-RELATORIO.                                    
224700*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
224800 8000-FINALIZA-FIM.                                                       
224900*    FIM DA ROTINA                                                        
225000     EXIT.                                                                
225100                                                                          
225200* -----------------------------------                                     
225300* BLOCO DE TOTAIS DE CONTROLE (CHAMADO 5528) - SEIS LINHAS,               
225400* UMA POR ACUMULADOR DE WS-CONTADORES, NA ORDEM EM QUE O                  
225500* LUGAR PASSA PELOS FILTROS (LIDOS -> REJ. CATEGORIA -> REJ.              
225600* CAMINHADA -> REJ. VEG -> RECOMENDADOS); PERMITE AO OPERADOR             
225700* CONFERIR DE UMA OLHADA QUANTOS LUGARES "SOBRARAM" EM CADA               
225800* FILTRO SEM PRECISAR CONTAR AS RECOMENDACOES NO RELATORIO                
225900 8100-IMPRIME-TOTAIS SECTION.                                             
226000 8100.                                                                    
226100*    GRAVA REGISTRO: REL-REGISTRO FROM WR-SEP1                            
226200     WRITE REL-REGISTRO FROM WR-SEP1.                                     
226300*    TOTAL 1 - CENARIOS PROCESSADOS NESTA EXECUCAO                        
226400     MOVE WK-TOT-CENARIOS TO WR-ED-TOTAL.                                 
226500*    TRANSFERE SPACES PARA WR-LINHA                                       
226600     MOVE SPACES TO WR-LINHA.                                             
226700*    MONTA CAMPO VIA STRING: "CENARIOS PROCESSADOS....: " WR-ED           
226800     STRING "CENARIOS PROCESSADOS....: " WR-ED-TOTAL                      
226900            DELIMITED BY SIZE INTO WR-LINHA.                              
227000*    GRAVA REGISTRO: REL-REGISTRO FROM WR-LINHA                           
227100     WRITE REL-REGISTRO FROM WR-LINHA.                                    
227200                                                                          
227300*    TOTAL 2 - LEITURAS DO MESTRE DE LUGARES (SOMA DE TODAS               
227400*    AS REVARREDURAS, 1 POR CENARIO)                                      
227500     MOVE WK-TOT-LIDOS TO WR-ED-TOTAL.                                    
227600*    TRANSFERE SPACES PARA WR-LINHA                                       
227700     MOVE SPACES TO WR-LINHA.                                             
227800*    MONTA CAMPO VIA STRING: "LUGARES LIDOS...........: " WR-ED           
227900     STRING "LUGARES LIDOS...........: " WR-ED-TOTAL                      
228000            DELIMITED BY SIZE INTO WR-LINHA.                              
228100*    GRAVA REGISTRO: REL-REGISTRO FROM WR-LINHA                           
228200     WRITE REL-REGISTRO FROM WR-LINHA.                                    
228300                                                                          
228400*    TOTAL 3 - REJEITADOS NO FILTRO DE CATEGORIA (R3)                     
228500     MOVE WK-TOT-REJ-CATEGORIA TO WR-ED-TOTAL.                            
228600*    TRANSFERE SPACES PARA WR-LINHA                                       
228700     MOVE SPACES TO WR-LINHA.                                             
228800*    MONTA CAMPO VIA STRING: "REJEITADOS POR CATEGORIA: " WR-ED           
228900     STRING "REJEITADOS POR CATEGORIA: " WR-ED-TOTAL                      
229000            DELIMITED BY SIZE INTO WR-LINHA.                              
229100*    GRAVA REGISTRO: REL-REGISTRO FROM WR-LINHA                           
229200     WRITE REL-REGISTRO FROM WR-LINHA.                                    
229300                                                                          
229400*    TOTAL 4 - REJEITADOS POR TEMPO DE CAMINHADA (R2/R3)                  
229500     MOVE WK-TOT-REJ-CAMINHADA TO WR-ED-TOTAL.                            
229600*    TRANSFERE SPACES PARA WR-LINHA                                       
229700     MOVE SPACES TO WR-LINHA.                                             
229800*    MONTA CAMPO VIA STRING: "REJEITADOS POR CAMINHADA: " WR-ED           
229900     STRING "REJEITADOS POR CAMINHADA: " WR-ED-TOTAL                      
230000            DELIMITED BY SIZE INTO WR-LINHA.                              
230100*    GRAVA REGISTRO: REL-REGISTRO FROM WR-LINHA                           
230200     WRITE REL-REGISTRO FROM WR-LINHA.                                    
230300                                                                          
230400*    TOTAL 5 - REJEITADOS POR RESTRICAO VEGETARIANA (R5)                  
230500     MOVE WK-TOT-REJ-VEGETARIANO TO WR-ED-TOTAL.                          
230600*    TRANSFERE SPACES PARA WR-LINHA                                       
230700     MOVE SPACES TO WR-LINHA.                                             
230800*    MONTA CAMPO VIA STRING: "REJEITADOS POR VEG......: " WR-ED           
230900     STRING "REJEITADOS POR VEG......: " WR-ED-TOTAL                      
231000            DELIMITED BY SIZE INTO WR-LINHA.                              
231100*    GRAVA REGISTRO: REL-REGISTRO FROM WR-LINHA                           
231200     WRITE REL-REGISTRO FROM WR-LINHA.                                    
231300                                                                          
231400*    TOTAL 6 - RECOMENDACOES DE FATO IMPRESSAS (MAX 2 POR                 
231500*    CENARIO, R8)                                                         
231600     MOVE WK-TOT-RECOMENDACOES TO WR-ED-TOTAL.                            
231700*    TRANSFERE SPACES PARA WR-LINHA                                       
231800     MOVE SPACES TO WR-LINHA.                                             
231900*    MONTA CAMPO VIA STRING: "RECOMENDACOES IMPRESSAS.: " WR-ED           
232000     STRING "RECOMENDACOES IMPRESSAS.: " WR-ED-TOTAL                      
232100            DELIMITED BY SIZE INTO WR-LINHA.                              
232200*    GRAVA REGISTRO: REL-REGISTRO FROM WR-LINHA                           
232300     WRITE REL-REGISTRO FROM WR-LINHA.                                    
232400*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
232500 8100-IMPRIME-TOTAIS-FIM.                                                 
232600*    FIM DA ROTINA                                                        
232700     EXIT.                                                                
232800                                                                          
232900* -----------------------------------                                     
233000* BUSCA DE SUBSTRING GENERICA (WK-BP-TEXTO/WK-BP-PALAVRA JA               
233100* PREENCHIDOS PELO CHAMADOR); NAO HA FUNCAO INTRINSECA PARA               
233200* ISSO NESTE COMPILADOR. O LIMITE DE VARREDURA E CALCULADO                
233300* AQUI (121 MENOS O TAMANHO DA PALAVRA) PARA QUE A COMPARACAO             
233400* POR REFERENCIA MODIFICADA EM 9610 NUNCA ULTRAPASSE A                    
233500* POSICAO 120 DE WK-BP-TEXTO                                              
233600 9600-PROCURA-PALAVRA SECTION.                                            
233700 9600.                                                                    
233800*    LIGA/DESLIGA INDICADOR WK-BP-NAO-ACHOU (TRUE)                        
233900     SET WK-BP-NAO-ACHOU TO TRUE.                                         
234000*    CALCULA: WK-BP-LIMITE = 121 - WK-BP-TAM-PALAVRA                      
234100     COMPUTE WK-BP-LIMITE = 121 - WK-BP-TAM-PALAVRA.                      
234200*    TRANSFERE 1 PARA WK-BP-POS                                           
234300     MOVE 1 TO WK-BP-POS.                                                 
234400*    EXECUTA ROTINA 9610-VARRE-TEXTO THRU 9610-VARRE-TEXTO-FIM            
234500     PERFORM 9610-VARRE-TEXTO THRU 9610-VARRE-TEXTO-FIM.                  
234600*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
234700 9600-PROCURA-PALAVRA-FIM.                                                
234800*    FIM DA ROTINA                                                        
234900     EXIT.                                                                
235000                                                                          
235100* -----------------------------------                                     
235200* TESTA A PALAVRA-CHAVE EM CADA POSICAO POSSIVEL DO TEXTO,                
235300* DA ESQUERDA PARA A DIREITA, PARANDO NA PRIMEIRA OCORRENCIA              
235400* OU QUANDO O LIMITE FOR ULTRAPASSADO                                     
235500 9610-VARRE-TEXTO SECTION.                                                
235600 9610.                                                                    
235700*    TESTA CONDICAO: WK-BP-POS > WK-BP-LIMITE OR WK-BP-ACHOU-SI           
235800     IF WK-BP-POS > WK-BP-LIMITE OR WK-BP-ACHOU-SIM                       
235900*    DESVIA PARA 9610-VARRE-TEXTO-FIM                                     
236000         GO TO 9610-VARRE-TEXTO-FIM                                       
236100*    FIM DO TESTE CONDICIONAL                                             
236200     END-IF.                                                              
236300*    TESTA CONDICAO: WK-BP-TEXTO (WK-BP-POS : WK-BP-TAM-PALAVRA           
236400     IF WK-BP-TEXTO (WK-BP-POS : WK-BP-TAM-PALAVRA) =                     
236500             WK-BP-PALAVRA (1 : WK-BP-TAM-PALAVRA)                        
236600*    LIGA/DESLIGA INDICADOR WK-BP-ACHOU-SIM (TRUE)                        
236700         SET WK-BP-ACHOU-SIM TO TRUE                                      
236800*    FIM DO TESTE CONDICIONAL                                             
236900     END-IF.                                                              
237000*    ACUMULA: ADD 1 TO WK-BP-POS                                          
237100     ADD 1 TO WK-BP-POS.                                                  
237200*    DESVIA PARA 9610-VARRE-TEXTO                                         
237300     GO TO 9610-VARRE-TEXTO.                                              
237400*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
237500 9610-VARRE-TEXTO-FIM.                                                    
237600*    FIM DA ROTINA                                                        
237700     EXIT.                                                                
237800                                                                          
237900* -----------------------------------                                     
238000* RAIZ QUADRADA POR NEWTON-RAPHSON - SEM FUNCAO INTRINSECA.               
238100* A ESTIMATIVA INICIAL (X/2 + 0.5) E UMA APROXIMACAO GROSSEIRA            
238200* QUE CONVERGE EM POUCAS ITERACOES PARA QUALQUER X NA FAIXA               
238300* USADA POR ESTE PROGRAMA (0 A 1, O TERMO "A" DE HAVERSINE)               
238400 9500-RAIZ-QUADRADA SECTION.                                              
238500 9500.                                                                    
238600*    RAIZ DE NUMERO NAO-POSITIVO E ZERO, POR CONVENCAO (NAO               
238700*    DEVERIA OCORRER COM O TERMO "A" DE HAVERSINE, QUE E                  
238800*    SEMPRE >= 0, MAS O TESTE CUSTA POUCO E EVITA ABEND)                  
238900     IF WK-RQ-X <= 0                                                      
239000*    TRANSFERE ZEROS PARA WK-RQ-R                                         
239100         MOVE ZEROS TO WK-RQ-R                                            
239200*    DESVIA PARA 9500-RAIZ-QUADRADA-FIM                                   
239300         GO TO 9500-RAIZ-QUADRADA-FIM                                     
239400*    FIM DO TESTE CONDICIONAL                                             
239500     END-IF.                                                              
239600*    CALCULA: WK-RQ-R ROUNDED = (WK-RQ-X / 2) + 0.5                       
239700     COMPUTE WK-RQ-R ROUNDED = (WK-RQ-X / 2) + 0.5.                       
239800*    TRANSFERE ZEROS PARA WK-QTD-ITER                                     
239900     MOVE ZEROS TO WK-QTD-ITER.                                           
240000*    EXECUTA ROTINA 9502-ITERA-NEWTON THRU 9502-ITERA-NEWTON-FI           
240100     PERFORM 9502-ITERA-NEWTON THRU 9502-ITERA-NEWTON-FIM.                
240200*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
240300 9500-RAIZ-QUADRADA-FIM.                                                  
240400*    FIM DA ROTINA                                                        
240500     EXIT.                                                                
240600                                                                          
240700* -----------------------------------                                     
240800* UMA ITERACAO DE NEWTON-RAPHSON: R(NOVO) = (R(ANTIGO) +                  
240900* X/R(ANTIGO)) / 2; LIMITADO A 14 ITERACOES, MARGEM LARGA                 
241000* PARA CONVERGIR A 9 CASAS DECIMAIS NA FAIXA DESTE PROGRAMA               
241100 9502-ITERA-NEWTON SECTION.                                               
241200 9502.                                                                    
241300*    TESTA CONDICAO: WK-QTD-ITER > 14                                     
241400     IF WK-QTD-ITER > 14                                                  
241500*    DESVIA PARA 9502-ITERA-NEWTON-FIM                                    
241600         GO TO 9502-ITERA-NEWTON-FIM                                      
241700*    FIM DO TESTE CONDICIONAL                                             
241800     END-IF.                                                              
241900*    TRANSFERE WK-RQ-R PARA WK-RQ-ANTERIOR                                
242000     MOVE WK-RQ-R TO WK-RQ-ANTERIOR.                                      
242100*    CALCULA: WK-RQ-R ROUNDED =                                           
242200     COMPUTE WK-RQ-R ROUNDED =                                            
242300         (WK-RQ-ANTERIOR + (WK-RQ-X / WK-RQ-ANTERIOR)) / 2.               
242400*    ACUMULA: ADD 1 TO WK-QTD-ITER                                        
242500     ADD 1 TO WK-QTD-ITER.                                                
242600*    DESVIA PARA 9502-ITERA-NEWTON                                        
242700     GO TO 9502-ITERA-NEWTON.                                             
242800*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
242900 9502-ITERA-NEWTON-FIM.                                                   
243000*    FIM DA ROTINA                                                        
243100     EXIT.                                                                
243200                                                                          
243300* -----------------------------------                                     
243400* SENO POR SERIE DE TAYLOR (ATE X**15) - SEM FUNCAO INTRINSECA            
243500 9510-SENO SECTION.                                                       
243600 9510.                                                                    
243700*    CALCULA: WK-TRIG-SEN ROUNDED =                                       
243800     COMPUTE WK-TRIG-SEN ROUNDED =                                        
243900         WK-TRIG-X                                                        
244000         - (WK-TRIG-X ** 3  /                  6)                         
244100         + (WK-TRIG-X ** 5  /                120)                         
244200         - (WK-TRIG-X ** 7  /               5040)                         
244300         + (WK-TRIG-X ** 9  /             362880)                         
244400         - (WK-TRIG-X ** 11 /           39916800)                         
244500         + (WK-TRIG-X ** 13 /         6227020800)                         
244600         - (WK-TRIG-X ** 15 /      1307674368000).                        
244700*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
244800 9510-SENO-FIM.                                                           
244900*    FIM DA ROTINA                                                        
245000     EXIT.                                                                
245100                                                                          
245200* -----------------------------------                                     
245300* COSSENO POR SERIE DE TAYLOR (ATE X**16) - SEM FUNCAO                    
245400* INTRINSECA                                                              
245500 9520-COSSENO SECTION.                                                    
245600 9520.                                                                    
245700*    CALCULA: WK-TRIG-COS ROUNDED =                                       
245800     COMPUTE WK-TRIG-COS ROUNDED =                                        
245900         1                                                                
246000         - (WK-TRIG-X ** 2  /                   2)                        
246100         + (WK-TRIG-X ** 4  /                  24)                        
246200         - (WK-TRIG-X ** 6  /                 720)                        
246300         + (WK-TRIG-X ** 8  /               40320)                        
246400         - (WK-TRIG-X ** 10 /             3628800)                        
246500         + (WK-TRIG-X ** 12 /           479001600)                        
246600         - (WK-TRIG-X ** 14 /        87178291200)                         
246700         + (WK-TRIG-X ** 16 /     20922789888000).                        
246800*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
246900 9520-COSSENO-FIM.                                                        
247000*    FIM DA ROTINA                                                        
247100     EXIT.                                                                
247200                                                                          
247300* -----------------------------------                                     
247400* ARCO-SENO POR SERIE DE TAYLOR - VALIDA PARA X PEQUENO, QUE              
247500* E SEMPRE O CASO AQUI (X = RAIZ(A) DA FORMULA HAVERSINE, COM             
247600* A DISTANCIA LIMITADA PELO FILTRO DE CAMINHADA)                          
247700 9530-ARCO-SENO SECTION.                                                  
247800 9530.                                                                    
247900*    CALCULA: WK-TRIG-ASN ROUNDED =                                       
248000     COMPUTE WK-TRIG-ASN ROUNDED =                                        
248100         WK-TRIG-X                                                        
248200         + (WK-TRIG-X ** 3          /    6)                               
248300         + ((3   * (WK-TRIG-X ** 5)) /   40)                              
248400         + ((15  * (WK-TRIG-X ** 7)) /  336)                              
248500         + ((105 * (WK-TRIG-X ** 9)) / 3456).                             
248600*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
248700 9530-ARCO-SENO-FIM.                                                      
248800*    FIM DA ROTINA                                                        
248900     EXIT.                                                                
249000                                                                          
249100* -----------------------------------                                     
249200* TERMINACAO ANORMAL POR ERRO DE ARQUIVO - A MENSAGEM JA FOI              
249300* MONTADA EM WS-MSGERRO PELO PARAGRAFO QUE DETECTOU A FALHA;              
249400* AQUI SO RESTA AVISAR O OPERADOR, FECHAR O QUE ESTIVER                   
249500* ABERTO (CLOSE DE ARQUIVO NAO ABERTO E TOLERADO PELO                     
249600* COMPILADOR) E PARAR A EXECUCAO                                          
249700 9900-ERRO-FATAL SECTION.                                                 
249800 9900.                                                                    
249900*    EXIBE NO CONSOLE: "GEOREC-LUGARES: " WS-MSGERRO                      
250000     DISPLAY "GEOREC-LUGARES: " WS-MSGERRO.                               
250100*    FECHA ARQUIVO F-PREFERENCIAS F-LUGARES F-RELATORIO                   
250200     CLOSE F-PREFERENCIAS F-LUGARES F-RELATORIO.                          
250300*    ENCERRA A EXECUCAO DO PROGRAMA                                       
250400     STOP RUN.                                                            
250500*    PONTO DE RETORNO DO PERFORM ... THRU ... -FIM                        
250600 9900-ERRO-FATAL-FIM.                                                     
250700*    FIM DA ROTINA                                                        
250800     EXIT.                                                                
