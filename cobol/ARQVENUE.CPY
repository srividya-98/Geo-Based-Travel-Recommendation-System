000100*****************************************************************         
000200* COPY:         ARQVENUE                                                  
000300* SISTEMA:      GEOREC                                                    
000400* OBJETIVO:     LAYOUT DO ARQUIVO DE VENUES (ESTABELECIMENTOS)            
000500*               USADO PELO MODULO BAYESIANO RELATO02-BAYES                
000600*               PARA ESTIMAR A PROBABILIDADE DE PREFERENCIA DO            
000700*               USUARIO POR CADA ESTABELECIMENTO.                         
000800*****************************************************************         
000900* VERSOES:      DATA        AUTOR       DESCRICAO                         
001000*               ----------  ----------  ---------------------             
001100*               03/07/1990  A.NUNES     LAYOUT INICIAL                    
001200*               30/01/1993  R.FARIAS    ACRESC. INDICADORES DE            
001300*                                       COMPLETUDE DE CADASTRO            
001400*               19/08/1999  M.TAVARES   REVISAO Y2K - NENHUM              
001500*                                       CAMPO DE DATA, SEM                
001600*                                       IMPACTO                           
001700*****************************************************************         
001800 01  VEN-REGISTRO.                                                        
001900     05  VEN-ID                  PIC X(10).                               
002000     05  VEN-NAME                PIC X(30).                               
002100     05  VEN-CATEGORY            PIC X(12).                               
002200         88  VEN-CAT-RESTAURANTE     VALUE "RESTAURANT  ".                
002300         88  VEN-CAT-CAFE            VALUE "CAFE        ".                
002400         88  VEN-CAT-MERCADO         VALUE "GROCERY     ".                
002500         88  VEN-CAT-CENARIO         VALUE "SCENIC      ".                
002600         88  VEN-CAT-FECHADO         VALUE "INDOOR      ".                
002700     05  VEN-DIST-M              PIC 9(5).                                
002800     05  VEN-RATING              PIC 9(2)V9(1).                           
002900     05  VEN-REVIEWS             PIC 9(5).                                
003000     05  VEN-OPEN-NOW            PIC X(1).                                
003100         88  VEN-ABERTO-AGORA        VALUE "Y".                           
003200     05  VEN-VEG                 PIC X(1).                                
003300         88  VEN-AMIGO-VEGETARIANO   VALUE "Y".                           
003400     05  VEN-HAS-ADDR            PIC X(1).                                
003500         88  VEN-COM-ENDERECO        VALUE "Y".                           
003600     05  VEN-HAS-PHONE           PIC X(1).                                
003700         88  VEN-COM-TELEFONE        VALUE "Y".                           
003800     05  VEN-HAS-WEBSITE         PIC X(1).                                
003900         88  VEN-COM-SITE            VALUE "Y".                           
004000     05  VEN-HAS-HOURS           PIC X(1).                                
004100         88  VEN-COM-HORARIO         VALUE "Y".                           
004200     05  FILLER                  PIC X(02).                               
004300*                                                                         
004400*    VISAO ALTERNATIVA CONCATENANDO OS QUATRO INDICADORES DE              
004500*    COMPLETUDE DE CADASTRO (B1-X7) NUM UNICO CAMPO DE 4                  
004600*    POSICOES PARA CONTAGEM RAPIDA EM 2100-CALCULA-FEATURES.              
004700 01  VEN-COMPLETUDE-REDEF REDEFINES VEN-REGISTRO.                         
004800     05  FILLER                  PIC X(67).                               
004900     05  VEN-COMPLETUDE-COMBO    PIC X(04).                               
